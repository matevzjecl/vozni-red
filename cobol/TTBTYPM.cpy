000010* TTBTYPM.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  STOP/MODE TYPE MAPPING LAYOUT
000040* ONE ROW PER SELECTED STATION - ALSO DOUBLES AS THE SELECTION
000050* LIST OF STATIONS THE BATCH IS RUN FOR - SEE TTBEXTR PARA A010.
000060*----------------------------------------------------------------*
000070* I-O FORMAT:TTBTYPMR  FLAT SEQUENTIAL EXTRACT FROM TYPE-MAPPINGS
000080*
000090 05  TTBTYPM-RECORD                PIC X(030).
000100 05  TTBTYPMR REDEFINES TTBTYPM-RECORD.
000110     10  TTBTYPM-STOP-ID            PIC X(20).
000120*                                STATION KEY
000130     10  TTBTYPM-STOP-TYPE          PIC 9(01).
000140*                                0=BUS STOP  NONZERO=TRAIN STATN
000150     10  FILLER                     PIC X(09).
000160*                                RESERVED FOR FUTURE EXPANSION
