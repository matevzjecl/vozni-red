000010* TTBWSTP.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  STOP NAME LOOKUP WORK FILE
000040* INDEXED WORK FILE, KEYED BY STOP-ID.  BUILT BY TTBEXTR
000050* PARAGRAPH A030 FROM THE STOPS TABLE, THEN USED AS A RANDOM-
000060* ACCESS NAME LOOKUP BY PARAGRAPHS A020/A100/A200.
000070*----------------------------------------------------------------*
000080 05  TTBWSTP-STOP-ID                PIC X(20).
000090*                                STATION KEY
000100 05  TTBWSTP-STOP-NAME              PIC X(60).
000110*                                STATION DISPLAY NAME
000120 05  FILLER                         PIC X(10).
000130*                                RESERVED FOR FUTURE EXPANSION
