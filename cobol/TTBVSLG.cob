000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TTBVSLG.
000050 AUTHOR.         D KOVACIC.
000060 INSTALLATION.   TIMETABLE BATCH - SCHEDULING SYSTEMS.
000070 DATE-WRITTEN.   21 FEB 1990.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO REDUCE A STATION
000120*               NAME TO A LOWER-CASE FILE-NAME SLUG FOR THE
000130*               PAIR TIMETABLE PAGE.  DIACRITICS ARE STRIPPED
000140*               TO THEIR BASE LETTER, EVERYTHING THAT IS NOT A
000150*               LETTER OR DIGIT BECOMES A DASH, REPEATED DASHES
000160*               ARE COLLAPSED, AND LEADING/TRAILING DASHES ARE
000170*               TRIMMED.  AN EMPTY RESULT BECOMES "route".
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* 8T2DVK1  21/02/1990  DVK     - INITIAL VERSION.
000230*----------------------------------------------------------------*
000240* 8T2DVK2  17/06/1992  DVK     - REQ 0161 ADDED DIACRITIC
000250*                               STRIPPING FOR CROATIAN/SERBIAN
000260*                               BORDER-CROSSING STATION NAMES
000270*                               (C WITH ACUTE, D WITH STROKE).
000280*----------------------------------------------------------------*
000290* 8T2RJM1  04/03/1996  RJM     - REQ 0288 DASH-LIKE PUNCTUATION
000300*                               (EN DASH, EM DASH) NOW FOLDS
000310*                               THROUGH THE SAME NON-ALNUM PASS
000320*                               INSTEAD OF A SEPARATE STEP - ONE
000330*                               PASS, SAME RESULT, LESS CODE.
000340*----------------------------------------------------------------*
000350* 8T2TLK1  02/04/1999  TLK     - Y2K REVIEW - NO DATE FIELDS IN
000360*                               THIS ROUTINE, NO CHANGE REQUIRED.
000370*----------------------------------------------------------------*
000380* 8T2SNM1  11/10/2002  SNM     - REQ 0544 EMPTY SLUG (STATION
000390*                               NAME ALL PUNCTUATION) NOW RETURNS
000400*                               "route" INSTEAD OF SPACES SO THE
000410*                               PAGE-BUILD FILE NAME IS NEVER
000420*                               BLANK.
000430*----------------------------------------------------------------*
000440* 8T2SNM2  02/05/2005  SNM     - REQ 0619 THE FROM-CHARACTER OF
000450*                               EACH DIACRITIC PAIR WAS ENTERED
000460*                               AS THE PLAIN BASE LETTER INSTEAD
000470*                               OF THE ACCENTED CHARACTER, SO
000480*                               NO REAL STATION NAME EVER FOLDED
000490*                               - RE-KEYED THE TABLE WITH THE
000500*                               ACTUAL ACCENTED BYTES.
000510*----------------------------------------------------------------*
000520* 8T2SNM3  14/08/2006  SNM     - REQ 0619 FOLLOW-UP.  8T2SNM2
000530*                               RE-KEYED THE FROM-CHARACTER BUT
000540*                               LEFT IT PIC X(01) - EVERY
000550*                               ACCENTED LETTER THIS FEED CARRIES
000560*                               IS TWO BYTES, SO THE ONE-BYTE
000570*                               COMPARE STILL NEVER MATCHED.
000580*                               FROM-CHARACTER WIDENED TO
000590*                               PIC X(02); B100/B200 NOW LOOK
000600*                               AHEAD TWO BYTES BEFORE FALLING
000610*                               BACK TO A SINGLE-BYTE COPY, AND
000620*                               THE SCAN ADVANCES BY 2 WHEN A
000630*                               PAIR FOLDS, BY 1 OTHERWISE.
000640*----------------------------------------------------------------*
000650 EJECT
000660**********************
000670 ENVIRONMENT DIVISION.
000680**********************
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER.  IBM-AS400.
000710 OBJECT-COMPUTER.  IBM-AS400.
000720 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000730                   UPSI-0 IS UPSI-SWITCH-0
000740                     ON  STATUS IS U0-ON
000750                     OFF STATUS IS U0-OFF.
000760*
000770 INPUT-OUTPUT SECTION.
000780 FILE-CONTROL.
000790*
000800***************
000810 DATA DIVISION.
000820***************
000830 FILE SECTION.
000840**************
000850*
000860*************************
000870 WORKING-STORAGE SECTION.
000880*************************
000890 01  FILLER                          PIC X(24)        VALUE
000900     "** PROGRAM TTBVSLG  **".
000910*
000920 01  WK-C-COMMON.
000930     COPY TTBCWS.
000940*
000950 01  WS-UPPER-ALPHA  PIC X(26)  VALUE
000960     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000970 01  WS-LOWER-ALPHA  PIC X(26)  VALUE
000980     "abcdefghijklmnopqrstuvwxyz".
000990*
001000*    DIACRITIC FOLD TABLE (REQ 0161 / 8T2DVK2) - EACH PAIR IS
001010*    THE ACCENTED SOURCE CHARACTER FOLLOWED BY ITS BASE LETTER.
001020*    HELD AS A STRING OF FILLER CONSTANTS AND RE-VIEWED AS AN
001030*    OCCURS TABLE SO B200 CAN SEARCH IT WITH A PLAIN PERFORM.
001040*    EACH FROM-CHARACTER IS TWO BYTES (8T2SNM3) - THE STATION
001050*    NAME TEXT THIS FEED CARRIES ENCODES EVERY ACCENTED LETTER
001060*    AS A TWO-BYTE PAIR, SO B200 MUST COMPARE TWO BYTES OF THE
001070*    INCOMING NAME AT A TIME, NOT ONE, OR NO PAIR CAN EVER MATCH.
001080*    8T2SNM2 RE-KEYED THE FROM-CHARACTER WITH THE REAL ACCENTED
001090*    BYTES BUT LEFT THE FIELD ONE BYTE WIDE, WHICH TRUNCATED
001100*    EVERY PAIR TO ITS LEAD BYTE AND STILL NEVER MATCHED - THAT
001110*    IS WHAT 8T2SNM3 CLOSES.
001120 01  WS-DIACRIT-CONST.
001130     05  FILLER  PIC X(02)  VALUE "č".
001140     05  FILLER  PIC X(01)  VALUE "c".
001150     05  FILLER  PIC X(02)  VALUE "š".
001160     05  FILLER  PIC X(01)  VALUE "s".
001170     05  FILLER  PIC X(02)  VALUE "ž".
001180     05  FILLER  PIC X(01)  VALUE "z".
001190     05  FILLER  PIC X(02)  VALUE "ć".
001200     05  FILLER  PIC X(01)  VALUE "c".
001210     05  FILLER  PIC X(02)  VALUE "đ".
001220     05  FILLER  PIC X(01)  VALUE "d".
001230     05  FILLER  PIC X(02)  VALUE "á".
001240     05  FILLER  PIC X(01)  VALUE "a".
001250     05  FILLER  PIC X(02)  VALUE "é".
001260     05  FILLER  PIC X(01)  VALUE "e".
001270     05  FILLER  PIC X(02)  VALUE "í".
001280     05  FILLER  PIC X(01)  VALUE "i".
001290     05  FILLER  PIC X(02)  VALUE "ó".
001300     05  FILLER  PIC X(01)  VALUE "o".
001310     05  FILLER  PIC X(02)  VALUE "ú".
001320     05  FILLER  PIC X(01)  VALUE "u".
001330     05  FILLER  PIC X(02)  VALUE "ň".
001340     05  FILLER  PIC X(01)  VALUE "n".
001350 01  WS-DIACRIT-TABLE REDEFINES WS-DIACRIT-CONST.
001360     05  WS-DIACRIT-PAIR OCCURS 11 TIMES.
001370         10  WS-DIACRIT-FROM-CH        PIC X(02).
001380         10  WS-DIACRIT-TO-CH          PIC X(01).
001390 01  WS-DIACRIT-IDX                  PIC 9(02) COMP.
001400*
001410*    TWO-BYTE LOOKAHEAD BUFFER B200 BUILDS FROM THE CURRENT AND
001420*    NEXT WS-WORK-CHAR CELLS BEFORE SEARCHING WS-DIACRIT-TABLE,
001430*    AND THE SWITCH THAT TELLS B100 WHETHER THE FOLD CONSUMED
001440*    ONE INPUT BYTE OR TWO.
001450 01  WS-TWO-CHAR-CANDIDATE           PIC X(02).
001460 01  WS-DIACRIT-FOUND-SW             PIC X(01) VALUE "N".
001470     88  WS-DIACRIT-FOUND                       VALUE "Y".
001480     88  WS-DIACRIT-NOT-FOUND                    VALUE "N".
001490*
001500 01  WS-WORK-NAME                    PIC X(60).
001510 01  WS-WORK-CHARS REDEFINES WS-WORK-NAME.
001520     05  WS-WORK-CHAR OCCURS 60 TIMES PIC X(01).
001530*
001540 01  WS-BUILD-NAME                    PIC X(60).
001550 01  WS-BUILD-CHARS REDEFINES WS-BUILD-NAME.
001560     05  WS-BUILD-CHAR OCCURS 60 TIMES PIC X(01).
001570*
001580 01  WS-BUILD-LEN                     PIC 9(02) COMP VALUE ZERO.
001590 01  WS-SCAN-IDX                      PIC 9(02) COMP.
001600 01  WS-ONE-CHAR                      PIC X(01).
001610 01  WS-LAST-WAS-DASH-SW              PIC X(01).
001620     88  WS-LAST-WAS-DASH                        VALUE "Y".
001630     88  WS-LAST-WAS-NOT-DASH                     VALUE "N".
001640*
001650*****************
001660 LINKAGE SECTION.
001670*****************
001680 COPY TTBLSLG.
001690 EJECT
001700***************************************************
001710 PROCEDURE DIVISION USING WK-SLG-RECORD.
001720***************************************************
001730 MAIN-MODULE.
001740     PERFORM A000-PROCESS-CALLED-ROUTINE
001750        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001760     EXIT PROGRAM.
001770*
001780*---------------------------------------------------------------*
001790 A000-PROCESS-CALLED-ROUTINE.
001800*---------------------------------------------------------------*
001810     MOVE WK-SLG-STATION-NAME        TO WS-WORK-NAME.
001820     MOVE SPACES                     TO WS-BUILD-NAME.
001830     MOVE ZERO                       TO WS-BUILD-LEN.
001840     SET  WS-LAST-WAS-DASH           TO TRUE.
001850*
001860     INSPECT WS-WORK-NAME CONVERTING WS-UPPER-ALPHA
001870                                   TO WS-LOWER-ALPHA.
001880*
001890*    SCAN ADVANCES BY 1 OR 2 BYTES DEPENDING ON WHETHER B100
001900*    FOLDED A TWO-BYTE DIACRITIC (8T2SNM3) - A PLAIN PERFORM
001910*    VARYING CANNOT STEP A VARIABLE AMOUNT, SO THE INDEX IS
001920*    ADVANCED INSIDE B100 ITSELF.
001930     MOVE 1 TO WS-SCAN-IDX.
001940     PERFORM B100-STRIP-AND-BUILD
001950        THRU B199-STRIP-AND-BUILD-EX
001960        UNTIL WS-SCAN-IDX > 60.
001970*
001980     PERFORM C000-TRIM-TRAILING-DASH
001990        THRU C099-TRIM-TRAILING-DASH-EX.
002000*
002010     IF   WS-BUILD-NAME = SPACES
002020          MOVE "route"               TO WK-SLG-SLUG-TEXT
002030     ELSE
002040          MOVE WS-BUILD-NAME         TO WK-SLG-SLUG-TEXT
002050     END-IF.
002060*
002070 A099-PROCESS-CALLED-ROUTINE-EX.
002080     EXIT.
002090*---------------------------------------------------------------*
002100*   SCAN ONE CHARACTER, FOLD DIACRITICS ALREADY LOWER-CASED
002110*   (8T2DVK2), TURN ANY NON-ALNUM CHARACTER INTO A SINGLE DASH,
002120*   COLLAPSING RUNS OF DASHES AS WE GO (8T2RJM1).  A LEADING
002130*   DASH IS SUPPRESSED BY STARTING WS-LAST-WAS-DASH-SW ON "Y".
002140*---------------------------------------------------------------*
002150 B100-STRIP-AND-BUILD.
002160     MOVE WS-WORK-CHAR (WS-SCAN-IDX) TO WS-ONE-CHAR.
002170     PERFORM B200-FOLD-DIACRITIC
002180        THRU B299-FOLD-DIACRITIC-EX.
002190*
002200     IF   (WS-ONE-CHAR ALPHABETIC-LOWER)
002210       OR (WS-ONE-CHAR ALPHABETIC-UPPER)
002220       OR (WS-ONE-CHAR IS NUMERIC)
002230          SET  WS-LAST-WAS-NOT-DASH  TO TRUE
002240          ADD  1                     TO WS-BUILD-LEN
002250          MOVE WS-ONE-CHAR TO WS-BUILD-CHAR (WS-BUILD-LEN)
002260     ELSE
002270          IF   WS-LAST-WAS-NOT-DASH
002280               SET  WS-LAST-WAS-DASH TO TRUE
002290               ADD  1                TO WS-BUILD-LEN
002300               MOVE "-" TO WS-BUILD-CHAR (WS-BUILD-LEN)
002310          END-IF
002320     END-IF.
002330*
002340*    A FOLDED DIACRITIC CONSUMED TWO INPUT BYTES (8T2SNM3) -
002350*    ADVANCE PAST BOTH; ANY OTHER CHARACTER ADVANCES BY ONE.
002360     IF   WS-DIACRIT-FOUND
002370          ADD  2 TO WS-SCAN-IDX
002380     ELSE
002390          ADD  1 TO WS-SCAN-IDX
002400     END-IF.
002410 B199-STRIP-AND-BUILD-EX.
002420     EXIT.
002430*---------------------------------------------------------------*
002440*   FOLD ONE COMMON LATIN DIACRITIC TO ITS BASE LETTER BY A
002450*   LINEAR SEARCH OF WS-DIACRIT-TABLE.  A FULL 256-CODE-POINT
002460*   TABLE IS OVERKILL FOR THE STATION NAMES THIS FEED ACTUALLY
002470*   CARRIES - SEE 8T2DVK2 FOR THE ORIGINAL REQUEST.  8T2SNM3 -
002480*   EVERY ACCENTED LETTER IN THIS TABLE IS TWO BYTES, SO THE
002490*   CANDIDATE COMPARED AGAINST WS-DIACRIT-FROM-CH IS THE CURRENT
002500*   BYTE PLUS THE ONE AHEAD OF IT, NOT WS-ONE-CHAR ALONE.  WHEN
002510*   THE SCAN IS ON THE LAST BYTE OF THE NAME THERE IS NO BYTE
002520*   AHEAD TO PAIR WITH, SO NO FOLD IS ATTEMPTED.
002530*---------------------------------------------------------------*
002540 B200-FOLD-DIACRITIC.
002550     SET  WS-DIACRIT-NOT-FOUND TO TRUE.
002560     MOVE SPACES               TO WS-TWO-CHAR-CANDIDATE.
002570     IF   WS-SCAN-IDX < 60
002580          MOVE WS-WORK-CHAR (WS-SCAN-IDX)
002590            TO WS-TWO-CHAR-CANDIDATE (1:1)
002600          MOVE WS-WORK-CHAR (WS-SCAN-IDX + 1)
002610            TO WS-TWO-CHAR-CANDIDATE (2:1)
002620          PERFORM B210-DIACRIT-SCAN-STEP
002630             THRU B219-DIACRIT-SCAN-STEP-EX
002640             VARYING WS-DIACRIT-IDX FROM 1 BY 1
002650             UNTIL WS-DIACRIT-IDX > 11
002660                OR WS-TWO-CHAR-CANDIDATE = WS-DIACRIT-FROM-CH
002670                                            (WS-DIACRIT-IDX)
002680          IF   WS-DIACRIT-IDX NOT > 11
002690               MOVE WS-DIACRIT-TO-CH (WS-DIACRIT-IDX) TO WS-ONE-CHAR
002700               SET  WS-DIACRIT-FOUND TO TRUE
002710          END-IF
002720     END-IF.
002730 B299-FOLD-DIACRITIC-EX.
002740     EXIT.
002750*---------------------------------------------------------------*
002760 B210-DIACRIT-SCAN-STEP.
002770*---------------------------------------------------------------*
002780     CONTINUE.
002790 B219-DIACRIT-SCAN-STEP-EX.
002800     EXIT.
002810*---------------------------------------------------------------*
002820 C000-TRIM-TRAILING-DASH.
002830*---------------------------------------------------------------*
002840     IF   WS-BUILD-LEN > 0
002850          IF WS-BUILD-CHAR (WS-BUILD-LEN) = "-"
002860             MOVE SPACE TO WS-BUILD-CHAR (WS-BUILD-LEN)
002870             SUBTRACT 1 FROM WS-BUILD-LEN
002880          END-IF
002890     END-IF.
002900 C099-TRIM-TRAILING-DASH-EX.
002910     EXIT.
002920******************************************************************
002930************** END OF PROGRAM SOURCE -  TTBVSLG ****************
002940******************************************************************
