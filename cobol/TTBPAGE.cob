000010* TTBPAGE.cob
000020*----------------------------------------------------------------*
000030*  P R O G R A M   I D E N T I F I C A T I O N
000040*----------------------------------------------------------------*
000050 IDENTIFICATION DIVISION.
000060 PROGRAM-ID.    TTBPAGE.
000070 AUTHOR.        D KOVACIC.
000080 INSTALLATION.  TIMETABLE BATCH - SCHEDULING SYSTEMS.
000090 DATE-WRITTEN.  15 SEP 1994.
000100 DATE-COMPILED.
000110 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000120*----------------------------------------------------------------*
000130*  PAGE-BUILD BATCH - SECOND OF THE TWO TIMETABLE JOBS.  READS
000140*  THE CONNECTIONS FILE PRODUCED BY TTBEXTR (ALREADY GROUPED AND
000150*  SORTED BY FROM-STATION/TO-STATION), COLLAPSES DUPLICATE ROWS
000160*  WITHIN EACH STATION PAIR DOWN TO ONE ROW PER (DEPARTURE,
000170*  ARRIVAL, CARRIER) - UNIONING THEIR OPERATING DATES - AND
000180*  WRITES ONE FOUR-COLUMN TIMETABLE PAGE PER PAIR, PLUS A ROUTES
000190*  INDEX PAGE AND A MAIN INDEX PAGE ONCE EVERY PAIR HAS BEEN
000200*  WRITTEN.  NO SORT VERB IS USED ANYWHERE IN THIS JOB - GROUPING
000210*  RELIES ON TTBEXTR'S OUTPUT ORDER AND ON THE KEYED WORK FILE
000220*  TTBPGDD FOR THE PER-PAIR DE-DUPLICATION.
000230*----------------------------------------------------------------*
000240*  C H A N G E   L O G
000250*----------------------------------------------------------------*
000260* DATE       BY       REQUEST   DESCRIPTION
000270* ---------- -------- --------- ---------------------------------
000280* 15/09/1994 8T5DVK1  INITIAL   ORIGINAL VERSION - IFS STREAM
000290*                               FILE ASSIGN FOR PER-PAIR PAGES
000300* 03/06/1996 8T5RJM1  REQ 0287  DATE-UNION ON DUPLICATE DEDUP KEY
000310*                               ADDED (WAS OVERWRITE-LAST BEFORE)
000320* 21/01/1998 8T5RJM2  REQ 0349  ALL-DASH ROW WHEN A PAIR SURVIVES
000330*                               EXTRACT BUT LOSES ALL ITS ROWS
000340* 09/04/1999 8T5TLK1  Y2K       YEAR 2000 COMPLIANCE REVIEW - NO
000350*                               2-DIGIT YEAR FIELDS IN THIS PGM,
000360*                               NO CHANGE REQUIRED
000370* 19/11/2004 8T5SNM1  REQ 0571  MAIN INDEX PAGE NOW LINKS BACK TO
000380*                               THE ROUTES INDEX PAGE PER REVISED
000390*                               SPEC FROM SCHEDULING
000400*----------------------------------------------------------------*
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SOURCE-COMPUTER.   IBM-AS400.
000440 OBJECT-COMPUTER.   IBM-AS400.
000450 SPECIAL-NAMES.
000460     SWITCH-0 IS UPSI-0 ON U0-ON OFF U0-OFF
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500     SELECT TTB-CONNECT-IN
000510         ASSIGN TO DATABASE-TTBCONNI
000520         ORGANIZATION IS LINE SEQUENTIAL
000530         FILE STATUS IS WK-C-FILE-STATUS.
000540*
000550*    PER-PAIR DE-DUPLICATION WORK FILE - EMPTIED AFTER EVERY
000560*    PAIR'S PAGE IS WRITTEN.  ASSUMED PRE-ALLOCATED EMPTY BY THE
000570*    JOB'S CL PROCEDURE, THE SAME AS TTBEXTR'S WORK FILES.
000580     SELECT TTB-PGDD-WORK
000590         ASSIGN TO DATABASE-TTBWPGDD
000600         ORGANIZATION IS INDEXED
000610         ACCESS MODE IS DYNAMIC
000620         RECORD KEY IS TTBPGDD-KEY
000630         ALTERNATE RECORD KEY IS TTBPGDD-DEDUP-KEY
000640         FILE STATUS IS WK-C-FILE-STATUS.
000650*
000660*    ONE PHYSICAL PAGE FILE PER STATION PAIR.  THE LOGICAL NAME
000670*    IS BUILT AT RUN TIME FROM THE SLUGIFIED STATION NAMES (SEE
000680*    WS-PAGE-DDNAME BELOW) AND RESOLVES TO AN IFS STREAM FILE
000690*    RATHER THAN A TRADITIONAL LIBRARY MEMBER, SINCE THE NAME IS
000700*    NOT KNOWN AT COMPILE TIME AND CAN RUN LONGER THAN A MEMBER
000710*    NAME ALLOWS - PER 8T5DVK1.
000720     SELECT TTB-PAGE-OUT
000730         ASSIGN TO WS-PAGE-DDNAME
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WK-C-FILE-STATUS.
000760     SELECT TTB-ROUTES-INDEX-OUT
000770         ASSIGN TO DATABASE-TTBRIDXO
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WK-C-FILE-STATUS.
000800     SELECT TTB-MAIN-INDEX-OUT
000810         ASSIGN TO DATABASE-TTBMIDXO
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS WK-C-FILE-STATUS.
000840*----------------------------------------------------------------*
000850 DATA DIVISION.
000860 FILE SECTION.
000870*    CONNECTIONS FILE - TTBEXTR'S OUTPUT, ALREADY GROUPED/SORTED
000880*    BY FROM-STATION/TO-STATION.  THIS IS THE ONLY INPUT TO TTBPAGE.
000890 FD  TTB-CONNECT-IN
000900     LABEL RECORDS ARE OMITTED
000910     DATA RECORD IS TTBCONN-REC.
000920 01  TTBCONN-REC.
000930     COPY TTBCONN.
000940*
000950*    PER-PAIR DE-DUPLICATION WORK FILE - SEE FILE-CONTROL ABOVE.
000960 FD  TTB-PGDD-WORK
000970     LABEL RECORDS ARE OMITTED
000980     DATA RECORD IS TTBPGDD-REC.
000990 01  TTBPGDD-REC.
001000     COPY TTBPGDD.
001010*
001020*    ONE STATION-PAIR TIMETABLE PAGE - REOPENED (F000/B200) UNDER
001030*    A DIFFERENT DYNAMIC NAME FOR EVERY PAIR.
001040 FD  TTB-PAGE-OUT
001050     LABEL RECORDS ARE OMITTED
001060     DATA RECORD IS TTBPAGE-LINE.
001070 01  TTBPAGE-LINE.
001080     05  TTBPAGE-TEXT                PIC X(282).
001090     05  FILLER                      PIC X(01).
001100*
001110*    ROUTES INDEX PAGE - ONE ROW PER PAIR PLUS THE ARTIFACT LINKS
001120*    WRITTEN BY C030 - REQ 0571.
001130 FD  TTB-ROUTES-INDEX-OUT
001140     LABEL RECORDS ARE OMITTED
001150     DATA RECORD IS TTBRIDX-LINE.
001160 01  TTBRIDX-LINE.
001170     05  TTBRIDX-TEXT                PIC X(255).
001180     05  FILLER                      PIC X(01).
001190*
001200*    MAIN INDEX PAGE - SAME PAIR LISTING AS THE ROUTES INDEX PLUS
001210*    THE BACK-LINKS TO BOTH INDEX ARTIFACTS.
001220 FD  TTB-MAIN-INDEX-OUT
001230     LABEL RECORDS ARE OMITTED
001240     DATA RECORD IS TTBMIDX-LINE.
001250 01  TTBMIDX-LINE.
001260     05  TTBMIDX-TEXT                PIC X(255).
001270     05  FILLER                      PIC X(01).
001280*----------------------------------------------------------------*
001290 WORKING-STORAGE SECTION.
001300 01  FILLER                          PIC X(24)
001310                                      VALUE "** PROGRAM TTBPAGE  **".
001320*
001330 01  WK-C-COMMON.
001340     COPY TTBCWS.
001350*
001360     COPY TTBLSLG.
001370     COPY TTBLRNG.
001380     COPY TTBLSEC.
001390*
001400*    THE EM-DASH SUBSTITUTE FOR A BLANK DEPARTURE, ARRIVAL OR
001410*    AGENCY - A SINGLE BYTE ON THE SHOP'S NATIVE CODE PAGE (SEE
001420*    ALSO TTBVRNG, WHICH USES THE SAME CHARACTER FOR AN EMPTY
001430*    DATE SET).
001440 01  WS-EM-DASH-CONST                PIC X(01) VALUE "—".
001450*
001460*    MISCELLANEOUS ONE-BYTE SWITCHES, PACKED TOGETHER SO THE
001470*    WHOLE GROUP CAN BE RESET IN ONE MOVE VIA THE ALPHA
001480*    REDEFINES BELOW.
001490 01  WS-SWITCHES.
001500     05  WS-CONNECT-EOF-SW           PIC X(01) VALUE "N".
001510         88  CONNECT-EOF-YES                    VALUE "Y".
001520         88  CONNECT-EOF-NO                      VALUE "N".
001530     05  WS-DEDUP-EOF-SW             PIC X(01) VALUE "N".
001540         88  DEDUP-EOF-YES                       VALUE "Y".
001550         88  DEDUP-EOF-NO                        VALUE "N".
001560     05  WS-FOUND-KEY-SW             PIC X(01) VALUE "N".
001570         88  FOUND-KEY-YES                       VALUE "Y".
001580         88  FOUND-KEY-NO                        VALUE "N".
001590 01  WS-SWITCHES-ALPHA REDEFINES WS-SWITCHES
001600                                     PIC X(03).
001610*
001620*    CURRENT STATION-PAIR GROUP KEY AND WORK FIELDS.
001630 01  WS-CUR-FROM-STATION             PIC X(60).
001640 01  WS-CUR-TO-STATION               PIC X(60).
001650 01  WS-ROW-COUNT                    PIC 9(04) COMP VALUE ZERO.
001660 01  WS-NEXT-SEQNO                   PIC 9(04) COMP VALUE ZERO.
001670*
001680*    DE-DUP KEY-BUILDING WORK FIELDS - BLANK-SUBSTITUTED COPIES
001690*    OF THE CURRENT CONNECTION'S DEPARTURE/ARRIVAL/CARRIER.
001700 01  WS-KEY-DEP-TEXT                 PIC X(08).
001710 01  WS-KEY-ARR-TEXT                 PIC X(08).
001720 01  WS-KEY-CARRIER-TEXT             PIC X(60).
001730 01  WS-KEY-DEPART-SECS              PIC 9(06) COMP.
001740 01  WS-KEY-ARRIVE-SECS              PIC 9(06) COMP.
001750*
001760*    DATE-UNION MERGE WORK FIELDS - USED WHEN A CONNECTION
001770*    MATCHES AN ALREADY-STORED DEDUP-KEY ROW AND ITS DATES MUST
001780*    BE MERGED IN RATHER THAN OVERWRITING THE ROW.
001790 01  WS-MERGE-COUNT                  PIC 9(04) COMP.
001800 01  WS-MERGE-DATES OCCURS 400 TIMES PIC X(08).
001810 01  WS-MERGE-NEW-IDX                PIC 9(04) COMP.
001820 01  WS-MERGE-OLD-IDX                PIC 9(04) COMP.
001830 01  WS-SORT-SWAPPED-SW              PIC X(01) VALUE "N".
001840     88  SORT-SWAPPED-YES                       VALUE "Y".
001850     88  SORT-SWAPPED-NO                        VALUE "N".
001860 01  WS-SORT-HOLD-DATE               PIC X(08).
001870*
001880*    PAGE FILE NAME, BUILT FROM THE SLUGIFIED FROM/TO STATION
001890*    NAMES - SEE FILE-CONTROL ABOVE.
001900 01  WS-SLUG-FROM                    PIC X(60).
001910 01  WS-SLUG-TO                      PIC X(60).
001920 01  WS-PAGE-DDNAME                  PIC X(128) VALUE SPACES.
001930*
001940*    ROUTES/MAIN INDEX ACCUMULATOR - BUILT DURING THE MAIN PASS
001950*    SO THE TWO INDEX PAGES CAN BE WRITTEN AFTER ALL PAIR PAGES
001960*    ARE DONE, ALREADY IN ASCENDING PAIR ORDER (NO SORT NEEDED -
001970*    TTBEXTR'S OUTPUT ORDER CARRIES THROUGH UNCHANGED).
001980 01  WS-PAIR-COUNT                   PIC 9(04) COMP VALUE ZERO.
001990 01  WS-PAIR-IDX                     PIC 9(04) COMP.
002000 01  WS-PAIR-TABLE.
002010     05  WS-PAIR-ENTRY OCCURS 500 TIMES.
002020         10  WS-PAIR-FROM            PIC X(60).
002030         10  WS-PAIR-TO              PIC X(60).
002040         10  WS-PAIR-FILENAME        PIC X(128).
002050*
002060*    FIXED PHYSICAL NAMES OF THE TWO INDEX ARTIFACTS - PRINTED
002070*    AS THE LINK TARGETS ON THE MAIN INDEX PAGE PER 8T5SNM1.
002080 01  WS-ROUTES-INDEX-NAME            PIC X(20)
002090                                     VALUE "seznam-relacij.html".
002100 01  WS-MAIN-INDEX-NAME              PIC X(20)
002110                                     VALUE "kazalo.html".
002120*
002130*    DETAIL LINE FOR A PAIR PAGE - FOUR FIXED COLUMNS BUILT BY
002140*    GROUP MOVE, THEN WRITTEN THROUGH THE ALPHA REDEFINES BELOW
002150*    (THE SAME MOVE-NOT-STRING CONVENTION AS TTBEXTR'S ABEND
002160*    LINE).
002170 01  WS-DETAIL-LINE.
002180     05  WS-DTL-DEPART               PIC X(10).
002190     05  WS-DTL-ARRIVE               PIC X(10).
002200     05  WS-DTL-CARRIER              PIC X(62).
002210     05  WS-DTL-DATES                PIC X(200).
002220     05  FILLER                      PIC X(01).
002230 01  WS-DETAIL-LINE-ALPHA REDEFINES WS-DETAIL-LINE
002240                                     PIC X(283).
002250*
002260*    ROUTES/MAIN INDEX LINE - "FROM (SEP) TO (SEP) FILE".
002270 01  WS-INDEX-LINE.
002280     05  WS-IDX-FROM                 PIC X(60).
002290     05  WS-IDX-ARROW                PIC X(04).
002300     05  WS-IDX-TO                   PIC X(60).
002310     05  WS-IDX-SEP                  PIC X(03).
002320     05  WS-IDX-FILE                 PIC X(128).
002330     05  FILLER                      PIC X(01).
002340 01  WS-INDEX-LINE-ALPHA REDEFINES WS-INDEX-LINE
002350                                     PIC X(256).
002360*----------------------------------------------------------------*
002370 PROCEDURE DIVISION.
002380*----------------------------------------------------------------*
002390*    MAINLINE - OPEN, MAKE ONE PASS OVER THE SORTED CONNECTIONS FILE
002400*    BUILDING ONE PAGE PER STATION PAIR (B-SERIES), THEN WRITE THE
002410*    TWO INDEX PAGES OVER THE PAIRS SEEN (C-SERIES).  TTB-CONNECT-IN
002420*    ARRIVES ALREADY GROUPED/SORTED BY PAIR FROM TTBEXTR'S A300, SO
002430*    THIS PROGRAM NEEDS NO SORT VERB OF ITS OWN.
002440*----------------------------------------------------------------*
002450 MAIN-MODULE.
002460     PERFORM A000-OPEN-ALL-FILES THRU A009-OPEN-ALL-FILES-EX.
002470     PERFORM B000-PROCESS-ALL-PAIRS THRU B009-PROCESS-ALL-PAIRS-EX.
002480     PERFORM C000-WRITE-INDEX-PAGES THRU C009-WRITE-INDEX-PAGES-EX.
002490     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z009-END-PROGRAM-ROUTINE-EX.
002500     GOBACK.
002510*----------------------------------------------------------------*
002520*    A-SERIES - FILE OPEN.  ONE OPEN PER FILE, PER HOUSE
002530*    CONVENTION, SO A FAILURE NAMES THE EXACT FILE.  TTB-PGDD-
002540*    WORK IS THE PER-PAIR DE-DUPLICATION WORK FILE, RE-USED AND
002550*    EMPTIED (B300) BETWEEN PAIRS RATHER THAN REOPENED.
002560*----------------------------------------------------------------*
002570 A000-OPEN-ALL-FILES.
002580     OPEN INPUT TTB-CONNECT-IN.
002590     IF NOT WK-C-SUCCESSFUL
002600         DISPLAY "TTBPAGE - OPEN FAILED - TTB-CONNECT-IN "
002610                 WK-C-FILE-STATUS
002620         GO TO Y900-ABNORMAL-TERMINATION
002630     END-IF.
002640     OPEN I-O TTB-PGDD-WORK.
002650     IF NOT WK-C-SUCCESSFUL
002660         DISPLAY "TTBPAGE - OPEN FAILED - TTB-PGDD-WORK "
002670                 WK-C-FILE-STATUS
002680         GO TO Y900-ABNORMAL-TERMINATION
002690     END-IF.
002700     OPEN OUTPUT TTB-ROUTES-INDEX-OUT.
002710     IF NOT WK-C-SUCCESSFUL
002720         DISPLAY "TTBPAGE - OPEN FAILED - TTB-ROUTES-INDEX-OUT "
002730                 WK-C-FILE-STATUS
002740         GO TO Y900-ABNORMAL-TERMINATION
002750     END-IF.
002760     OPEN OUTPUT TTB-MAIN-INDEX-OUT.
002770     IF NOT WK-C-SUCCESSFUL
002780         DISPLAY "TTBPAGE - OPEN FAILED - TTB-MAIN-INDEX-OUT "
002790                 WK-C-FILE-STATUS
002800         GO TO Y900-ABNORMAL-TERMINATION
002810     END-IF.
002820 A009-OPEN-ALL-FILES-EX.
002830     EXIT.
002840*----------------------------------------------------------------*
002850*    B-SERIES - MAIN PASS OVER THE CONNECTIONS FILE
002860*----------------------------------------------------------------*
002870 B000-PROCESS-ALL-PAIRS.
002880     PERFORM B005-READ-NEXT-CONNECTION THRU B005-READ-NEXT-CONNECTION-EX.
002890     PERFORM B010-PROCESS-ONE-PAIR-GROUP
002900              THRU B010-PROCESS-ONE-PAIR-GROUP-EX
002910         UNTIL CONNECT-EOF-YES.
002920 B009-PROCESS-ALL-PAIRS-EX.
002930     EXIT.
002940*
002950*    READ ONE MORE ROW OF THE (ALREADY GROUPED/SORTED) CONNECTIONS
002960*    FILE - EVERY OTHER PARAGRAPH IN THE B-SERIES DRIVES OFF THE
002970*    ROW THIS LEAVES POSITIONED IN TTBCONN-REC.
002980 B005-READ-NEXT-CONNECTION.
002990     READ TTB-CONNECT-IN
003000         AT END
003010             SET CONNECT-EOF-YES TO TRUE
003020     END-READ.
003030 B005-READ-NEXT-CONNECTION-EX.
003040     EXIT.
003050*
003060*    HANDLES ONE FROM-STATION/TO-STATION GROUP - TTBCONN-REC IS
003070*    ALREADY POSITIONED ON ITS FIRST ROW WHEN THIS IS ENTERED.
003080 B010-PROCESS-ONE-PAIR-GROUP.
003090     MOVE TTBCONN-FROM-STATION TO WS-CUR-FROM-STATION.
003100     MOVE TTBCONN-TO-STATION   TO WS-CUR-TO-STATION.
003110     MOVE ZERO TO WS-NEXT-SEQNO.
003120     PERFORM B100-DEDUP-PAIR THRU B100-DEDUP-PAIR-EX.
003130     PERFORM B005-READ-NEXT-CONNECTION THRU B005-READ-NEXT-CONNECTION-EX.
003140     PERFORM B015-ACCUMULATE-SAME-PAIR-ROW
003150              THRU B015-ACCUMULATE-SAME-PAIR-ROW-EX
003160         UNTIL CONNECT-EOF-YES
003170            OR TTBCONN-FROM-STATION NOT = WS-CUR-FROM-STATION
003180            OR TTBCONN-TO-STATION   NOT = WS-CUR-TO-STATION.
003190     PERFORM B200-EMIT-PAIR-ROWS THRU B200-EMIT-PAIR-ROWS-EX.
003200     PERFORM C010-ADD-PAIR-INDEX-ENTRY THRU C010-ADD-PAIR-INDEX-ENTRY-EX.
003210     PERFORM B300-CLEAR-DEDUP-FILE THRU B300-CLEAR-DEDUP-FILE-EX.
003220 B010-PROCESS-ONE-PAIR-GROUP-EX.
003230     EXIT.
003240*
003250*    ONE MORE ROW OF THE SAME STATION PAIR - DE-DUPLICATE IT INTO
003260*    TTB-PGDD-WORK (WHICH MAY UNION ITS DATES INTO AN EXISTING ROW
003270*    RATHER THAN ADD A NEW ONE) AND ADVANCE TO THE NEXT ROW.
003280 B015-ACCUMULATE-SAME-PAIR-ROW.
003290     PERFORM B100-DEDUP-PAIR THRU B100-DEDUP-PAIR-EX.
003300     PERFORM B005-READ-NEXT-CONNECTION THRU B005-READ-NEXT-CONNECTION-EX.
003310 B015-ACCUMULATE-SAME-PAIR-ROW-EX.
003320     EXIT.
003330*----------------------------------------------------------------*
003340*    B100 - DE-DUPLICATE ONE CONNECTION ROW INTO TTBPGDD-WORK,
003350*    UNIONING ITS OPERATING DATES INTO ANY EXISTING ROW THAT
003360*    ALREADY CARRIES THE SAME (DEPARTURE, ARRIVAL, CARRIER) KEY.
003370*----------------------------------------------------------------*
003380 B100-DEDUP-PAIR.
003390     IF TTBCONN-DEPART-TIME = SPACES
003400         MOVE SPACES TO WS-KEY-DEP-TEXT
003410         MOVE WS-EM-DASH-CONST TO WS-KEY-DEP-TEXT(1:1)
003420     ELSE
003430         MOVE TTBCONN-DEPART-TIME TO WS-KEY-DEP-TEXT
003440     END-IF.
003450     IF TTBCONN-ARRIVAL-TIME = SPACES
003460         MOVE SPACES TO WS-KEY-ARR-TEXT
003470         MOVE WS-EM-DASH-CONST TO WS-KEY-ARR-TEXT(1:1)
003480     ELSE
003490         MOVE TTBCONN-ARRIVAL-TIME TO WS-KEY-ARR-TEXT
003500     END-IF.
003510     IF TTBCONN-AGENCY-NAME = SPACES
003520         MOVE SPACES TO WS-KEY-CARRIER-TEXT
003530         MOVE WS-EM-DASH-CONST TO WS-KEY-CARRIER-TEXT(1:1)
003540     ELSE
003550         MOVE TTBCONN-AGENCY-NAME TO WS-KEY-CARRIER-TEXT
003560     END-IF.
003570*
003580*    THE THREE FIELDS ABOVE ARE THIS ROW'S DEDUP KEY MATERIAL - A
003590*    BLANK TIME OR CARRIER IS SUBSTITUTED WITH THE EM-DASH SO TWO
003600*    ROWS THAT ARE BOTH "MISSING" ON THE SAME FIELD STILL COMPARE
003610*    EQUAL, THE SAME RULE TTBEXTR APPLIES ON THE WAY OUT.
003620     MOVE WS-KEY-DEP-TEXT TO WK-SEC-TIME-TEXT.
003630     CALL "TTBVSECS" USING WK-SEC-RECORD.
003640     MOVE WK-SEC-SECONDS-VALUE TO WS-KEY-DEPART-SECS.
003650     MOVE WS-KEY-ARR-TEXT TO WK-SEC-TIME-TEXT.
003660     CALL "TTBVSECS" USING WK-SEC-RECORD.
003670     MOVE WK-SEC-SECONDS-VALUE TO WS-KEY-ARRIVE-SECS.
003680*
003690     MOVE WS-KEY-DEP-TEXT TO TTBPGDD-DEP-TEXT.
003700     MOVE WS-KEY-ARR-TEXT TO TTBPGDD-ARR-TEXT.
003710     MOVE WS-KEY-CARRIER-TEXT TO TTBPGDD-CARRIER-TEXT.
003720     READ TTB-PGDD-WORK
003730         KEY IS TTBPGDD-DEDUP-KEY
003740         INVALID KEY
003750             SET FOUND-KEY-NO TO TRUE
003760         NOT INVALID KEY
003770             SET FOUND-KEY-YES TO TRUE
003780     END-READ.
003790     IF FOUND-KEY-YES
003800         PERFORM B110-MERGE-DATES-INTO-ROW
003810                  THRU B110-MERGE-DATES-INTO-ROW-EX
003820     ELSE
003830         PERFORM B120-INSERT-NEW-ROW THRU B120-INSERT-NEW-ROW-EX
003840     END-IF.
003850 B100-DEDUP-PAIR-EX.
003860     EXIT.
003870*
003880*    A FRESH (DEPARTURE, ARRIVAL, CARRIER) KEY FOR THIS PAIR -
003890*    INSERT ONE ROW, DATES COPIED STRAIGHT ACROSS.
003900 B120-INSERT-NEW-ROW.
003910     ADD 1 TO WS-NEXT-SEQNO.
003920     MOVE WS-KEY-DEPART-SECS TO TTBPGDD-DEPART-SECS.
003930     MOVE WS-KEY-ARRIVE-SECS TO TTBPGDD-ARRIVE-SECS.
003940     MOVE WS-KEY-CARRIER-TEXT TO TTBPGDD-CARRIER-KEY.
003950     MOVE WS-NEXT-SEQNO TO TTBPGDD-SEQNO.
003960     MOVE TTBCONN-DATE-COUNT TO TTBPGDD-DATE-COUNT.
003970     IF TTBCONN-DATE-COUNT > ZERO
003980         MOVE TTBCONN-DATES(1:TTBCONN-DATE-COUNT * 8)
003990           TO TTBPGDD-DATES(1:TTBCONN-DATE-COUNT * 8)
004000     END-IF.
004010     WRITE TTBPGDD-REC.
004020 B120-INSERT-NEW-ROW-EX.
004030     EXIT.
004040*
004050*    THE (DEPARTURE, ARRIVAL, CARRIER) KEY ALREADY HAS A ROW -
004060*    UNION THIS CONNECTION'S DATES INTO IT, DROP DUPLICATES, RE-
004070*    SORT AND REWRITE.  MIRRORS TTBVSVX'S OWN MERGE/SORT SHAPE.
004080 B110-MERGE-DATES-INTO-ROW.
004090     MOVE TTBPGDD-DATE-COUNT TO WS-MERGE-COUNT.
004100     MOVE TTBPGDD-DATES TO WS-MERGE-DATES.
004110     MOVE 1 TO WS-MERGE-NEW-IDX.
004120     PERFORM B111-MERGE-ONE-NEW-DATE THRU B111-MERGE-ONE-NEW-DATE-EX
004130         UNTIL WS-MERGE-NEW-IDX > TTBCONN-DATE-COUNT.
004140     PERFORM E000-SORT-MERGED-DATES THRU E000-SORT-MERGED-DATES-EX.
004150     MOVE WS-MERGE-COUNT TO TTBPGDD-DATE-COUNT.
004160     IF WS-MERGE-COUNT > ZERO
004170         MOVE WS-MERGE-DATES(1:WS-MERGE-COUNT * 8)
004180           TO TTBPGDD-DATES(1:WS-MERGE-COUNT * 8)
004190     END-IF.
004200     REWRITE TTBPGDD-REC.
004210 B110-MERGE-DATES-INTO-ROW-EX.
004220     EXIT.
004230*
004240*    ONE INCOMING DATE FROM TTBCONN-DATES - SEARCHED AGAINST THE
004250*    IN-PROGRESS MERGE LIST AND ADDED ONLY IF NOT ALREADY PRESENT,
004260*    SO A DATE COMMON TO BOTH THE STORED ROW AND THE INCOMING ROW
004270*    IS NOT DUPLICATED IN THE UNION.
004280 B111-MERGE-ONE-NEW-DATE.
004290     SET FOUND-KEY-NO TO TRUE.
004300     MOVE 1 TO WS-MERGE-OLD-IDX.
004310     PERFORM G000-SEARCH-MERGE-LIST THRU G000-SEARCH-MERGE-LIST-EX
004320         UNTIL FOUND-KEY-YES OR WS-MERGE-OLD-IDX > WS-MERGE-COUNT.
004330     IF FOUND-KEY-NO AND WS-MERGE-COUNT < 400
004340         ADD 1 TO WS-MERGE-COUNT
004350         MOVE TTBCONN-DATES(WS-MERGE-NEW-IDX)
004360           TO WS-MERGE-DATES(WS-MERGE-COUNT)
004370     END-IF.
004380     ADD 1 TO WS-MERGE-NEW-IDX.
004390 B111-MERGE-ONE-NEW-DATE-EX.
004400     EXIT.
004410*
004420*    LINEAR SEARCH OF THE MERGE-IN-PROGRESS DATE LIST FOR AN EXACT
004430*    MATCH ON THE INCOMING DATE - A SMALL ENOUGH LIST (400 ENTRIES,
004440*    SAME CAP AS EVERYWHERE ELSE IN THIS SYSTEM) THAT A BINARY
004450*    SEARCH ISN'T WARRANTED.
004460 G000-SEARCH-MERGE-LIST.
004470     IF WS-MERGE-DATES(WS-MERGE-OLD-IDX) = TTBCONN-DATES(WS-MERGE-NEW-IDX)
004480         SET FOUND-KEY-YES TO TRUE
004490     ELSE
004500         ADD 1 TO WS-MERGE-OLD-IDX
004510     END-IF.
004520 G000-SEARCH-MERGE-LIST-EX.
004530     EXIT.
004540*
004550*    BUBBLE SORT OF THE MERGED DATE LIST - SAME SWAP-FLAG SHAPE
004560*    AS TTBVSVX PARAGRAPHS E000/E010/E020.
004570 E000-SORT-MERGED-DATES.
004580     SET SORT-SWAPPED-YES TO TRUE.
004590     PERFORM E010-SORT-ONE-PASS THRU E010-SORT-ONE-PASS-EX
004600         UNTIL SORT-SWAPPED-NO.
004610 E000-SORT-MERGED-DATES-EX.
004620     EXIT.
004630*
004640*    ONE FULL PASS OVER THE MERGED LIST, SWAPPING ANY OUT-OF-ORDER
004650*    ADJACENT PAIR - REPEATED BY E000 UNTIL A PASS SWAPS NOTHING.
004660 E010-SORT-ONE-PASS.
004670     SET SORT-SWAPPED-NO TO TRUE.
004680     MOVE 1 TO WS-MERGE-OLD-IDX.
004690     PERFORM E020-SORT-COMPARE-STEP THRU E020-SORT-COMPARE-STEP-EX
004700         UNTIL WS-MERGE-OLD-IDX >= WS-MERGE-COUNT.
004710 E010-SORT-ONE-PASS-EX.
004720     EXIT.
004730*
004740*    COMPARE ONE ADJACENT PAIR OF ENTRIES, SWAP IF OUT OF ORDER.
004750 E020-SORT-COMPARE-STEP.
004760     IF WS-MERGE-DATES(WS-MERGE-OLD-IDX) >
004770        WS-MERGE-DATES(WS-MERGE-OLD-IDX + 1)
004780         MOVE WS-MERGE-DATES(WS-MERGE-OLD-IDX) TO WS-SORT-HOLD-DATE
004790         MOVE WS-MERGE-DATES(WS-MERGE-OLD-IDX + 1)
004800           TO WS-MERGE-DATES(WS-MERGE-OLD-IDX)
004810         MOVE WS-SORT-HOLD-DATE
004820           TO WS-MERGE-DATES(WS-MERGE-OLD-IDX + 1)
004830         SET SORT-SWAPPED-YES TO TRUE
004840     END-IF.
004850     ADD 1 TO WS-MERGE-OLD-IDX.
004860 E020-SORT-COMPARE-STEP-EX.
004870     EXIT.
004880*----------------------------------------------------------------*
004890*    B200 - EMIT THE PAGE FOR THE CURRENT PAIR
004900*----------------------------------------------------------------*
004910 B200-EMIT-PAIR-ROWS.
004920     PERFORM F000-BUILD-PAGE-FILENAME THRU F000-BUILD-PAGE-FILENAME-EX.
004930     OPEN OUTPUT TTB-PAGE-OUT.
004940     IF NOT WK-C-SUCCESSFUL
004950         DISPLAY "TTBPAGE - OPEN FAILED - TTB-PAGE-OUT "
004960                 WK-C-FILE-STATUS
004970         GO TO Y900-ABNORMAL-TERMINATION
004980     END-IF.
004990*    HEADER ROW OF THE DETAIL PAGE - COLUMN CAPTIONS ARE FIXED
005000*    SLOVENIAN TEXT, PER THE ROUTE-PAGE REPORT LAYOUT.
005010     MOVE "Odhod"     TO WS-DTL-DEPART.
005020     MOVE "Prihod"    TO WS-DTL-ARRIVE.
005030     MOVE "Prevoznik" TO WS-DTL-CARRIER.
005040     MOVE "Datumi"    TO WS-DTL-DATES.
005050     WRITE TTBPAGE-LINE FROM WS-DETAIL-LINE-ALPHA.
005060     MOVE ZERO TO WS-ROW-COUNT.
005070     SET DEDUP-EOF-NO TO TRUE.
005080     MOVE LOW-VALUES TO TTBPGDD-KEY.
005090     START TTB-PGDD-WORK KEY IS GREATER THAN TTBPGDD-KEY
005100         INVALID KEY SET DEDUP-EOF-YES TO TRUE
005110     END-START.
005120     IF NOT DEDUP-EOF-YES
005130         READ TTB-PGDD-WORK NEXT RECORD
005140             AT END SET DEDUP-EOF-YES TO TRUE
005150         END-READ
005160     END-IF.
005170     PERFORM B210-WRITE-ONE-DETAIL-ROW THRU B210-WRITE-ONE-DETAIL-ROW-EX
005180         UNTIL DEDUP-EOF-YES.
005190     IF WS-ROW-COUNT = ZERO
005200         PERFORM B220-WRITE-PAGE-BLANK-ROW
005210                  THRU B220-WRITE-PAGE-BLANK-ROW-EX
005220     END-IF.
005230     CLOSE TTB-PAGE-OUT.
005240 B200-EMIT-PAIR-ROWS-EX.
005250     EXIT.
005260*
005270 B210-WRITE-ONE-DETAIL-ROW.
005280*    TTBVRNG COMPRESSES THIS ROW'S OPERATING-DATE LIST INTO THE
005290*    SHORT RANGE TEXT PRINTED IN THE DATES COLUMN (REQ 0349) -
005300*    E.G. A RUN OF CONSECUTIVE DAILY DATES BECOMES ONE FROM-TO
005310*    RANGE INSTEAD OF A LONG COMMA LIST.
005320     MOVE TTBPGDD-DEP-TEXT TO WS-DTL-DEPART.
005330     MOVE TTBPGDD-ARR-TEXT TO WS-DTL-ARRIVE.
005340     MOVE TTBPGDD-CARRIER-TEXT TO WS-DTL-CARRIER.
005350     MOVE TTBPGDD-DATE-COUNT TO WK-RNG-DATE-COUNT.
005360     IF TTBPGDD-DATE-COUNT > ZERO
005370         MOVE TTBPGDD-DATES(1:TTBPGDD-DATE-COUNT * 8)
005380           TO WK-RNG-DATES(1:TTBPGDD-DATE-COUNT * 8)
005390     END-IF.
005400     CALL "TTBVRNG" USING WK-RNG-RECORD.
005410     MOVE WK-RNG-RANGE-TEXT TO WS-DTL-DATES.
005420     WRITE TTBPAGE-LINE FROM WS-DETAIL-LINE-ALPHA.
005430     ADD 1 TO WS-ROW-COUNT.
005440     READ TTB-PGDD-WORK NEXT RECORD
005450         AT END
005460             SET DEDUP-EOF-YES TO TRUE
005470     END-READ.
005480 B210-WRITE-ONE-DETAIL-ROW-EX.
005490     EXIT.
005500*
005510*    A PAIR THAT SURVIVED EXTRACT BUT LOST EVERY ROW (SHOULD NOT
005520*    HAPPEN IN PRACTICE, BUT SPEC CALLS FOR THE FALLBACK) GETS A
005530*    SINGLE ALL-DASH ROW - REQ 0349.
005540 B220-WRITE-PAGE-BLANK-ROW.
005550     MOVE WS-EM-DASH-CONST TO WS-DTL-DEPART(1:1).
005560     MOVE SPACES TO WS-DTL-DEPART(2:9).
005570     MOVE WS-EM-DASH-CONST TO WS-DTL-ARRIVE(1:1).
005580     MOVE SPACES TO WS-DTL-ARRIVE(2:9).
005590     MOVE WS-EM-DASH-CONST TO WS-DTL-CARRIER(1:1).
005600     MOVE SPACES TO WS-DTL-CARRIER(2:61).
005610     MOVE WS-EM-DASH-CONST TO WS-DTL-DATES(1:1).
005620     MOVE SPACES TO WS-DTL-DATES(2:199).
005630     WRITE TTBPAGE-LINE FROM WS-DETAIL-LINE-ALPHA.
005640 B220-WRITE-PAGE-BLANK-ROW-EX.
005650     EXIT.
005660*----------------------------------------------------------------*
005670*    F000 - BUILD THE DYNAMIC PAGE FILE NAME FROM THE SLUGIFIED
005680*    STATION NAMES.
005690*----------------------------------------------------------------*
005700 F000-BUILD-PAGE-FILENAME.
005710     MOVE WS-CUR-FROM-STATION TO WK-SLG-STATION-NAME.
005720     CALL "TTBVSLG" USING WK-SLG-RECORD.
005730     MOVE WK-SLG-SLUG-TEXT TO WS-SLUG-FROM.
005740     MOVE WS-CUR-TO-STATION TO WK-SLG-STATION-NAME.
005750     CALL "TTBVSLG" USING WK-SLG-RECORD.
005760     MOVE WK-SLG-SLUG-TEXT TO WS-SLUG-TO.
005770     MOVE SPACES TO WS-PAGE-DDNAME.
005780     STRING WS-SLUG-FROM DELIMITED BY SPACE
005790            "-"          DELIMITED BY SIZE
005800            WS-SLUG-TO   DELIMITED BY SPACE
005810            ".html"      DELIMITED BY SIZE
005820         INTO WS-PAGE-DDNAME
005830     END-STRING.
005840 F000-BUILD-PAGE-FILENAME-EX.
005850     EXIT.
005860*----------------------------------------------------------------*
005870*    C010 - REMEMBER THIS PAIR FOR THE INDEX PAGES WRITTEN AT
005880*    THE END OF THE RUN.
005890*----------------------------------------------------------------*
005900 C010-ADD-PAIR-INDEX-ENTRY.
005910     IF WS-PAIR-COUNT < 500
005920         ADD 1 TO WS-PAIR-COUNT
005930         MOVE WS-CUR-FROM-STATION TO WS-PAIR-FROM(WS-PAIR-COUNT)
005940         MOVE WS-CUR-TO-STATION   TO WS-PAIR-TO(WS-PAIR-COUNT)
005950         MOVE WS-PAGE-DDNAME      TO WS-PAIR-FILENAME(WS-PAIR-COUNT)
005960     END-IF.
005970 C010-ADD-PAIR-INDEX-ENTRY-EX.
005980     EXIT.
005990*----------------------------------------------------------------*
006000*    B300 - EMPTY THE DE-DUP WORK FILE SO THE NEXT PAIR STARTS
006010*    FROM ZERO ROWS.
006020*----------------------------------------------------------------*
006030 B300-CLEAR-DEDUP-FILE.
006040     SET DEDUP-EOF-NO TO TRUE.
006050     MOVE LOW-VALUES TO TTBPGDD-KEY.
006060     START TTB-PGDD-WORK KEY IS GREATER THAN TTBPGDD-KEY
006070         INVALID KEY SET DEDUP-EOF-YES TO TRUE
006080     END-START.
006090     IF NOT DEDUP-EOF-YES
006100         READ TTB-PGDD-WORK NEXT RECORD
006110             AT END SET DEDUP-EOF-YES TO TRUE
006120         END-READ
006130     END-IF.
006140     PERFORM B310-DELETE-ONE-DEDUP-ROW THRU B310-DELETE-ONE-DEDUP-ROW-EX
006150         UNTIL DEDUP-EOF-YES.
006160 B300-CLEAR-DEDUP-FILE-EX.
006170     EXIT.
006180*
006190*    DELETE THE ROW LEFT POSITIONED BY B300 (OR BY THE PRIOR CALL
006200*    OF THIS PARAGRAPH), THEN ADVANCE - TTB-PGDD-WORK IS DYNAMIC
006210*    ACCESS SO THE DELETE DOES NOT DISTURB THE SEQUENTIAL READ.
006220 B310-DELETE-ONE-DEDUP-ROW.
006230     DELETE TTB-PGDD-WORK RECORD.
006240     READ TTB-PGDD-WORK NEXT RECORD
006250         AT END
006260             SET DEDUP-EOF-YES TO TRUE
006270     END-READ.
006280 B310-DELETE-ONE-DEDUP-ROW-EX.
006290     EXIT.
006300*----------------------------------------------------------------*
006310*    C000 - WRITE THE ROUTES INDEX AND MAIN INDEX PAGES
006320*----------------------------------------------------------------*
006330 C000-WRITE-INDEX-PAGES.
006340     IF WS-PAIR-COUNT = ZERO
006350         MOVE SPACES TO TTBRIDX-LINE
006360         MOVE "Ni relacij." TO TTBRIDX-LINE(1:11)
006370         WRITE TTBRIDX-LINE
006380         MOVE SPACES TO TTBMIDX-LINE
006390         MOVE "Ni relacij." TO TTBMIDX-LINE(1:11)
006400         WRITE TTBMIDX-LINE
006410     ELSE
006420         MOVE 1 TO WS-PAIR-IDX
006430         PERFORM C020-WRITE-ONE-PAIR-INDEX-LINE THRU
006440                 C020-WRITE-ONE-PAIR-INDEX-LINE-EX
006450             UNTIL WS-PAIR-IDX > WS-PAIR-COUNT
006460         PERFORM C030-WRITE-INDEX-ARTIFACT-LINKS THRU
006470                 C030-WRITE-INDEX-ARTIFACT-LINKS-EX
006480     END-IF.
006490 C009-WRITE-INDEX-PAGES-EX.
006500     EXIT.
006510*
006520*    ONE ROW OF BOTH INDEX PAGES - THE ROUTES INDEX AND THE MAIN
006530*    INDEX CARRY THE SAME PAIR LISTING, SO BOTH ARE WRITTEN HERE
006540*    IN ONE PASS OVER WS-PAIR-TABLE RATHER THAN TWO.
006550 C020-WRITE-ONE-PAIR-INDEX-LINE.
006560     MOVE WS-PAIR-FROM(WS-PAIR-IDX) TO WS-IDX-FROM.
006570     MOVE " – "                     TO WS-IDX-ARROW.
006580     MOVE WS-PAIR-TO(WS-PAIR-IDX)   TO WS-IDX-TO.
006590     MOVE " -> "                    TO WS-IDX-SEP.
006600     MOVE WS-PAIR-FILENAME(WS-PAIR-IDX) TO WS-IDX-FILE.
006610     WRITE TTBRIDX-LINE FROM WS-INDEX-LINE-ALPHA.
006620     WRITE TTBMIDX-LINE FROM WS-INDEX-LINE-ALPHA.
006630     ADD 1 TO WS-PAIR-IDX.
006640 C020-WRITE-ONE-PAIR-INDEX-LINE-EX.
006650     EXIT.
006660*
006670*    THE MAIN INDEX PAGE ALSO LINKS BACK TO THE TWO INDEX
006680*    ARTIFACTS THEMSELVES - REQ 0571.
006690 C030-WRITE-INDEX-ARTIFACT-LINKS.
006700     MOVE SPACES TO WS-INDEX-LINE.
006710     MOVE "Seznam relacij"     TO WS-IDX-FROM.
006720     MOVE " -> "               TO WS-IDX-SEP.
006730     MOVE WS-ROUTES-INDEX-NAME TO WS-IDX-FILE.
006740     WRITE TTBMIDX-LINE FROM WS-INDEX-LINE-ALPHA.
006750     MOVE SPACES TO WS-INDEX-LINE.
006760     MOVE "Glavno kazalo"      TO WS-IDX-FROM.
006770     MOVE " -> "               TO WS-IDX-SEP.
006780     MOVE WS-MAIN-INDEX-NAME   TO WS-IDX-FILE.
006790     WRITE TTBMIDX-LINE FROM WS-INDEX-LINE-ALPHA.
006800 C030-WRITE-INDEX-ARTIFACT-LINKS-EX.
006810     EXIT.
006820*----------------------------------------------------------------*
006830*    ABEND / CLOSE
006840*----------------------------------------------------------------*
006850*    REACHED FROM ANY OPEN/READ/WRITE FAILURE - CLOSES WHATEVER IS
006860*    OPEN (VIA Z000, SHARED WITH NORMAL END-OF-JOB) AND ENDS THE
006870*    RUN.  TTB-PAGE-OUT ITSELF IS NOT CLOSED HERE SINCE IT IS
006880*    OPENED AND CLOSED WITHIN A SINGLE PAIR'S B200, NEVER LEFT
006890*    OPEN ACROSS PARAGRAPHS.
006900 Y900-ABNORMAL-TERMINATION.
006910     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z009-END-PROGRAM-ROUTINE-EX.
006920     GOBACK.
006930*
006940*    NORMAL END-OF-JOB CLOSE OF THE FOUR FILES HELD OPEN FOR THE
006950*    LIFE OF THE RUN.
006960 Z000-END-PROGRAM-ROUTINE.
006970     CLOSE TTB-CONNECT-IN.
006980     CLOSE TTB-PGDD-WORK.
006990     CLOSE TTB-ROUTES-INDEX-OUT.
007000     CLOSE TTB-MAIN-INDEX-OUT.
007010 Z009-END-PROGRAM-ROUTINE-EX.
007020     EXIT.
