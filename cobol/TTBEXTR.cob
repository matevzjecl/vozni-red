000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TTBEXTR.
000050 AUTHOR.         D KOVACIC.
000060 INSTALLATION.   TIMETABLE BATCH - SCHEDULING SYSTEMS.
000070 DATE-WRITTEN.   02 APR 1990.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  MAIN DRIVER OF THE TIMETABLE-EXTRACT STEP OF THE
000120*               SCHEDULING BATCH.  READS THE SCHEDULE FEED'S
000130*               AGENCY/ROUTE/TRIP/STOP/STOP-TIME/CALENDAR/
000140*               CALENDAR-DATES/TYPE-MAPPING EXTRACTS, EXPANDS
000150*               EACH TRIP'S SERVICE INTO ITS CONCRETE OPERATING
000160*               DATES, REDUCES EACH TRIP'S STOP SEQUENCE TO THE
000170*               SELECTED STATIONS, AND EMITS ONE DIRECT
000180*               CONNECTION RECORD PER CONSECUTIVE PAIR OF KEPT
000190*               STATIONS.  OUTPUT IS THE TTBCONN FILE, GROUPED
000200*               BY FROM-STATION/TO-STATION AND SORTED WITHIN THE
000210*               GROUP BY DEPARTURE/ARRIVAL/TRIP - ALL WITHOUT A
000220*               SORT STEP, VIA THE KEYED WORK FILES BELOW.
000230*
000240*================================================================
000250* HISTORY OF MODIFICATION:
000260*================================================================
000270* 8TEDVK1  02/04/1990  DVK     - INITIAL VERSION.
000280*----------------------------------------------------------------*
000290* 8TEDVK2  17/07/1990  DVK     - REQ 0087 A SERVICE ID MAY HAVE
000300*                               CALENDAR-DATES EXCEPTIONS WITH NO
000310*                               CALENDAR ROW AT ALL - TTBSVCW IS
000320*                               NOW BUILT FROM BOTH TABLES.
000330*----------------------------------------------------------------*
000340* 8TERJM1  11/03/1993  RJM     - REQ 0166 CONSECUTIVE STOP-TIME
000350*                               ROWS AT THE SAME STATION ARE
000360*                               COLLAPSED BEFORE PAIRS ARE BUILT.
000370*----------------------------------------------------------------*
000380* 8TERJM2  30/08/1994  RJM     - REQ 0203 MODE-CONSISTENCY FILTER
000390*                               (TTBVMOD) WIRED INTO PAIR
000400*                               GENERATION - SEE A250.
000410*----------------------------------------------------------------*
000420* 8TETLK1  09/04/1999  TLK     - Y2K REVIEW - START/END DATES AND
000430*                               EXCEPTION DATES ARE X(08) TEXT
000440*                               "YYYYMMDD" ALREADY CARRYING A
000450*                               FULL 4-DIGIT YEAR.  NO CHANGE
000460*                               REQUIRED.  SIGNED OFF PER Y2K
000470*                               PROJECT PLAN.
000480*----------------------------------------------------------------*
000490* 8TESNM1  05/02/2003  SNM     - REQ 0533 SERVICE DATE EXPANSION
000500*                               NOW CACHED PER SERVICE ID
000510*                               (TTBSVCW-EXPANDED-SW) INSTEAD OF
000520*                               RE-CALLING TTBVSVX FOR EVERY TRIP
000530*                               SHARING THE SAME SERVICE.
000540*----------------------------------------------------------------*
000550* 8TESNM2  19/11/2004  SNM     - REQ 0570 A ROUTE OR AGENCY THAT
000560*                               IS ABSENT FROM ITS LOOKUP FILE NO
000570*                               LONGER SKIPS THE TRIP - IT NOW
000580*                               EMITS WITH THE CORRESPONDING
000590*                               FIELDS BLANK, PER THE REVISED
000600*                               EXTRACT SPECIFICATION.
000610*----------------------------------------------------------------*
000620* 8TESNM3  09/06/2005  SNM     - REQ 0577 ADDED AN OPTIONAL STOP-
000630*                               ID OVERRIDE PARAMETER FILE (TTB-
000640*                               STOPSEL-IN) - WHEN THE JOB'S CL
000650*                               PROCEDURE TURNS ON UPSI-SWITCH-0
000660*                               THE OVERRIDE LIST REPLACES TYPE-
000670*                               MAPPING AS THE SELECTION LIST
000680*                               ENTIRELY, FOR ONE-OFF RUNS AGAINST
000690*                               A HAND-PICKED SET OF STATIONS.
000700*                               SEE A010/A012.
000710*----------------------------------------------------------------*
000720 EJECT
000730**********************
000740 ENVIRONMENT DIVISION.
000750**********************
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.  IBM-AS400.
000780 OBJECT-COMPUTER.  IBM-AS400.
000790 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000800                   UPSI-0 IS UPSI-SWITCH-0
000810                     ON  STATUS IS U0-ON
000820                     OFF STATUS IS U0-OFF.
000830*
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860*
000870*    FEED EXTRACTS - LINE SEQUENTIAL, READ ONCE, FORWARD ONLY.
000880     SELECT TTB-AGENCY-IN    ASSIGN TO DATABASE-TTBAGNCI
000890            ORGANIZATION IS SEQUENTIAL
000900     FILE STATUS IS WK-C-FILE-STATUS.
000910*
000920     SELECT TTB-ROUTE-IN     ASSIGN TO DATABASE-TTBROUTI
000930            ORGANIZATION IS SEQUENTIAL
000940     FILE STATUS IS WK-C-FILE-STATUS.
000950*
000960     SELECT TTB-TRIP-IN      ASSIGN TO DATABASE-TTBTRIPI
000970            ORGANIZATION IS SEQUENTIAL
000980     FILE STATUS IS WK-C-FILE-STATUS.
000990*
001000     SELECT TTB-STOP-IN      ASSIGN TO DATABASE-TTBSTOPI
001010            ORGANIZATION IS SEQUENTIAL
001020     FILE STATUS IS WK-C-FILE-STATUS.
001030*
001040     SELECT TTB-STOPTIME-IN  ASSIGN TO DATABASE-TTBSTPTI
001050            ORGANIZATION IS SEQUENTIAL
001060     FILE STATUS IS WK-C-FILE-STATUS.
001070*
001080     SELECT TTB-CALENDAR-IN  ASSIGN TO DATABASE-TTBCALNI
001090            ORGANIZATION IS SEQUENTIAL
001100     FILE STATUS IS WK-C-FILE-STATUS.
001110*
001120     SELECT TTB-CALDATE-IN   ASSIGN TO DATABASE-TTBCALDI
001130            ORGANIZATION IS SEQUENTIAL
001140     FILE STATUS IS WK-C-FILE-STATUS.
001150*
001160     SELECT TTB-TYPEMAP-IN   ASSIGN TO DATABASE-TTBTYPMI
001170            ORGANIZATION IS SEQUENTIAL
001180     FILE STATUS IS WK-C-FILE-STATUS.
001190*
001200*    OPTIONAL STOP-ID OVERRIDE PARAMETER FILE (REQ 0577) - READ
001210*    ONLY WHEN THE JOB'S CL PROCEDURE TURNS ON UPSI-SWITCH-0.
001220*    WHEN SUPPLIED IT REPLACES TTB-TYPEMAP-IN AS THE SELECTION
001230*    LIST - SEE A010.
001240     SELECT TTB-STOPSEL-IN   ASSIGN TO DATABASE-TTBSELI
001250            ORGANIZATION IS SEQUENTIAL
001260     FILE STATUS IS WK-C-FILE-STATUS.
001270*
001280*    CONNECTION OUTPUT - LINE SEQUENTIAL, WRITTEN IN A300 IN KEY
001290*    ORDER OFF TTBWCON, SO IT ARRIVES ALREADY GROUPED/SORTED.
001300     SELECT TTB-CONNECT-OUT  ASSIGN TO DATABASE-TTBCONNO
001310            ORGANIZATION IS SEQUENTIAL
001320     FILE STATUS IS WK-C-FILE-STATUS.
001330*
001340*    LOOKUP AND GROUPING WORK FILES - NATIVE KEYED (INDEXED)
001350*    PHYSICAL FILES.  NO SORT VERB IS USED ANYWHERE IN THIS
001360*    PROGRAM - READING A KEYED FILE BACK IN KEY ORDER DOES THE
001370*    WORK OF A SORT STEP.  THE WORK FILES ARE ASSUMED PRE-
001380*    ALLOCATED EMPTY BY THE JOB'S CL PROCEDURE BEFORE THIS STEP
001390*    RUNS, PER HOUSE CONVENTION FOR TEMPORARY PHYSICAL FILES.
001400     SELECT TTB-TYPEMAP-WORK ASSIGN TO DATABASE-TTBWTYPW
001410            ORGANIZATION IS INDEXED
001420            ACCESS MODE IS DYNAMIC
001430            RECORD KEY IS TTBWTYP-STOP-ID
001440     FILE STATUS IS WK-C-FILE-STATUS.
001450*
001460     SELECT TTB-STOP-WORK    ASSIGN TO DATABASE-TTBWSTPW
001470            ORGANIZATION IS INDEXED
001480            ACCESS MODE IS DYNAMIC
001490            RECORD KEY IS TTBWSTP-STOP-ID
001500     FILE STATUS IS WK-C-FILE-STATUS.
001510*
001520     SELECT TTB-AGENCY-WORK  ASSIGN TO DATABASE-TTBWAGNW
001530            ORGANIZATION IS INDEXED
001540            ACCESS MODE IS DYNAMIC
001550            RECORD KEY IS TTBWAGN-AGENCY-ID
001560     FILE STATUS IS WK-C-FILE-STATUS.
001570*
001580     SELECT TTB-ROUTE-WORK   ASSIGN TO DATABASE-TTBWRTEW
001590            ORGANIZATION IS INDEXED
001600            ACCESS MODE IS DYNAMIC
001610            RECORD KEY IS TTBWRTE-ROUTE-ID
001620     FILE STATUS IS WK-C-FILE-STATUS.
001630*
001640     SELECT TTB-TRIP-WORK    ASSIGN TO DATABASE-TTBWTRPW
001650            ORGANIZATION IS INDEXED
001660            ACCESS MODE IS DYNAMIC
001670            RECORD KEY IS TTBWTRP-TRIP-ID
001680     FILE STATUS IS WK-C-FILE-STATUS.
001690*
001700     SELECT TTB-SVC-WORK     ASSIGN TO DATABASE-TTBSVCWW
001710            ORGANIZATION IS INDEXED
001720            ACCESS MODE IS DYNAMIC
001730            RECORD KEY IS TTBSVCW-KEY
001740     FILE STATUS IS WK-C-FILE-STATUS.
001750*
001760     SELECT TTB-OCCR-WORK    ASSIGN TO DATABASE-TTBOCCRW
001770            ORGANIZATION IS INDEXED
001780            ACCESS MODE IS DYNAMIC
001790            RECORD KEY IS TTBOCCR-KEY
001800     FILE STATUS IS WK-C-FILE-STATUS.
001810*
001820     SELECT TTB-WCON-WORK    ASSIGN TO DATABASE-TTBWCONW
001830            ORGANIZATION IS INDEXED
001840            ACCESS MODE IS DYNAMIC
001850            RECORD KEY IS TTBWCON-KEY
001860     FILE STATUS IS WK-C-FILE-STATUS.
001870*
001880***************
001890 DATA DIVISION.
001900***************
001910 FILE SECTION.
001920**************
001930*
001940*   TRANSIT AGENCY MASTER - ONE ROW PER OWNING CARRIER.
001950 FD  TTB-AGENCY-IN
001960     LABEL RECORDS ARE OMITTED
001970     DATA RECORD IS TTBAGNC-REC.
001980 01  TTBAGNC-REC.
001990     COPY TTBAGNC.
002000*
002010*   ROUTE MASTER - ONE ROW PER PUBLISHED ROUTE.
002020 FD  TTB-ROUTE-IN
002030     LABEL RECORDS ARE OMITTED
002040     DATA RECORD IS TTBROUT-REC.
002050 01  TTBROUT-REC.
002060     COPY TTBROUT.
002070*
002080*   TRIP MASTER - ONE ROW PER SCHEDULED TRIP, EACH TIED TO A
002090*   ROUTE AND A SERVICE ID.
002100 FD  TTB-TRIP-IN
002110     LABEL RECORDS ARE OMITTED
002120     DATA RECORD IS TTBTRIP-REC.
002130 01  TTBTRIP-REC.
002140     COPY TTBTRIP.
002150*
002160*   STOP/STATION MASTER - ONE ROW PER BOARDING POINT.
002170 FD  TTB-STOP-IN
002180     LABEL RECORDS ARE OMITTED
002190     DATA RECORD IS TTBSTOP-REC.
002200 01  TTBSTOP-REC.
002210     COPY TTBSTOP.
002220*
002230*   STOP-TIME DETAIL - ONE ROW PER TRIP/STOP-SEQUENCE PAIR.
002240*   THE LARGEST INPUT FILE ON THIS RUN - DRIVES STEP 5.
002250 FD  TTB-STOPTIME-IN
002260     LABEL RECORDS ARE OMITTED
002270     DATA RECORD IS TTBSTPT-REC.
002280 01  TTBSTPT-REC.
002290     COPY TTBSTPT.
002300*
002310*   WEEKLY SERVICE PATTERN - ONE ROW PER SERVICE ID THAT RUNS
002320 A REGULAR WEEKDAY CYCLE.
002330 FD  TTB-CALENDAR-IN
002340     LABEL RECORDS ARE OMITTED
002350     DATA RECORD IS TTBCALN-REC.
002360 01  TTBCALN-REC.
002370     COPY TTBCALN.
002380*
002390*   SERVICE-DATE EXCEPTIONS - ADDED OR REMOVED SERVICE DATES
002400*   LAYERED ON TOP OF (OR IN PLACE OF) THE WEEKLY PATTERN.
002410 FD  TTB-CALDATE-IN
002420     LABEL RECORDS ARE OMITTED
002430     DATA RECORD IS TTBCALD-REC.
002440 01  TTBCALD-REC.
002450     COPY TTBCALD.
002460*
002470*   REQ 0577 - NORMAL SELECTION-LIST SOURCE: STATION/MODE
002480*   PAIRS SUPPLIED BY THE CL PROCEDURE.
002490 FD  TTB-TYPEMAP-IN
002500     LABEL RECORDS ARE OMITTED
002510     DATA RECORD IS TTBTYPM-REC.
002520 01  TTBTYPM-REC.
002530     COPY TTBTYPM.
002540*
002550*   REQ 0577 - OVERRIDE SELECTION-LIST SOURCE, USED INSTEAD OF
002560*   TTB-TYPEMAP-IN WHEN UPSI-SWITCH-0 IS ON.
002570 FD  TTB-STOPSEL-IN
002580     LABEL RECORDS ARE OMITTED
002590     DATA RECORD IS TTBSELM-REC.
002600 01  TTBSELM-REC.
002610     COPY TTBSELM.
002620*
002630*   FINAL OUTPUT OF THIS PROGRAM - ONE ROW PER KEPT STATION-
002640*   PAIR CONNECTION, CONSUMED BY TTBPAGE.
002650 FD  TTB-CONNECT-OUT
002660     LABEL RECORDS ARE OMITTED
002670     DATA RECORD IS TTBCONN-REC.
002680 01  TTBCONN-REC.
002690     COPY TTBCONN.
002700*
002710*   INDEXED WORK COPY OF THE SELECTION LIST, KEYED BY STOP-ID -
002720*   LETS A100/A200 RANDOM-ACCESS THE MODE OF A GIVEN STOP.
002730 FD  TTB-TYPEMAP-WORK
002740     LABEL RECORDS ARE OMITTED
002750     DATA RECORD IS TTBWTYP-REC.
002760 01  TTBWTYP-REC.
002770     COPY TTBWTYP.
002780*
002790*   INDEXED WORK COPY OF THE STOP MASTER, KEYED BY STOP-ID.
002800 FD  TTB-STOP-WORK
002810     LABEL RECORDS ARE OMITTED
002820     DATA RECORD IS TTBWSTP-REC.
002830 01  TTBWSTP-REC.
002840     COPY TTBWSTP.
002850*
002860*   INDEXED WORK COPY OF THE AGENCY MASTER, KEYED BY AGENCY-ID.
002870 FD  TTB-AGENCY-WORK
002880     LABEL RECORDS ARE OMITTED
002890     DATA RECORD IS TTBWAGN-REC.
002900 01  TTBWAGN-REC.
002910     COPY TTBWAGN.
002920*
002930*   INDEXED WORK COPY OF THE ROUTE MASTER, KEYED BY ROUTE-ID.
002940 FD  TTB-ROUTE-WORK
002950     LABEL RECORDS ARE OMITTED
002960     DATA RECORD IS TTBWRTE-REC.
002970 01  TTBWRTE-REC.
002980     COPY TTBWRTE.
002990*
003000*   INDEXED WORK COPY OF THE TRIP MASTER, KEYED BY TRIP-ID.
003010 FD  TTB-TRIP-WORK
003020     LABEL RECORDS ARE OMITTED
003030     DATA RECORD IS TTBWTRP-REC.
003040 01  TTBWTRP-REC.
003050     COPY TTBWTRP.
003060*
003070*   PER-SERVICE-ID EXPANSION CACHE - MERGES THE CALENDAR AND
003080*   CALENDAR-DATES INPUT AND HOLDS THE EXPANDED DATE LIST ONCE
003090*   TTBVSVX HAS COMPUTED IT (8TESNM1).
003100 FD  TTB-SVC-WORK
003110     LABEL RECORDS ARE OMITTED
003120     DATA RECORD IS TTBSVCW-REC.
003130 01  TTBSVCW-REC.
003140     COPY TTBSVCW.
003150*
003160*   KEPT STOP OCCURRENCES, KEYED BY TRIP-ID/STOP-SEQUENCE -
003170*   BUILT BY STEP 5, BROWSED IN KEY ORDER BY THE STEP 6
003180*   CONTROL BREAK.
003190 FD  TTB-OCCR-WORK
003200     LABEL RECORDS ARE OMITTED
003210     DATA RECORD IS TTBOCCR-REC.
003220 01  TTBOCCR-REC.
003230     COPY TTBOCCR.
003240*
003250*   PRE-OUTPUT CONNECTIONS, KEYED FOR GROUPED/SORTED EMISSION -
003260*   STEP 6E WRITES IT, STEP 7 READS IT BACK IN KEY ORDER.
003270 FD  TTB-WCON-WORK
003280     LABEL RECORDS ARE OMITTED
003290     DATA RECORD IS TTBWCON-REC.
003300 01  TTBWCON-REC.
003310     COPY TTBWCON.
003320*
003330*************************
003340 WORKING-STORAGE SECTION.
003350*************************
003360 01  FILLER                          PIC X(24)        VALUE
003370     "** PROGRAM TTBEXTR  **".
003380*
003390 01  WK-C-COMMON.
003400     COPY TTBCWS.
003410*
003420*    LINKAGE AREAS OF THE CALLED ROUTINES USED BY THIS DRIVER -
003430*    EACH COPYBOOK CARRIES ITS OWN 01 LEVEL.
003440     COPY TTBLSEC.
003450     COPY TTBLSVX.
003460     COPY TTBLMOD.
003470*
003480*    ONE END-OF-FILE SWITCH PER SEQUENTIAL FILE, PLUS THE
003490*    OCCURRENCE-WORK BROWSE USED BY THE A200 CONTROL BREAK.
003500*    PACKED CONTIGUOUSLY SO A200/A000 CAN MASS-RESET THEM
003510*    THROUGH WS-EOF-SWITCHES-ALPHA BELOW - REQ 0087.
003520 01  WS-EOF-SWITCHES.
003530     05  WS-AGENCY-EOF-SW            PIC X(01).
003540         88  WS-AGENCY-EOF                       VALUE "Y".
003550         88  WS-AGENCY-NOT-EOF                   VALUE "N".
003560     05  WS-ROUTE-EOF-SW             PIC X(01).
003570         88  WS-ROUTE-EOF                        VALUE "Y".
003580         88  WS-ROUTE-NOT-EOF                    VALUE "N".
003590     05  WS-TRIP-EOF-SW              PIC X(01).
003600         88  WS-TRIP-EOF                         VALUE "Y".
003610         88  WS-TRIP-NOT-EOF                     VALUE "N".
003620     05  WS-STOP-EOF-SW              PIC X(01).
003630         88  WS-STOP-EOF                         VALUE "Y".
003640         88  WS-STOP-NOT-EOF                     VALUE "N".
003650     05  WS-STOPTIME-EOF-SW          PIC X(01).
003660         88  WS-STOPTIME-EOF                     VALUE "Y".
003670         88  WS-STOPTIME-NOT-EOF                 VALUE "N".
003680     05  WS-CALENDAR-EOF-SW          PIC X(01).
003690         88  WS-CALENDAR-EOF                     VALUE "Y".
003700         88  WS-CALENDAR-NOT-EOF                 VALUE "N".
003710     05  WS-CALDATE-EOF-SW           PIC X(01).
003720         88  WS-CALDATE-EOF                      VALUE "Y".
003730         88  WS-CALDATE-NOT-EOF                  VALUE "N".
003740     05  WS-TYPEMAP-EOF-SW           PIC X(01).
003750         88  WS-TYPEMAP-EOF                      VALUE "Y".
003760         88  WS-TYPEMAP-NOT-EOF                  VALUE "N".
003770     05  WS-OCCR-EOF-SW              PIC X(01).
003780         88  WS-OCCR-EOF                         VALUE "Y".
003790         88  WS-OCCR-NOT-EOF                     VALUE "N".
003800     05  WS-STOPSEL-EOF-SW           PIC X(01).
003810         88  WS-STOPSEL-EOF                      VALUE "Y".
003820         88  WS-STOPSEL-NOT-EOF                  VALUE "N".
003830 01  WS-EOF-SWITCHES-ALPHA REDEFINES WS-EOF-SWITCHES
003840                                     PIC X(10).
003850*
003860*    SELECTION-LIST / VALIDATION COUNTERS (STEP 1-2).
003870 01  WS-SEL-COUNT                    PIC 9(04) COMP VALUE ZERO.
003880 01  WS-UNKNOWN-COUNT                PIC 9(04) COMP VALUE ZERO.
003890 01  WS-UNKNOWN-TABLE.
003900     05  WS-UNKNOWN-ENTRY OCCURS 100 TIMES
003910                                     PIC X(20).
003920 01  WS-UNKNOWN-IDX                  PIC 9(04) COMP.
003930*
003940*    ABEND / VALIDATION MESSAGE BUILD AREA - FIXED SEGMENTS
003950*    ASSEMBLED WITH MOVE/REF-MOD, NOT STRING (SEE TTBVRNG
003960*    8T4RJM1 FOR WHY STRING IS AVOIDED HERE ON OVERLAPPING
003970*    FIELDS).
003980 01  WS-ABEND-LINE.
003990     05  WS-ABEND-LABEL              PIC X(24).
004000     05  WS-ABEND-VALUE              PIC X(20).
004010     05  FILLER                      PIC X(36).
004020 01  WS-ABEND-LINE-ALPHA REDEFINES WS-ABEND-LINE
004030                                     PIC X(80).
004040*
004050*    PER-TRIP FOUND-SWITCHES (STEP 6A/6B) - PACKED FOR MASS
004060*    RESET AT THE TOP OF EACH TRIP GROUP, SAME IDIOM AS THE
004070*    EOF-SWITCH GROUP ABOVE.
004080 01  WS-FOUND-SWITCHES.
004090     05  WS-TRIP-FOUND-SW            PIC X(01).
004100         88  WS-TRIP-FOUND                       VALUE "Y".
004110         88  WS-TRIP-NOT-FOUND                   VALUE "N".
004120     05  WS-ROUTE-FOUND-SW           PIC X(01).
004130         88  WS-ROUTE-FOUND                      VALUE "Y".
004140         88  WS-ROUTE-NOT-FOUND                  VALUE "N".
004150     05  WS-AGENCY-FOUND-SW          PIC X(01).
004160         88  WS-AGENCY-FOUND                     VALUE "Y".
004170         88  WS-AGENCY-NOT-FOUND                 VALUE "N".
004180     05  WS-SVC-FOUND-SW             PIC X(01).
004190         88  WS-SVC-FOUND                        VALUE "Y".
004200         88  WS-SVC-NOT-FOUND                    VALUE "N".
004210 01  WS-FOUND-SWITCHES-ALPHA REDEFINES WS-FOUND-SWITCHES
004220                                     PIC X(04).
004230*
004240*    TRIP CONTROL-BREAK WORK (STEP 6, PARAGRAPH A200).
004250 01  WS-CURRENT-TRIP-ID              PIC X(20).
004260 01  WS-FIRST-TRIP-SW                PIC X(01).
004270     88  WS-FIRST-TRIP                           VALUE "Y".
004280     88  WS-NOT-FIRST-TRIP                       VALUE "N".
004290*
004300*    REDUCED-OCCURRENCE WORK TABLE (STEP 6C) - ONE TRIP'S KEPT
004310*    STOPS, IN SEQUENCE ORDER, AFTER THE CONSECUTIVE-SAME-
004320*    STATION COLLAPSE.
004330 01  WS-RED-COUNT                    PIC 9(04) COMP VALUE ZERO.
004340 01  WS-RED-TABLE.
004350     05  WS-RED-ENTRY OCCURS 400 TIMES.
004360         10  WS-RED-STOP-ID          PIC X(20).
004370         10  WS-RED-STATION-NAME     PIC X(60).
004380         10  WS-RED-STOP-TYPE        PIC X(01).
004390         10  WS-RED-ARRIVAL-TIME     PIC X(08).
004400         10  WS-RED-DEPART-TIME      PIC X(08).
004410 01  WS-RED-IDX                      PIC 9(04) COMP.
004420 01  WS-PAIR-IDX                     PIC 9(04) COMP.
004430*
004440*    EFFECTIVE ROUTE/AGENCY FIELDS FOR THE CURRENT TRIP - LEFT
004450*    BLANK WHEN THE ROUTE OR AGENCY IS ABSENT FROM ITS LOOKUP
004460*    FILE (8TESNM2) RATHER THAN SKIPPING THE TRIP.
004470 01  WS-EFF-ROUTE-ID                 PIC X(20).
004480 01  WS-EFF-ROUTE-TYPE               PIC X(02).
004490 01  WS-EFF-ROUTE-SHORT-NAME         PIC X(20).
004500 01  WS-EFF-ROUTE-LONG-NAME          PIC X(60).
004510 01  WS-EFF-AGENCY-ID                PIC X(20).
004520 01  WS-EFF-AGENCY-NAME              PIC X(60).
004530*
004540*    SERVICE DATE-EXPANSION WORK (STEP 6D).
004550 01  WS-EXP-COUNT                    PIC 9(04) COMP VALUE ZERO.
004560 01  WS-EXP-DATES OCCURS 400 TIMES   PIC X(08).
004570 01  WS-EXP-IDX                      PIC 9(04) COMP.
004580*
004590*    PAIR / CONNECTION EMISSION WORK (STEP 6E).
004600 01  WS-FROM-SECONDS                 PIC 9(06) COMP.
004610 01  WS-TO-SECONDS                   PIC 9(06) COMP.
004620*
004630*****************
004640 LINKAGE SECTION.
004650*****************
004660*
004670***************************************************
004680 PROCEDURE DIVISION.
004690***************************************************
004700*-----------------------------------------------------------*
004710*   MAINLINE - DRIVES THE EIGHT-STEP BATCH IN A STRAIGHT LINE:
004720*   1 SELECTION LIST, 2 VALIDATE, 3 REFERENCE TABLES (STOP/AGENCY/
004730*   ROUTE/TRIP), 4 CALENDAR, 5 STOP-TIME FILTER, 6 TRIP CONTROL
004740*   BREAK AND PAIR EMISSION, 7 FINAL OUTPUT.  EACH STEP OWNS ITS
004750*   OWN WORK FILE(S) SO A LATER STEP NEVER RE-READS A MASTER INPUT.
004760*-----------------------------------------------------------*
004770 MAIN-MODULE.
004780     PERFORM A000-OPEN-ALL-FILES
004790        THRU A009-OPEN-ALL-FILES-EX.
004800     PERFORM A010-LOAD-SELECTION-LIST
004810        THRU A019-LOAD-SELECTION-LIST-EX.
004820     PERFORM A030-LOAD-STOP-TABLE
004830        THRU A039-LOAD-STOP-TABLE-EX.
004840     PERFORM A020-VALIDATE-SELECTION
004850        THRU A029-VALIDATE-SELECTION-EX.
004860     PERFORM A040-LOAD-AGENCY-TABLE
004870        THRU A049-LOAD-AGENCY-TABLE-EX.
004880     PERFORM A050-LOAD-ROUTE-TABLE
004890        THRU A059-LOAD-ROUTE-TABLE-EX.
004900     PERFORM A060-LOAD-TRIP-TABLE
004910        THRU A069-LOAD-TRIP-TABLE-EX.
004920     PERFORM A070-LOAD-CALENDAR-TABLE
004930        THRU A079-LOAD-CALENDAR-TABLE-EX.
004940     PERFORM A080-LOAD-CALENDAR-DATES
004950        THRU A089-LOAD-CALENDAR-DATES-EX.
004960     PERFORM A100-BUILD-OCCURRENCE-FILE
004970        THRU A109-BUILD-OCCURRENCE-FILE-EX.
004980     PERFORM A200-PROCESS-TRIPS
004990        THRU A209-PROCESS-TRIPS-EX.
005000     PERFORM A300-WRITE-CONNECTIONS
005010        THRU A309-WRITE-CONNECTIONS-EX.
005020     PERFORM Z000-END-PROGRAM-ROUTINE
005030        THRU Z009-END-PROGRAM-ROUTINE-EX.
005040     GOBACK.
005050*---------------------------------------------------------------*
005060*   OPEN EVERY FILE THIS DRIVER TOUCHES - ONE OPEN PER FILE SO
005070*   A FAILURE IDENTIFIES THE EXACT FILE, PER HOUSE CONVENTION.
005080*---------------------------------------------------------------*
005090 A000-OPEN-ALL-FILES.
005100     MOVE ALL "N"                    TO WS-EOF-SWITCHES-ALPHA.
005110*
005120     OPEN INPUT  TTB-AGENCY-IN.
005130     IF   NOT WK-C-SUCCESSFUL
005140          DISPLAY "TTBEXTR - OPEN ERROR - TTB-AGENCY-IN"
005150          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005160          GO TO Y900-ABNORMAL-TERMINATION
005170     END-IF.
005180     OPEN INPUT  TTB-ROUTE-IN.
005190     IF   NOT WK-C-SUCCESSFUL
005200          DISPLAY "TTBEXTR - OPEN ERROR - TTB-ROUTE-IN"
005210          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005220          GO TO Y900-ABNORMAL-TERMINATION
005230     END-IF.
005240     OPEN INPUT  TTB-TRIP-IN.
005250     IF   NOT WK-C-SUCCESSFUL
005260          DISPLAY "TTBEXTR - OPEN ERROR - TTB-TRIP-IN"
005270          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005280          GO TO Y900-ABNORMAL-TERMINATION
005290     END-IF.
005300     OPEN INPUT  TTB-STOP-IN.
005310     IF   NOT WK-C-SUCCESSFUL
005320          DISPLAY "TTBEXTR - OPEN ERROR - TTB-STOP-IN"
005330          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005340          GO TO Y900-ABNORMAL-TERMINATION
005350     END-IF.
005360     OPEN INPUT  TTB-STOPTIME-IN.
005370     IF   NOT WK-C-SUCCESSFUL
005380          DISPLAY "TTBEXTR - OPEN ERROR - TTB-STOPTIME-IN"
005390          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005400          GO TO Y900-ABNORMAL-TERMINATION
005410     END-IF.
005420     OPEN INPUT  TTB-CALENDAR-IN.
005430     IF   NOT WK-C-SUCCESSFUL
005440          DISPLAY "TTBEXTR - OPEN ERROR - TTB-CALENDAR-IN"
005450          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005460          GO TO Y900-ABNORMAL-TERMINATION
005470     END-IF.
005480     OPEN INPUT  TTB-CALDATE-IN.
005490     IF   NOT WK-C-SUCCESSFUL
005500          DISPLAY "TTBEXTR - OPEN ERROR - TTB-CALDATE-IN"
005510          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005520          GO TO Y900-ABNORMAL-TERMINATION
005530     END-IF.
005540*    REQ 0577 - THE SELECTION LIST COMES FROM ONE SOURCE OR THE
005550*    OTHER, NEVER BOTH - ONLY THE FILE A010 WILL ACTUALLY READ
005560*    IS OPENED.
005570     IF   U0-ON
005580          OPEN INPUT  TTB-STOPSEL-IN
005590          IF   NOT WK-C-SUCCESSFUL
005600               DISPLAY "TTBEXTR - OPEN ERROR - TTB-STOPSEL-IN"
005610               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005620               GO TO Y900-ABNORMAL-TERMINATION
005630          END-IF
005640     ELSE
005650          OPEN INPUT  TTB-TYPEMAP-IN
005660          IF   NOT WK-C-SUCCESSFUL
005670               DISPLAY "TTBEXTR - OPEN ERROR - TTB-TYPEMAP-IN"
005680               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005690               GO TO Y900-ABNORMAL-TERMINATION
005700          END-IF
005710     END-IF.
005720     OPEN OUTPUT TTB-CONNECT-OUT.
005730     IF   NOT WK-C-SUCCESSFUL
005740          DISPLAY "TTBEXTR - OPEN ERROR - TTB-CONNECT-OUT"
005750          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005760          GO TO Y900-ABNORMAL-TERMINATION
005770     END-IF.
005780     OPEN I-O    TTB-TYPEMAP-WORK.
005790     IF   NOT WK-C-SUCCESSFUL
005800          DISPLAY "TTBEXTR - OPEN ERROR - TTB-TYPEMAP-WORK"
005810          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005820          GO TO Y900-ABNORMAL-TERMINATION
005830     END-IF.
005840     OPEN I-O    TTB-STOP-WORK.
005850     IF   NOT WK-C-SUCCESSFUL
005860          DISPLAY "TTBEXTR - OPEN ERROR - TTB-STOP-WORK"
005870          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005880          GO TO Y900-ABNORMAL-TERMINATION
005890     END-IF.
005900     OPEN I-O    TTB-AGENCY-WORK.
005910     IF   NOT WK-C-SUCCESSFUL
005920          DISPLAY "TTBEXTR - OPEN ERROR - TTB-AGENCY-WORK"
005930          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
005940          GO TO Y900-ABNORMAL-TERMINATION
005950     END-IF.
005960     OPEN I-O    TTB-ROUTE-WORK.
005970     IF   NOT WK-C-SUCCESSFUL
005980          DISPLAY "TTBEXTR - OPEN ERROR - TTB-ROUTE-WORK"
005990          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006000          GO TO Y900-ABNORMAL-TERMINATION
006010     END-IF.
006020     OPEN I-O    TTB-TRIP-WORK.
006030     IF   NOT WK-C-SUCCESSFUL
006040          DISPLAY "TTBEXTR - OPEN ERROR - TTB-TRIP-WORK"
006050          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006060          GO TO Y900-ABNORMAL-TERMINATION
006070     END-IF.
006080     OPEN I-O    TTB-SVC-WORK.
006090     IF   NOT WK-C-SUCCESSFUL
006100          DISPLAY "TTBEXTR - OPEN ERROR - TTB-SVC-WORK"
006110          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006120          GO TO Y900-ABNORMAL-TERMINATION
006130     END-IF.
006140     OPEN I-O    TTB-OCCR-WORK.
006150     IF   NOT WK-C-SUCCESSFUL
006160          DISPLAY "TTBEXTR - OPEN ERROR - TTB-OCCR-WORK"
006170          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006180          GO TO Y900-ABNORMAL-TERMINATION
006190     END-IF.
006200     OPEN I-O    TTB-WCON-WORK.
006210     IF   NOT WK-C-SUCCESSFUL
006220          DISPLAY "TTBEXTR - OPEN ERROR - TTB-WCON-WORK"
006230          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006240          GO TO Y900-ABNORMAL-TERMINATION
006250     END-IF.
006260 A009-OPEN-ALL-FILES-EX.
006270     EXIT.
006280*---------------------------------------------------------------*
006290*   STEP 1 - LOAD THE SELECTION LIST INTO THE TYPE-MAPPING WORK
006300*   FILE.  NORMALLY BUILT FROM TYPE-MAPPINGS (A011); REQ 0577 -
006310*   WHEN THE CL PROCEDURE TURNS ON UPSI-SWITCH-0 THE SELECTION
006320*   LIST INSTEAD COMES FROM THE STOP-ID OVERRIDE PARAMETER FILE
006330*   (A012), OVERRIDING THE MAPPING ENTIRELY - AN OVERRIDDEN STOP
006340*   CARRIES A BLANK MODE, WHICH SKIPS THE MODE-CONSISTENCY
006350*   FILTER FOR THAT STOP (SEE TTBVMOD).
006360*---------------------------------------------------------------*
006370 A010-LOAD-SELECTION-LIST.
006380     IF   U0-ON
006390          READ TTB-STOPSEL-IN
006400               AT END SET WS-STOPSEL-EOF TO TRUE
006410          END-READ
006420          PERFORM A012-LOAD-ONE-OVERRIDE-STOP
006430             THRU A012-LOAD-ONE-OVERRIDE-STOP-EX
006440             UNTIL WS-STOPSEL-EOF
006450     ELSE
006460          READ TTB-TYPEMAP-IN
006470               AT END SET WS-TYPEMAP-EOF TO TRUE
006480          END-READ
006490          PERFORM A011-LOAD-ONE-MAPPING
006500             THRU A011-LOAD-ONE-MAPPING-EX
006510             UNTIL WS-TYPEMAP-EOF
006520     END-IF.
006530 A019-LOAD-SELECTION-LIST-EX.
006540     EXIT.
006550*---------------------------------------------------------------*
006560*   ONE ROW OF THE TYPE-MAPPINGS TABLE.  A NON-ZERO STOP-TYPE IS
006570*   TREATED AS A TRAIN STATION, ZERO AS A BUS STOP - REQ 0087.
006580 A011-LOAD-ONE-MAPPING.
006590*---------------------------------------------------------------*
006600     IF   TTBTYPM-STOP-ID NOT = SPACES
006610          AND TTBTYPM-STOP-TYPE IS NUMERIC
006620          MOVE TTBTYPM-STOP-ID       TO TTBWTYP-STOP-ID
006630          IF   TTBTYPM-STOP-TYPE = ZERO
006640               MOVE "0"              TO TTBWTYP-STOP-TYPE
006650          ELSE
006660               MOVE "1"              TO TTBWTYP-STOP-TYPE
006670          END-IF
006680          WRITE TTBWTYP-REC
006690          IF   WK-C-SUCCESSFUL
006700               ADD 1                 TO WS-SEL-COUNT
006710          END-IF
006720     END-IF.
006730     READ TTB-TYPEMAP-IN
006740          AT END SET WS-TYPEMAP-EOF TO TRUE
006750     END-READ.
006760 A011-LOAD-ONE-MAPPING-EX.
006770     EXIT.
006780*---------------------------------------------------------------*
006790*   REQ 0577 - ONE ROW OF THE STOP-ID OVERRIDE PARAMETER FILE.
006800*   THE MODE COLUMN IS LEFT BLANK (UNKNOWN) SINCE THE OVERRIDE
006810*   FILE CARRIES NO MODE OF ITS OWN.
006820*---------------------------------------------------------------*
006830 A012-LOAD-ONE-OVERRIDE-STOP.
006840     IF   TTBSELM-STOP-ID NOT = SPACES
006850          MOVE TTBSELM-STOP-ID       TO TTBWTYP-STOP-ID
006860          MOVE SPACES                TO TTBWTYP-STOP-TYPE
006870          WRITE TTBWTYP-REC
006880          IF   WK-C-SUCCESSFUL
006890               ADD 1                 TO WS-SEL-COUNT
006900          END-IF
006910     END-IF.
006920     READ TTB-STOPSEL-IN
006930          AT END SET WS-STOPSEL-EOF TO TRUE
006940     END-READ.
006950 A012-LOAD-ONE-OVERRIDE-STOP-EX.
006960     EXIT.
006970*---------------------------------------------------------------*
006980*   STEP 3 (STOP TABLE) - LOADED BEFORE VALIDATION BELOW SINCE
006990*   VALIDATION NEEDS TO CONFIRM SELECTED STOPS EXIST HERE.
007000*---------------------------------------------------------------*
007010 A030-LOAD-STOP-TABLE.
007020     READ TTB-STOP-IN
007030          AT END SET WS-STOP-EOF TO TRUE
007040     END-READ.
007050     PERFORM A031-LOAD-ONE-STOP
007060        THRU A031-LOAD-ONE-STOP-EX
007070        UNTIL WS-STOP-EOF.
007080 A039-LOAD-STOP-TABLE-EX.
007090     EXIT.
007100*---------------------------------------------------------------*
007110*   ONE ROW OF THE STOP MASTER - CARRIED FORWARD UNCHANGED SO
007120*   A200 CAN RESOLVE A STATION NAME FOR THE CONNECTIONS REPORT.
007130 A031-LOAD-ONE-STOP.
007140*---------------------------------------------------------------*
007150     MOVE TTBSTOP-STOP-ID        TO TTBWSTP-STOP-ID.
007160     MOVE TTBSTOP-STOP-NAME      TO TTBWSTP-STOP-NAME.
007170     WRITE TTBWSTP-REC.
007180     READ TTB-STOP-IN
007190          AT END SET WS-STOP-EOF TO TRUE
007200     END-READ.
007210 A031-LOAD-ONE-STOP-EX.
007220     EXIT.
007230*---------------------------------------------------------------*
007240*   STEP 2 - VALIDATE THE SELECTION LIST.  AT LEAST 2 SELECTED
007250*   STOPS MUST EXIST; EVERY SELECTED STOP MUST BE ON THE STOP
007260*   TABLE JUST LOADED.
007270*---------------------------------------------------------------*
007280 A020-VALIDATE-SELECTION.
007290     IF   WS-SEL-COUNT < 2
007300          MOVE "SELECTION LIST TOO SHORT" TO WS-ABEND-LABEL
007310          MOVE SPACES                     TO WS-ABEND-VALUE
007320          DISPLAY "TTBEXTR - " WS-ABEND-LINE-ALPHA
007330          GO TO Y900-ABNORMAL-TERMINATION
007340     END-IF.
007350*
007360     MOVE LOW-VALUES                 TO TTBWTYP-STOP-ID.
007370     START TTB-TYPEMAP-WORK KEY IS GREATER THAN TTBWTYP-STOP-ID
007380          INVALID KEY SET WS-TYPEMAP-EOF TO TRUE
007390     END-START.
007400     IF   NOT WS-TYPEMAP-EOF
007410          READ TTB-TYPEMAP-WORK NEXT RECORD
007420               AT END SET WS-TYPEMAP-EOF TO TRUE
007430          END-READ
007440     END-IF.
007450     PERFORM A021-CHECK-ONE-SELECTED-STOP
007460        THRU A021-CHECK-ONE-SELECTED-STOP-EX
007470        UNTIL WS-TYPEMAP-EOF.
007480*
007490     IF   WS-UNKNOWN-COUNT > 0
007500          PERFORM A022-DISPLAY-ONE-UNKNOWN-STOP
007510             THRU A022-DISPLAY-ONE-UNKNOWN-STOP-EX
007520             VARYING WS-UNKNOWN-IDX FROM 1 BY 1
007530             UNTIL WS-UNKNOWN-IDX > WS-UNKNOWN-COUNT
007540          GO TO Y900-ABNORMAL-TERMINATION
007550     END-IF.
007560 A029-VALIDATE-SELECTION-EX.
007570     EXIT.
007580*---------------------------------------------------------------*
007590 A021-CHECK-ONE-SELECTED-STOP.
007600*---------------------------------------------------------------*
007610     MOVE TTBWTYP-STOP-ID            TO TTBWSTP-STOP-ID.
007620     READ TTB-STOP-WORK
007630          INVALID KEY
007640          IF   WS-UNKNOWN-COUNT < 100
007650               ADD 1                 TO WS-UNKNOWN-COUNT
007660               MOVE TTBWTYP-STOP-ID
007670                 TO WS-UNKNOWN-ENTRY (WS-UNKNOWN-COUNT)
007680          END-IF
007690     END-READ.
007700     READ TTB-TYPEMAP-WORK NEXT RECORD
007710          AT END SET WS-TYPEMAP-EOF TO TRUE
007720     END-READ.
007730 A021-CHECK-ONE-SELECTED-STOP-EX.
007740     EXIT.
007750*---------------------------------------------------------------*
007760 A022-DISPLAY-ONE-UNKNOWN-STOP.
007770*---------------------------------------------------------------*
007780     MOVE "UNKNOWN SELECTED STOP ID" TO WS-ABEND-LABEL.
007790     MOVE WS-UNKNOWN-ENTRY (WS-UNKNOWN-IDX) TO WS-ABEND-VALUE.
007800     DISPLAY "TTBEXTR - " WS-ABEND-LINE-ALPHA.
007810 A022-DISPLAY-ONE-UNKNOWN-STOP-EX.
007820     EXIT.
007830*---------------------------------------------------------------*
007840*   STEP 3 (AGENCY TABLE) - LOADS UNCHANGED INTO AN INDEXED WORK
007850*   FILE KEYED BY AGENCY-ID.  NO FILTERING HERE; A TRIP'S ROUTE
007860*   MAY POINT TO AN AGENCY ID THAT NEVER MAKES THE CONNECTIONS
007870*   REPORT IF NO SELECTED TRIP EVER RESOLVES TO IT.
007880*---------------------------------------------------------------*
007890 A040-LOAD-AGENCY-TABLE.
007870     READ TTB-AGENCY-IN
007880          AT END SET WS-AGENCY-EOF TO TRUE
007890     END-READ.
007900     PERFORM A041-LOAD-ONE-AGENCY
007910        THRU A041-LOAD-ONE-AGENCY-EX
007920        UNTIL WS-AGENCY-EOF.
007930 A049-LOAD-AGENCY-TABLE-EX.
007940     EXIT.
007950*---------------------------------------------------------------*
007960*   ONE ROW OF THE AGENCY MASTER - KEYED FOR THE STEP 6B LOOKUP
007970*   FROM A RESOLVED ROUTE'S OWNING AGENCY.
007980 A041-LOAD-ONE-AGENCY.
007990*---------------------------------------------------------------*
008000     MOVE TTBAGNC-AGENCY-ID      TO TTBWAGN-AGENCY-ID.
008010     MOVE TTBAGNC-AGENCY-NAME    TO TTBWAGN-AGENCY-NAME.
008020     WRITE TTBWAGN-REC.
008030     READ TTB-AGENCY-IN
008040          AT END SET WS-AGENCY-EOF TO TRUE
008050     END-READ.
008060 A041-LOAD-ONE-AGENCY-EX.
008070     EXIT.
008080*---------------------------------------------------------------*
008090*   STEP 3 (ROUTE TABLE) - LOADS UNCHANGED INTO AN INDEXED WORK
008100*   FILE KEYED BY ROUTE-ID.  THE ROUTE-TYPE COLUMN LOADED HERE
008110*   IS WHAT STEP 6E'S MODE FILTER LATER TESTS AGAINST EACH
008120*   TRIP'S BOARDING/ALIGHTING STOP TYPES.
008130*---------------------------------------------------------------*
008140 A050-LOAD-ROUTE-TABLE.
008120     READ TTB-ROUTE-IN
008130          AT END SET WS-ROUTE-EOF TO TRUE
008140     END-READ.
008150     PERFORM A051-LOAD-ONE-ROUTE
008160        THRU A051-LOAD-ONE-ROUTE-EX
008170        UNTIL WS-ROUTE-EOF.
008180 A059-LOAD-ROUTE-TABLE-EX.
008190     EXIT.
008200*---------------------------------------------------------------*
008210*   ONE ROW OF THE ROUTE MASTER - ROUTE-TYPE IS CARRIED VERBATIM
008220*   (SINGLE DIGIT, BLANK-PADDED) FOR THE STEP 6E MODE FILTER.
008230 A051-LOAD-ONE-ROUTE.
008240*---------------------------------------------------------------*
008250     MOVE TTBROUT-ROUTE-ID       TO TTBWRTE-ROUTE-ID.
008260     MOVE TTBROUT-AGENCY-ID      TO TTBWRTE-AGENCY-ID.
008270     MOVE TTBROUT-SHORT-NAME     TO TTBWRTE-SHORT-NAME.
008280     MOVE TTBROUT-LONG-NAME      TO TTBWRTE-LONG-NAME.
008290     MOVE TTBROUT-ROUTE-TYPE     TO TTBWRTE-ROUTE-TYPE.
008300     WRITE TTBWRTE-REC.
008310     READ TTB-ROUTE-IN
008320          AT END SET WS-ROUTE-EOF TO TRUE
008330     END-READ.
008340 A051-LOAD-ONE-ROUTE-EX.
008350     EXIT.
008360*---------------------------------------------------------------*
008370*   STEP 3 (TRIP TABLE) - LOADS UNCHANGED INTO AN INDEXED WORK
008380*   FILE KEYED BY TRIP-ID.  THIS IS THE LAST OF THE FOUR STATIC
008390*   REFERENCE TABLES (STOP/AGENCY/ROUTE/TRIP); STEP 4 ONWARD
008400*   WORKS FROM SERVICE AND STOP-TIME DATA INSTEAD.
008410*---------------------------------------------------------------*
008420 A060-LOAD-TRIP-TABLE.
008400     READ TTB-TRIP-IN
008410          AT END SET WS-TRIP-EOF TO TRUE
008420     END-READ.
008430     PERFORM A061-LOAD-ONE-TRIP
008440        THRU A061-LOAD-ONE-TRIP-EX
008450        UNTIL WS-TRIP-EOF.
008460 A069-LOAD-TRIP-TABLE-EX.
008470     EXIT.
008480*---------------------------------------------------------------*
008490*   ONE ROW OF THE TRIP MASTER - HEADSIGN AND SERVICE-ID ARE
008500*   CARRIED FORWARD FOR THE STEP 6D/6E RESOLUTION AND EMISSION.
008510 A061-LOAD-ONE-TRIP.
008520*---------------------------------------------------------------*
008530     MOVE TTBTRIP-TRIP-ID        TO TTBWTRP-TRIP-ID.
008540     MOVE TTBTRIP-ROUTE-ID       TO TTBWTRP-ROUTE-ID.
008550     MOVE TTBTRIP-SERVICE-ID     TO TTBWTRP-SERVICE-ID.
008560     MOVE TTBTRIP-HEADSIGN       TO TTBWTRP-HEADSIGN.
008570     WRITE TTBWTRP-REC.
008580     READ TTB-TRIP-IN
008590          AT END SET WS-TRIP-EOF TO TRUE
008600     END-READ.
008610 A061-LOAD-ONE-TRIP-EX.
008620     EXIT.
008630*---------------------------------------------------------------*
008640*   STEP 4 (CALENDAR) - A SECOND ROW FOR THE SAME SERVICE ID
008650*   OVERWRITES THE WEEKLY PATTERN OF THE FIRST.
008660*---------------------------------------------------------------*
008670 A070-LOAD-CALENDAR-TABLE.
008680     READ TTB-CALENDAR-IN
008690          AT END SET WS-CALENDAR-EOF TO TRUE
008700     END-READ.
008710     PERFORM A071-LOAD-ONE-CALENDAR-ROW
008720        THRU A071-LOAD-ONE-CALENDAR-ROW-EX
008730        UNTIL WS-CALENDAR-EOF.
008740 A079-LOAD-CALENDAR-TABLE-EX.
008750     EXIT.
008760*---------------------------------------------------------------*
008770*   ONE ROW OF THE WEEKLY CALENDAR - THE SERVICE-WORK ROW IS
008780*   CREATED HERE IF CALENDAR-DATES HASN'T ALREADY CREATED IT.
008790*   A SECOND CALENDAR ROW FOR THE SAME SERVICE ID (SHOULDN'T
008800*   HAPPEN, BUT SEEN ONCE IN A BAD FEED) SIMPLY OVERWRITES.
008810 A071-LOAD-ONE-CALENDAR-ROW.
008820*---------------------------------------------------------------*
008830     MOVE TTBCALN-SERVICE-ID         TO TTBSVCW-SERVICE-ID.
008840     READ TTB-SVC-WORK
008850          INVALID KEY
008860          INITIALIZE TTBSVCW-REC
008870          MOVE TTBCALN-SERVICE-ID    TO TTBSVCW-SERVICE-ID
008880          MOVE ZERO                  TO TTBSVCW-ADD-COUNT
008890                                        TTBSVCW-REM-COUNT
008900                                        TTBSVCW-EXP-COUNT
008910          MOVE "N"                   TO TTBSVCW-EXPANDED-SW
008920     END-READ.
008930     MOVE "Y"                        TO TTBSVCW-HAS-PATTERN.
008940     MOVE TTBCALN-WEEKDAYS            TO TTBSVCW-WEEKDAYS.
008950     MOVE TTBCALN-START-DATE          TO TTBSVCW-START-DATE.
008960     MOVE TTBCALN-END-DATE            TO TTBSVCW-END-DATE.
008970     MOVE "N"                         TO TTBSVCW-EXPANDED-SW.
008980     IF   WK-C-SUCCESSFUL
008990          REWRITE TTBSVCW-REC
009000     ELSE
009010          WRITE TTBSVCW-REC
009020     END-IF.
009030     READ TTB-CALENDAR-IN
009040          AT END SET WS-CALENDAR-EOF TO TRUE
009050     END-READ.
009060 A071-LOAD-ONE-CALENDAR-ROW-EX.
009070     EXIT.
009080*---------------------------------------------------------------*
009090*   STEP 4 (CALENDAR-DATES) - A SERVICE ID MAY EXIST WITH
009100*   EXCEPTIONS ONLY, NO CALENDAR ROW.
009110*---------------------------------------------------------------*
009120 A080-LOAD-CALENDAR-DATES.
009130     READ TTB-CALDATE-IN
009140          AT END SET WS-CALDATE-EOF TO TRUE
009150     END-READ.
009160     PERFORM A081-LOAD-ONE-CALDATE-ROW
009170        THRU A081-LOAD-ONE-CALDATE-ROW-EX
009180        UNTIL WS-CALDATE-EOF.
009190 A089-LOAD-CALENDAR-DATES-EX.
009200     EXIT.
009210*---------------------------------------------------------------*
009220*   ONE CALENDAR-DATES EXCEPTION ROW.  TYPE 1 = SERVICE ADDED ON
009230*   THIS DATE, TYPE 2 = SERVICE REMOVED - REQ 0087.  BOTH LISTS
009240*   ARE CAPPED AT 400 ENTRIES; OVERFLOW IS SILENTLY DROPPED, THE
009250*   SAME CAP TTBVSVX USES ON THE EXPANDED-DATE OUTPUT TABLE.
009260 A081-LOAD-ONE-CALDATE-ROW.
009270*---------------------------------------------------------------*
009280     MOVE TTBCALD-SERVICE-ID         TO TTBSVCW-SERVICE-ID.
009290     READ TTB-SVC-WORK
009300          INVALID KEY
009310          INITIALIZE TTBSVCW-REC
009320          MOVE TTBCALD-SERVICE-ID    TO TTBSVCW-SERVICE-ID
009330          MOVE "N"                   TO TTBSVCW-HAS-PATTERN
009340          MOVE ZERO                  TO TTBSVCW-ADD-COUNT
009350                                        TTBSVCW-REM-COUNT
009360                                        TTBSVCW-EXP-COUNT
009370          MOVE "N"                   TO TTBSVCW-EXPANDED-SW
009380          WRITE TTBSVCW-REC
009390     END-READ.
009400     IF   TTBCALD-EXCEPTION-TYPE = "1"
009410          IF   TTBSVCW-ADD-COUNT < 400
009420               ADD 1                 TO TTBSVCW-ADD-COUNT
009430               MOVE TTBCALD-DATE
009440                 TO TTBSVCW-ADD-DATES (TTBSVCW-ADD-COUNT)
009450          END-IF
009460     ELSE
009470     IF   TTBCALD-EXCEPTION-TYPE = "2"
009480          IF   TTBSVCW-REM-COUNT < 400
009490               ADD 1                 TO TTBSVCW-REM-COUNT
009500               MOVE TTBCALD-DATE
009510                 TO TTBSVCW-REM-DATES (TTBSVCW-REM-COUNT)
009520          END-IF
009530     END-IF
009540     END-IF.
009550     MOVE "N"                        TO TTBSVCW-EXPANDED-SW.
009560     REWRITE TTBSVCW-REC.
009570     READ TTB-CALDATE-IN
009580          AT END SET WS-CALDATE-EOF TO TRUE
009590     END-READ.
009600 A081-LOAD-ONE-CALDATE-ROW-EX.
009610     EXIT.
009620*---------------------------------------------------------------*
009630*   STEP 5 - FILTER/ACCUMULATE STOP-TIMES INTO TTBOCCR, KEYED
009640*   BY TRIP-ID + STOP-SEQUENCE.
009650*---------------------------------------------------------------*
009660 A100-BUILD-OCCURRENCE-FILE.
009670     READ TTB-STOPTIME-IN
009680          AT END SET WS-STOPTIME-EOF TO TRUE
009690     END-READ.
009700     PERFORM A110-BUILD-ONE-OCCURRENCE
009710        THRU A110-BUILD-ONE-OCCURRENCE-EX
009720        UNTIL WS-STOPTIME-EOF.
009730 A109-BUILD-OCCURRENCE-FILE-EX.
009740     EXIT.
009750*---------------------------------------------------------------*
009760*   A STOP-TIME ROW IS KEPT ONLY WHEN ITS STOP-ID IS ON THE
009770*   SELECTION LIST (TTB-TYPEMAP-WORK); EVERYTHING ELSE ON THE
009780*   TRIP IS OF NO INTEREST TO THIS REPORT AND IS DROPPED HERE,
009790*   BEFORE THE MORE EXPENSIVE STEP 6 PROCESSING EVER SEES IT.
009800 A110-BUILD-ONE-OCCURRENCE.
009810*---------------------------------------------------------------*
009820     IF   TTBSTPT-TRIP-ID NOT = SPACES
009830          AND TTBSTPT-STOP-SEQNO IS NUMERIC
009840          MOVE TTBSTPT-STOP-ID       TO TTBWTYP-STOP-ID
009850          READ TTB-TYPEMAP-WORK
009860               INVALID KEY CONTINUE
009870               NOT INVALID KEY
009880                    MOVE TTBSTPT-TRIP-ID    TO TTBOCCR-TRIP-ID
009890                    MOVE TTBSTPT-STOP-SEQNO TO TTBOCCR-SEQNO
009900                    MOVE TTBSTPT-STOP-ID    TO TTBOCCR-STOP-ID
009910                    MOVE TTBWTYP-STOP-TYPE  TO TTBOCCR-STOP-TYPE
009920                    MOVE TTBSTPT-ARRIVAL-TIME
009930                      TO TTBOCCR-ARRIVAL-TIME
009940                    MOVE TTBSTPT-DEPART-TIME
009950                      TO TTBOCCR-DEPART-TIME
009960                    MOVE TTBSTPT-STOP-ID    TO TTBWSTP-STOP-ID
009970                    READ TTB-STOP-WORK
009980                         INVALID KEY
009990                              MOVE SPACES
010000                                TO TTBOCCR-STATION-NAME
010010                         NOT INVALID KEY
010020                              MOVE TTBWSTP-STOP-NAME
010030                                TO TTBOCCR-STATION-NAME
010040                    END-READ
010050                    WRITE TTBOCCR-REC
010060                    IF   NOT WK-C-SUCCESSFUL
010070                         AND NOT WK-C-DUPLICATE-KEY
010080                         DISPLAY "TTBEXTR - WRITE ERROR - "
010090                                 "TTB-OCCR-WORK"
010100                         DISPLAY "FILE STATUS IS "
010110                                 WK-C-FILE-STATUS
010120                         GO TO Y900-ABNORMAL-TERMINATION
010130                    END-IF
010140          END-READ
010150     END-IF.
010160     READ TTB-STOPTIME-IN
010170          AT END SET WS-STOPTIME-EOF TO TRUE
010180     END-READ.
010190 A110-BUILD-ONE-OCCURRENCE-EX.
010200     EXIT.
010210*---------------------------------------------------------------*
010220*   STEP 6 - CONTROL BREAK OVER TTBOCCR IN TRIP-ID/SEQNO KEY
010230*   ORDER.  EACH GROUP IS ONE TRIP'S KEPT STOP OCCURRENCES.
010240*   NO SORT VERB IS USED - THE INDEXED WORK FILE'S OWN KEY
010250*   SEQUENCE, BUILT AS ROWS WERE WRITTEN IN STEP 5, DOES THE
010260*   ORDERING FOR US, PER HOUSE CONVENTION ON THIS SHOP'S
010270*   SMALLER BATCH RUNS.
010280*---------------------------------------------------------------*
010290 A200-PROCESS-TRIPS.
010260     MOVE LOW-VALUES                 TO TTBOCCR-KEY.
010270     START TTB-OCCR-WORK KEY IS GREATER THAN TTBOCCR-KEY
010280          INVALID KEY SET WS-OCCR-EOF TO TRUE
010290     END-START.
010300     IF   NOT WS-OCCR-EOF
010310          READ TTB-OCCR-WORK NEXT RECORD
010320               AT END SET WS-OCCR-EOF TO TRUE
010330          END-READ
010340     END-IF.
010350     SET  WS-FIRST-TRIP              TO TRUE.
010360     PERFORM A201-PROCESS-ONE-TRIP-GROUP
010370        THRU A201-PROCESS-ONE-TRIP-GROUP-EX
010380        UNTIL WS-OCCR-EOF.
010390 A209-PROCESS-TRIPS-EX.
010400     EXIT.
010410*---------------------------------------------------------------*
010420*   ACCUMULATE THIS TRIP'S KEPT-STOP GROUP, THEN REDUCE IT TO
010430*   CONSECUTIVE STATION PAIRS AND EMIT THEM (A220).
010440 A201-PROCESS-ONE-TRIP-GROUP.
010450*---------------------------------------------------------------*
010460     MOVE TTBOCCR-TRIP-ID       TO WS-CURRENT-TRIP-ID.
010470     MOVE ZERO                  TO WS-RED-COUNT.
010480     PERFORM A210-ACCUMULATE-ONE-TRIP-GROUP
010490        THRU A210-ACCUMULATE-ONE-TRIP-GROUP-EX
010500        UNTIL WS-OCCR-EOF
010510           OR TTBOCCR-TRIP-ID NOT = WS-CURRENT-TRIP-ID.
010520     PERFORM A220-REDUCE-AND-EMIT-TRIP
010530        THRU A229-REDUCE-AND-EMIT-TRIP-EX.
010540 A201-PROCESS-ONE-TRIP-GROUP-EX.
010550     EXIT.
010560*---------------------------------------------------------------*
010570*   STEP 6C - APPEND ONE KEPT OCCURRENCE, COLLAPSING A RUN OF
010580*   CONSECUTIVE OCCURRENCES AT THE SAME STATION NAME AS THEY
010590*   ARRIVE (THE KEY ORDER ALREADY GIVES US SEQUENCE ORDER).
010600*---------------------------------------------------------------*
010610 A210-ACCUMULATE-ONE-TRIP-GROUP.
010620     IF   WS-RED-COUNT = 0
010630          OR TTBOCCR-STATION-NAME NOT =
010640             WS-RED-STATION-NAME (WS-RED-COUNT)
010650          IF   WS-RED-COUNT < 400
010660               ADD 1                 TO WS-RED-COUNT
010670               MOVE TTBOCCR-STOP-ID
010680                 TO WS-RED-STOP-ID (WS-RED-COUNT)
010690               MOVE TTBOCCR-STATION-NAME
010700                 TO WS-RED-STATION-NAME (WS-RED-COUNT)
010710               MOVE TTBOCCR-STOP-TYPE
010720                 TO WS-RED-STOP-TYPE (WS-RED-COUNT)
010730               MOVE TTBOCCR-ARRIVAL-TIME
010740                 TO WS-RED-ARRIVAL-TIME (WS-RED-COUNT)
010750               MOVE TTBOCCR-DEPART-TIME
010760                 TO WS-RED-DEPART-TIME (WS-RED-COUNT)
010770          END-IF
010780     END-IF.
010790     READ TTB-OCCR-WORK NEXT RECORD
010800          AT END SET WS-OCCR-EOF TO TRUE
010810     END-READ.
010820 A210-ACCUMULATE-ONE-TRIP-GROUP-EX.
010830     EXIT.
010840*---------------------------------------------------------------*
010850*   STEP 6A/6B/6D/6E FOR ONE TRIP GROUP - LOOK UP THE TRIP ROW
010860*   ITSELF (6A), EXPAND ITS SERVICE DATES (6D), RESOLVE ITS
010870*   ROUTE/AGENCY (6B), THEN EMIT ONE PAIR PER CONSECUTIVE STOP
010880*   IN THE REDUCED LIST (6E).  A GROUP OF FEWER THAN 2 KEPT
010890*   STOPS HAS NO PAIR TO EMIT AND IS SKIPPED OUTRIGHT.
010900*---------------------------------------------------------------*
010910 A220-REDUCE-AND-EMIT-TRIP.
010880     MOVE ALL "N"                    TO WS-FOUND-SWITCHES-ALPHA.
010890     IF   WS-RED-COUNT < 2
010900          GO TO A229-REDUCE-AND-EMIT-TRIP-EX
010910     END-IF.
010920*
010930     MOVE WS-CURRENT-TRIP-ID         TO TTBWTRP-TRIP-ID.
010940     READ TTB-TRIP-WORK
010950          INVALID KEY CONTINUE
010960          NOT INVALID KEY SET WS-TRIP-FOUND TO TRUE
010970     END-READ.
010980     IF   WS-TRIP-NOT-FOUND
010990          GO TO A229-REDUCE-AND-EMIT-TRIP-EX
011000     END-IF.
011010*
011020     PERFORM A230-EXPAND-TRIP-SERVICE
011030        THRU A239-EXPAND-TRIP-SERVICE-EX.
011040     IF   WS-EXP-COUNT = 0
011050          GO TO A229-REDUCE-AND-EMIT-TRIP-EX
011060     END-IF.
011070*
011080     PERFORM A240-RESOLVE-ROUTE-AND-AGENCY
011090        THRU A249-RESOLVE-ROUTE-AND-AGENCY-EX.
011100*
011110     PERFORM A250-EMIT-ONE-PAIR
011120        THRU A259-EMIT-ONE-PAIR-EX
011130        VARYING WS-PAIR-IDX FROM 1 BY 1
011140        UNTIL WS-PAIR-IDX > WS-RED-COUNT - 1.
011150 A229-REDUCE-AND-EMIT-TRIP-EX.
011160     EXIT.
011170*---------------------------------------------------------------*
011180*   STEP 6D - EXPAND (OR REUSE THE CACHED EXPANSION OF) THE
011190*   TRIP'S SERVICE ID.  8TESNM1: THE EXPANSION ITSELF IS ONLY
011200*   COMPUTED ONCE PER SERVICE ID AND CACHED ON TTBSVCW.
011210*---------------------------------------------------------------*
011220 A230-EXPAND-TRIP-SERVICE.
011230     MOVE ZERO                       TO WS-EXP-COUNT.
011240     MOVE TTBWTRP-SERVICE-ID         TO TTBSVCW-SERVICE-ID.
011250     READ TTB-SVC-WORK
011260          INVALID KEY CONTINUE
011270          NOT INVALID KEY SET WS-SVC-FOUND TO TRUE
011280     END-READ.
011290     IF   WS-SVC-NOT-FOUND
011300          GO TO A239-EXPAND-TRIP-SERVICE-EX
011310     END-IF.
011320*
011330*   8TESNM1 - EXPAND ONLY IF THIS SERVICE ID HASN'T BEEN EXPANDED
011340 AN EARLIER TRIP IN THIS SAME RUN; THE RESULT IS CACHED ON
011350*   TTBSVCW-EXP-DATES/-EXP-COUNT SO A BUSY SERVICE ID SHARED BY
011360*   HUNDREDS OF TRIPS PAYS THE TTBVSVX CALL ONLY ONCE.
011370     IF   NOT TTBSVCW-EXPANDED-YES
011380          MOVE TTBSVCW-HAS-PATTERN   TO WK-SVX-HAS-PATTERN
011390          MOVE TTBSVCW-WEEKDAYS      TO WK-SVX-WEEKDAYS
011400          MOVE TTBSVCW-START-DATE    TO WK-SVX-START-DATE
011410          MOVE TTBSVCW-END-DATE      TO WK-SVX-END-DATE
011420          MOVE TTBSVCW-ADD-COUNT     TO WK-SVX-ADD-COUNT
011430          MOVE TTBSVCW-ADD-DATES     TO WK-SVX-ADD-DATES
011440          MOVE TTBSVCW-REM-COUNT     TO WK-SVX-REM-COUNT
011450          MOVE TTBSVCW-REM-DATES     TO WK-SVX-REM-DATES
011460          CALL "TTBVSVX" USING WK-SVX-RECORD
011470          MOVE WK-SVX-EXP-COUNT      TO TTBSVCW-EXP-COUNT
011480          MOVE WK-SVX-EXP-DATES      TO TTBSVCW-EXP-DATES
011490          MOVE "Y"                   TO TTBSVCW-EXPANDED-SW
011500          REWRITE TTBSVCW-REC
011510     END-IF.
011520     MOVE TTBSVCW-EXP-COUNT          TO WS-EXP-COUNT.
011530     MOVE TTBSVCW-EXP-DATES          TO WS-EXP-DATES.
011540 A239-EXPAND-TRIP-SERVICE-EX.
011550     EXIT.
011560*---------------------------------------------------------------*
011570*   STEP 6B - THE ROUTE AND ITS OWNING AGENCY MAY BE ABSENT;
011580*   8TESNM2 THIS LEAVES THE CORRESPONDING FIELDS BLANK RATHER
011590*   THAN SKIPPING THE TRIP.
011600*---------------------------------------------------------------*
011610 A240-RESOLVE-ROUTE-AND-AGENCY.
011620     MOVE SPACES                     TO WS-EFF-ROUTE-ID
011630                                         WS-EFF-ROUTE-TYPE
011640                                         WS-EFF-ROUTE-SHORT-NAME
011650                                         WS-EFF-ROUTE-LONG-NAME
011660                                         WS-EFF-AGENCY-ID
011670                                         WS-EFF-AGENCY-NAME.
011680     MOVE TTBWTRP-ROUTE-ID           TO TTBWRTE-ROUTE-ID.
011690     READ TTB-ROUTE-WORK
011700          INVALID KEY CONTINUE
011710          NOT INVALID KEY
011720               SET WS-ROUTE-FOUND     TO TRUE
011730               MOVE TTBWRTE-ROUTE-ID       TO WS-EFF-ROUTE-ID
011740               MOVE TTBWRTE-ROUTE-TYPE     TO WS-EFF-ROUTE-TYPE
011750               MOVE TTBWRTE-SHORT-NAME
011760                 TO WS-EFF-ROUTE-SHORT-NAME
011770               MOVE TTBWRTE-LONG-NAME
011780                 TO WS-EFF-ROUTE-LONG-NAME
011790               MOVE TTBWRTE-AGENCY-ID      TO WS-EFF-AGENCY-ID
011800     END-READ.
011810     IF   WS-ROUTE-FOUND AND WS-EFF-AGENCY-ID NOT = SPACES
011820          MOVE WS-EFF-AGENCY-ID      TO TTBWAGN-AGENCY-ID
011830          READ TTB-AGENCY-WORK
011840               INVALID KEY CONTINUE
011850               NOT INVALID KEY
011860                    SET WS-AGENCY-FOUND TO TRUE
011870                    MOVE TTBWAGN-AGENCY-NAME TO WS-EFF-AGENCY-NAME
011880          END-READ
011890     END-IF.
011900 A249-RESOLVE-ROUTE-AND-AGENCY-EX.
011910     EXIT.
011920*---------------------------------------------------------------*
011930*   STEP 6E - ONE CONSECUTIVE PAIR: MODE FILTER, THEN WRITE THE
011940*   PRE-OUTPUT WORK RECORD TTBWCON KEYED FOR GROUPED/SORTED
011950*   OUTPUT IN A300.
011960*---------------------------------------------------------------*
011970 A250-EMIT-ONE-PAIR.
011980*   MODE-CONSISTENCY FILTER FIRST (REQ 0087) - A BUS-TO-TRAIN OR
011990*   TRAIN-TO-BUS PAIR IS ONLY KEPT WHEN THE ROUTE ITSELF IS A
012000*   TRANSFER ROUTE; TTBVMOD OWNS THE FULL RULE TABLE.  A REJECTED
012010*   PAIR IS SKIPPED ENTIRELY - NO PARTIAL ROW IS EVER WRITTEN.
012020     MOVE WS-RED-STOP-TYPE (WS-PAIR-IDX)     TO
012030          WK-MOD-FROM-STOP-TYPE.
012040     MOVE WS-RED-STOP-TYPE (WS-PAIR-IDX + 1)  TO
012050          WK-MOD-TO-STOP-TYPE.
012060     MOVE WS-EFF-ROUTE-TYPE                   TO
012070          WK-MOD-ROUTE-TYPE.
012080     CALL "TTBVMOD" USING WK-MOD-RECORD.
012090     IF   WK-MOD-PAIR-REJECTED
012100          GO TO A259-EMIT-ONE-PAIR-EX
012110     END-IF.
012120*
012130*   DEPART TIME OF THE "FROM" STOP - PREFER THE DEPARTURE COLUMN,
012140*   FALLING BACK TO ARRIVAL WHEN THE FEED LEFT DEPARTURE BLANK
012150 TERMINAL LAST STOP HAS NO DEPARTURE OF ITS OWN).  TTBVSECS
012160*   THEN CONVERTS THE HH:MM:SS TEXT TO MIDNIGHT-RELATIVE SECONDS
012170 A300/TTBPAGE CAN SORT AND COMPARE TIMES NUMERICALLY.
012180     MOVE WS-RED-DEPART-TIME (WS-PAIR-IDX)   TO WK-SEC-TIME-TEXT.
012190     IF   WK-SEC-TIME-TEXT = SPACES
012200          MOVE WS-RED-ARRIVAL-TIME (WS-PAIR-IDX)
012210            TO TTBWCON-DEPART-TIME
012220     ELSE
012230          MOVE WS-RED-DEPART-TIME (WS-PAIR-IDX)
012240            TO TTBWCON-DEPART-TIME
012250     END-IF.
012260     MOVE TTBWCON-DEPART-TIME                 TO WK-SEC-TIME-TEXT.
012270     CALL "TTBVSECS" USING WK-SEC-RECORD.
012280     MOVE WK-SEC-SECONDS-VALUE                TO WS-FROM-SECONDS.
012290*
012300*   SAME RULE, MIRRORED, FOR THE ARRIVAL TIME OF THE "TO" STOP -
012310*   PREFER ARRIVAL, FALL BACK TO DEPARTURE.
012320     MOVE WS-RED-ARRIVAL-TIME (WS-PAIR-IDX + 1) TO WK-SEC-TIME-TEXT.
012330     IF   WK-SEC-TIME-TEXT = SPACES
012340          MOVE WS-RED-DEPART-TIME (WS-PAIR-IDX + 1)
012350            TO TTBWCON-ARRIVAL-TIME
012360     ELSE
012370          MOVE WS-RED-ARRIVAL-TIME (WS-PAIR-IDX + 1)
012380            TO TTBWCON-ARRIVAL-TIME
012390     END-IF.
012400     MOVE TTBWCON-ARRIVAL-TIME                 TO WK-SEC-TIME-TEXT.
012410     CALL "TTBVSECS" USING WK-SEC-RECORD.
012420     MOVE WK-SEC-SECONDS-VALUE                TO WS-TO-SECONDS.
012430*
012440*   THE REMAINDER OF THE PAIR ROW - STATION NAMES, STOP IDS/TYPES,
012450*   TRIP/SERVICE/ROUTE/AGENCY IDENTIFICATION AND THE EXPANDED
012460*   SERVICE-DATE LIST BUILT BY A230 - IS COPIED STRAIGHT ACROSS.
012470     MOVE WS-RED-STATION-NAME (WS-PAIR-IDX)   TO
012480          TTBWCON-FROM-STATION.
012490     MOVE WS-RED-STATION-NAME (WS-PAIR-IDX + 1) TO
012500          TTBWCON-TO-STATION.
012510     MOVE WS-FROM-SECONDS                     TO
012520          TTBWCON-DEPART-SECS.
012530     MOVE WS-TO-SECONDS                       TO
012540          TTBWCON-ARRIVE-SECS.
012550     MOVE WS-CURRENT-TRIP-ID                  TO
012560          TTBWCON-TRIP-ID.
012570     MOVE WS-RED-STOP-ID (WS-PAIR-IDX)        TO
012580          TTBWCON-FROM-STOP-ID.
012590     MOVE WS-RED-STOP-ID (WS-PAIR-IDX + 1)    TO
012600          TTBWCON-TO-STOP-ID.
012610     MOVE WS-RED-STOP-TYPE (WS-PAIR-IDX)      TO
012620          TTBWCON-FROM-STOP-TYPE.
012630     MOVE WS-RED-STOP-TYPE (WS-PAIR-IDX + 1)  TO
012640          TTBWCON-TO-STOP-TYPE.
012650     MOVE TTBWTRP-SERVICE-ID                  TO
012660          TTBWCON-SERVICE-ID.
012670     MOVE TTBWTRP-HEADSIGN                    TO
012680          TTBWCON-HEADSIGN.
012690     MOVE WS-EFF-ROUTE-ID                     TO
012700          TTBWCON-ROUTE-ID.
012710     MOVE WS-EFF-ROUTE-TYPE                   TO
012720          TTBWCON-ROUTE-TYPE.
012730     MOVE WS-EFF-AGENCY-NAME                  TO
012740          TTBWCON-AGENCY-NAME.
012750     MOVE WS-EFF-ROUTE-SHORT-NAME              TO
012760          TTBWCON-ROUTE-SHORT-NAME.
012770     MOVE WS-EFF-ROUTE-LONG-NAME               TO
012780          TTBWCON-ROUTE-LONG-NAME.
012790     MOVE WS-EXP-COUNT                        TO
012800          TTBWCON-DATE-COUNT.
012810     MOVE WS-EXP-DATES                        TO
012820          TTBWCON-DATES.
012830*
012840     WRITE TTBWCON-REC.
012850     IF   NOT WK-C-SUCCESSFUL
012860          AND NOT WK-C-DUPLICATE-KEY
012870          DISPLAY "TTBEXTR - WRITE ERROR - TTB-WCON-WORK"
012880          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012890          GO TO Y900-ABNORMAL-TERMINATION
012900     END-IF.
012910 A259-EMIT-ONE-PAIR-EX.
012920     EXIT.
012930*---------------------------------------------------------------*
012940*   STEP 7 - READ TTBWCON BACK IN KEY ORDER (ALREADY GROUPED BY
012950*   STATION PAIR AND SORTED WITHIN THE GROUP) AND WRITE THE
012960*   INTERMEDIATE CONNECTIONS OUTPUT.  THIS IS THE LAST STEP OF
012970*   TTBEXTR - TTBPAGE PICKS UP TTB-CONNECT-OUT FROM HERE TO
012980*   BUILD THE PRINTED ROUTE PAGES.
012990*---------------------------------------------------------------*
012980 A300-WRITE-CONNECTIONS.
012990     MOVE LOW-VALUES                 TO TTBWCON-KEY.
013000     START TTB-WCON-WORK KEY IS GREATER THAN TTBWCON-KEY
013010          INVALID KEY SET WK-C-END-OF-FILE TO TRUE
013020     END-START.
013030     IF   WK-C-SUCCESSFUL
013040          READ TTB-WCON-WORK NEXT RECORD
013050               AT END SET WK-C-END-OF-FILE TO TRUE
013060          END-READ
013070     END-IF.
013080     PERFORM A310-WRITE-ONE-CONNECTION
013090        THRU A310-WRITE-ONE-CONNECTION-EX
013100        UNTIL WK-C-END-OF-FILE.
013110 A309-WRITE-CONNECTIONS-EX.
013120     EXIT.
013130*---------------------------------------------------------------*
013140*   COPY ONE PRE-OUTPUT ROW TO THE CONNECT-OUT LAYOUT.  THE DATE
013150*   LIST IS MOVED BY REFERENCE-MODIFIED LENGTH SO A SHORT LIST
013160*   DOESN'T CARRY GARBAGE FROM A PRIOR, LONGER TRIP'S ROW.
013170 A310-WRITE-ONE-CONNECTION.
013180*---------------------------------------------------------------*
013190     MOVE TTBWCON-FROM-STATION       TO TTBCONN-FROM-STATION.
013200     MOVE TTBWCON-TO-STATION         TO TTBCONN-TO-STATION.
013210     MOVE TTBWCON-FROM-STOP-ID       TO TTBCONN-FROM-STOP-ID.
013220     MOVE TTBWCON-TO-STOP-ID         TO TTBCONN-TO-STOP-ID.
013230     MOVE TTBWCON-FROM-STOP-TYPE     TO TTBCONN-FROM-STOP-TYPE.
013240     MOVE TTBWCON-TO-STOP-TYPE       TO TTBCONN-TO-STOP-TYPE.
013250     MOVE TTBWCON-DEPART-TIME        TO TTBCONN-DEPART-TIME.
013260     MOVE TTBWCON-ARRIVAL-TIME       TO TTBCONN-ARRIVAL-TIME.
013270     MOVE TTBWCON-TRIP-ID            TO TTBCONN-TRIP-ID.
013280     MOVE TTBWCON-SERVICE-ID         TO TTBCONN-SERVICE-ID.
013290     MOVE TTBWCON-HEADSIGN           TO TTBCONN-HEADSIGN.
013300     MOVE TTBWCON-ROUTE-ID           TO TTBCONN-ROUTE-ID.
013310     MOVE TTBWCON-ROUTE-TYPE         TO TTBCONN-ROUTE-TYPE.
013320     MOVE TTBWCON-AGENCY-NAME        TO TTBCONN-AGENCY-NAME.
013330     MOVE TTBWCON-ROUTE-SHORT-NAME   TO TTBCONN-ROUTE-SHORT-NAME.
013340     MOVE TTBWCON-ROUTE-LONG-NAME    TO TTBCONN-ROUTE-LONG-NAME.
013350     MOVE TTBWCON-DATE-COUNT         TO TTBCONN-DATE-COUNT.
013360     MOVE TTBWCON-DATES (1:TTBWCON-DATE-COUNT * 8)
013370       TO TTBCONN-DATES (1:TTBWCON-DATE-COUNT * 8).
013380     WRITE TTBCONN-REC.
013390     IF   NOT WK-C-SUCCESSFUL
013400          DISPLAY "TTBEXTR - WRITE ERROR - TTB-CONNECT-OUT"
013410          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013420          GO TO Y900-ABNORMAL-TERMINATION
013430     END-IF.
013440     READ TTB-WCON-WORK NEXT RECORD
013450          AT END SET WK-C-END-OF-FILE TO TRUE
013460     END-READ.
013470 A310-WRITE-ONE-CONNECTION-EX.
013480     EXIT.
013490*---------------------------------------------------------------*
013500*   ABNORMAL TERMINATION
013510*---------------------------------------------------------------*
013520 Y900-ABNORMAL-TERMINATION.
013530     PERFORM Z000-END-PROGRAM-ROUTINE
013540        THRU Z009-END-PROGRAM-ROUTINE-EX.
013550     GOBACK.
013560*---------------------------------------------------------------*
013570*   CLOSE EVERY FILE THIS DRIVER OPENED.  ONLY ONE OF THE TWO
013580*   SELECTION-LIST SOURCES WAS EVER OPENED (SEE A000), SO ONLY
013590*   ITS MATCHING FILE IS CLOSED HERE - REQ 0577.
013600 Z000-END-PROGRAM-ROUTINE.
013610*---------------------------------------------------------------*
013620     IF   U0-ON
013630          CLOSE TTB-STOPSEL-IN
013640     ELSE
013650          CLOSE TTB-TYPEMAP-IN
013660     END-IF.
013670     CLOSE TTB-AGENCY-IN TTB-ROUTE-IN TTB-TRIP-IN TTB-STOP-IN
013680           TTB-STOPTIME-IN TTB-CALENDAR-IN TTB-CALDATE-IN
013690           TTB-CONNECT-OUT TTB-TYPEMAP-WORK
013700           TTB-STOP-WORK TTB-AGENCY-WORK TTB-ROUTE-WORK
013710           TTB-TRIP-WORK TTB-SVC-WORK TTB-OCCR-WORK
013720           TTB-WCON-WORK.
013730 Z009-END-PROGRAM-ROUTINE-EX.
013740     EXIT.
013750******************************************************************
013760************** END OF PROGRAM SOURCE -  TTBEXTR ****************
013770******************************************************************
