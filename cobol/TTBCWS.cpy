000010* TTBCWS.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT / PAGE-BUILD BATCH  -  COMMON WORK AREA
000040* SHARED BY EVERY TTBxxxx PROGRAM.  01 WK-C-COMMON. COPY TTBCWS.
000050*----------------------------------------------------------------*
000060 05  WK-C-FILE-STATUS               PIC X(02).
000070     88  WK-C-SUCCESSFUL                        VALUE "00".
000080     88  WK-C-END-OF-FILE                       VALUE "10".
000090     88  WK-C-RECORD-NOT-FOUND                  VALUE "23".
000100     88  WK-C-DUPLICATE-KEY                     VALUE "22".
000110 05  WK-C-PROGRAM-NAME               PIC X(08).
000120 05  WK-C-ABEND-MSG                  PIC X(60).
000130 05  FILLER                          PIC X(10).
000140*                                RESERVED FOR FUTURE EXPANSION
