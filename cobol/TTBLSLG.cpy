000010* TTBLSLG.cpybk
000020*----------------------------------------------------------------*
000030* LINKAGE FOR CALLED ROUTINE TTBVSLG - STATION NAME SLUGIFY.
000040*----------------------------------------------------------------*
000050 01  WK-SLG-RECORD.
000060     05  WK-SLG-INPUT.
000070         10  WK-SLG-STATION-NAME    PIC X(60).
000080     05  WK-SLG-OUTPUT.
000090         10  WK-SLG-SLUG-TEXT       PIC X(60).
000100     05  FILLER                     PIC X(04).
