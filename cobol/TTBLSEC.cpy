000010* TTBLSEC.cpybk
000020*----------------------------------------------------------------*
000030* LINKAGE FOR CALLED ROUTINE TTBVSECS - TIME-TO-SECONDS FOR SORT.
000040*----------------------------------------------------------------*
000050 01  WK-SEC-RECORD.
000060     05  WK-SEC-INPUT.
000070         10  WK-SEC-TIME-TEXT       PIC X(08).
000080     05  WK-SEC-OUTPUT.
000090         10  WK-SEC-SECONDS-VALUE   PIC 9(06) COMP.
000100     05  FILLER                     PIC X(04).
