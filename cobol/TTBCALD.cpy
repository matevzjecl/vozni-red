000010* TTBCALD.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  CALENDAR EXCEPTION LAYOUT
000040* ONE ROW PER SERVICE-DATE EXCEPTION (ADD OR REMOVE).
000050* A SERVICE ID MAY HAVE EXCEPTIONS ONLY, WITH NO CALENDAR ROW -
000060* SEE TTBEXTR PARAGRAPH A080.
000070*----------------------------------------------------------------*
000080* I-O FORMAT:TTBCALDR  FLAT SEQUENTIAL EXTRACT FROM CALENDAR-DATES
000090*
000100 05  TTBCALD-RECORD                PIC X(035).
000110 05  TTBCALDR REDEFINES TTBCALD-RECORD.
000120     10  TTBCALD-SERVICE-ID         PIC X(20).
000130*                                SERVICE KEY
000140     10  TTBCALD-DATE               PIC X(08).
000150*                                YYYYMMDD EXCEPTION DATE
000160     10  TTBCALD-EXCEPTION-TYPE     PIC X(01).
000170*                                "1"=ADDED  "2"=REMOVED
000180     10  FILLER                     PIC X(06).
000190*                                RESERVED FOR FUTURE EXPANSION
