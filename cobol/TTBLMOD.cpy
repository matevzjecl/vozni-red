000010* TTBLMOD.cpybk
000020*----------------------------------------------------------------*
000030* LINKAGE FOR CALLED ROUTINE TTBVMOD - MODE-CONSISTENCY FILTER.
000040*----------------------------------------------------------------*
000050 01  WK-MOD-RECORD.
000060     05  WK-MOD-INPUT.
000070         10  WK-MOD-FROM-STOP-TYPE  PIC X(01).
000080         10  WK-MOD-TO-STOP-TYPE    PIC X(01).
000090         10  WK-MOD-ROUTE-TYPE      PIC X(02).
000100     05  WK-MOD-OUTPUT.
000110         10  WK-MOD-PAIR-OK-SW      PIC X(01).
000120             88  WK-MOD-PAIR-OK               VALUE "Y".
000130             88  WK-MOD-PAIR-REJECTED          VALUE "N".
000140     05  FILLER                     PIC X(04).
