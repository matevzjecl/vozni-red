000010* TTBSELM.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  STOP-ID OVERRIDE PARAMETER LAYOUT
000040* ONE ROW PER STOP-ID SUPPLIED BY THE CL PROCEDURE (REQ 0577) TO
000050* REPLACE TYPE-MAPPING AS THE SELECTION LIST.  NO STOP-TYPE
000060* COLUMN - AN OVERRIDDEN STOP CARRIES A BLANK MODE, SO THE MODE-
000070* CONSISTENCY FILTER (TTBVMOD) SKIPS IT ENTIRELY.
000080*----------------------------------------------------------------*
000090* I-O FORMAT:TTBSELR  FLAT SEQUENTIAL PARAMETER FILE
000100*
000110 05  TTBSELM-RECORD                PIC X(030).
000120 05  TTBSELMR REDEFINES TTBSELM-RECORD.
000130     10  TTBSELM-STOP-ID            PIC X(20).
000140*                                STATION KEY
000150     10  FILLER                     PIC X(10).
000160*                                RESERVED FOR FUTURE EXPANSION
