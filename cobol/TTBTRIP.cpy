000010* TTBTRIP.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  TRIP MASTER LAYOUT
000040* ONE ROW PER SCHEDULED TRIP FROM THE SCHEDULE FEED'S TRIPS TABLE.
000050*----------------------------------------------------------------*
000060* I-O FORMAT:TTBTRIPR  FLAT SEQUENTIAL EXTRACT  FROM TRIPS TABLE
000070*
000080 05  TTBTRIP-RECORD                PIC X(130).
000090 05  TTBTRIPR REDEFINES TTBTRIP-RECORD.
000100     10  TTBTRIP-TRIP-ID            PIC X(20).
000110*                                TRIP KEY
000120     10  TTBTRIP-ROUTE-ID           PIC X(20).
000130*                                OWNING ROUTE
000140     10  TTBTRIP-SERVICE-ID         PIC X(20).
000150*                                GOVERNING CALENDAR SERVICE
000160     10  TTBTRIP-HEADSIGN           PIC X(60).
000170*                                DESTINATION TEXT - MAY BE BLANK
000180     10  FILLER                     PIC X(10).
000190*                                RESERVED FOR FUTURE EXPANSION
