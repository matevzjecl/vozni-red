000010* TTBWAGN.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  AGENCY NAME LOOKUP WORK FILE
000040* INDEXED WORK FILE, KEYED BY AGENCY-ID.  BUILT BY TTBEXTR
000050* PARAGRAPH A040 FROM THE AGENCY TABLE, THEN USED AS A RANDOM-
000060* ACCESS NAME LOOKUP BY PARAGRAPH A200 (VIA THE ROUTE'S OWNING
000070* AGENCY ID).
000080*----------------------------------------------------------------*
000090 05  TTBWAGN-AGENCY-ID              PIC X(20).
000100*                                CARRIER (AGENCY) KEY
000110 05  TTBWAGN-AGENCY-NAME            PIC X(60).
000120*                                CARRIER DISPLAY NAME
000130 05  FILLER                         PIC X(20).
000140*                                RESERVED FOR FUTURE EXPANSION
