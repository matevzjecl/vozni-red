000010* TTBWTYP.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  SELECTION LIST / MODE TYPE WORK FILE
000040* INDEXED WORK FILE, KEYED BY STOP-ID.  BUILT BY TTBEXTR
000050* PARAGRAPH A010 FROM THE TYPE-MAPPINGS TABLE.  ITS KEYS ARE THE
000060* BATCH'S SELECTION LIST OF STATIONS; ITS STOP-TYPE COLUMN IS
000070* CONSULTED BY PARAGRAPHS A100/A200 (MODE-CONSISTENCY FILTER) AND
000080* BY A020 (VALIDATION, COUNTING ENTRIES).
000090*----------------------------------------------------------------*
000100 05  TTBWTYP-STOP-ID                PIC X(20).
000110*                                STATION KEY / SELECTION LIST ENTRY
000120 05  TTBWTYP-STOP-TYPE              PIC X(01).
000130*                                "0"=BUS STOP  "1"=TRAIN STATION
000140*                                BLANK=UNKNOWN (REQ 0577 STOP-ID
000150*                                OVERRIDE LIST CARRIES NO MODE)
000160 05  FILLER                         PIC X(09).
000170*                                RESERVED FOR FUTURE EXPANSION
