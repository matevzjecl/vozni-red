000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TTBVMOD.
000050 AUTHOR.         D KOVACIC.
000060 INSTALLATION.   TIMETABLE BATCH - SCHEDULING SYSTEMS.
000070 DATE-WRITTEN.   05 MAR 1990.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO DECIDE WHETHER A
000120*               CANDIDATE FROM-STOP/TO-STOP PAIR ON A TRIP IS
000130*               ELIGIBLE TO BECOME A CONNECTION RECORD.  WHEN
000140*               BOTH STOPS HAVE A KNOWN MODE (BUS/TRAIN) THE
000150*               PAIR IS REJECTED IF THE MODES DIFFER; IF THE
000160*               MODES AGREE, THE ROUTE'S OWN TYPE (WHEN KNOWN)
000170*               MUST MATCH THE MODE THE STOPS ARE RUN AS - A
000180*               ROUTE-TYPE OF "3" (BUS) IS EXPECTED WHEN THE
000190*               STOP TYPE IS "0", ELSE "2" (TRAIN) IS EXPECTED.
000200*               A BLANK (UNKNOWN) STOP TYPE ON EITHER END SKIPS
000210*               ALL FILTERING FOR THE PAIR.
000220*
000230*================================================================
000240* HISTORY OF MODIFICATION:
000250*================================================================
000260* 8T3DVK1  05/03/1990  DVK     - INITIAL VERSION - REJECTS A PAIR
000270*                               WHOSE FROM/TO MODES DISAGREE.
000280*----------------------------------------------------------------*
000290* 8T3RJM1  22/09/1994  RJM     - REQ 0203 ADDED THE ROUTE-TYPE
000300*                               CROSS-CHECK - A BUS ROUTE CODED
000310*                               AGAINST A PAIR OF TRAIN-TYPE
000320*                               STOPS (OR VICE VERSA) IS ALSO
000330*                               REJECTED, EVEN WHEN THE STOPS
000340*                               AGREE WITH EACH OTHER.
000350*----------------------------------------------------------------*
000360* 8T3TLK1  02/04/1999  TLK     - Y2K REVIEW - NO DATE FIELDS IN
000370*                               THIS ROUTINE, NO CHANGE REQUIRED.
000380*----------------------------------------------------------------*
000390* 8T3SNM1  14/01/2005  SNM     - REQ 0601 CORRECTED THE ROUTE-
000400*                               TYPE CROSS-CHECK TO SKIP ENTIRELY
000410*                               WHEN THE ROUTE-TYPE FIELD ITSELF
000420*                               IS BLANK (UNKNOWN ROUTE MODE) -
000430*                               IT WAS WRONGLY REJECTING SUCH
000440*                               PAIRS SINCE 8T3RJM1.
000450*----------------------------------------------------------------*
000460* 8T3SNM2  27/03/2005  SNM     - REQ 0614 THE ROUTE-TYPE FEED
000470*                               VALUE IS A SINGLE CHARACTER
000480*                               LEFT-JUSTIFIED IN THE X(02)
000490*                               FIELD ("3"/"2" FOLLOWED BY A
000500*                               BLANK), NOT A ZERO-PADDED TWO
000510*                               DIGIT CODE - THE EXPECTED-TYPE
000520*                               TABLE AND COMPARISON WERE BUILT
000530*                               AGAINST "03"/"02" AND REJECTED
000540*                               NEARLY EVERY POPULATED ROUTE-
000550*                               TYPE VALUE.  CORRECTED TO "3 "/
000560*                               "2 ".
000570*----------------------------------------------------------------*
000580 EJECT
000590**********************
000600 ENVIRONMENT DIVISION.
000610**********************
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.  IBM-AS400.
000640 OBJECT-COMPUTER.  IBM-AS400.
000650 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000660                   UPSI-0 IS UPSI-SWITCH-0
000670                     ON  STATUS IS U0-ON
000680                     OFF STATUS IS U0-OFF.
000690*
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*
000730***************
000740 DATA DIVISION.
000750***************
000760 FILE SECTION.
000770**************
000780*
000790*************************
000800 WORKING-STORAGE SECTION.
000810*************************
000820 01  FILLER                          PIC X(24)        VALUE
000830     "** PROGRAM TTBVMOD  **".
000840*
000850 01  WK-C-COMMON.
000860     COPY TTBCWS.
000870*
000880*    LOCAL ALPHA/NUMERIC WORK VIEW OF THE TWO LINKAGE STOP-TYPE
000890*    BYTES - KEPT AS A GROUP SO A FUTURE NUMERIC-RANGE VALIDATION
000900*    (REQ 0601 DISCUSSION) HAS SOMEWHERE READY-MADE TO HANG OFF.
000910 01  WS-STOP-TYPE-WORK.
000920     05  WS-FROM-TYPE-N               PIC 9(01).
000930     05  WS-TO-TYPE-N                 PIC 9(01).
000940 01  WS-STOP-TYPE-ALPHA REDEFINES WS-STOP-TYPE-WORK.
000950     05  WS-FROM-TYPE-A               PIC X(01).
000960     05  WS-TO-TYPE-A                 PIC X(01).
000970*
000980*    EXPECTED ROUTE-TYPE PER STOP TYPE (REQ 0203) - SUBSCRIPT 1
000990*    IS STOP TYPE "0" (BUS STOP, EXPECT ROUTE-TYPE "3"),
001000*    SUBSCRIPT 2 IS STOP TYPE "1" (TRAIN STATION, EXPECT "2").
001010*    8T3SNM2: ROUTE-TYPE ARRIVES AS A SINGLE CHARACTER LEFT-
001020*    JUSTIFIED IN THE X(02) FEED FIELD - THE ENTRY MUST BE
001030*    SPACE-PADDED THE SAME WAY, NOT ZERO-PADDED.
001040 01  WS-EXPECT-ROUTE-CONST.
001050     05  FILLER  PIC X(02)  VALUE "3 ".
001060     05  FILLER  PIC X(02)  VALUE "2 ".
001070 01  WS-EXPECT-ROUTE-TABLE REDEFINES WS-EXPECT-ROUTE-CONST.
001080     05  WS-EXPECT-ROUTE-ENTRY OCCURS 2 TIMES PIC X(02).
001090*
001100*    CONVERTS THE ORIGIN STOP-TYPE CHARACTER ("0" OR "1") TO A
001110*    NUMERIC SUBSCRIPT (1 OR 2) INTO WS-EXPECT-ROUTE-ENTRY -
001120*    ALPHA-TO-NUMERIC BY REDEFINITION, NO FUNCTION NUMVAL.
001130 01  WS-STYPE-WORK                    PIC 9(01).
001140 01  WS-STYPE-ALPHA REDEFINES WS-STYPE-WORK PIC X(01).
001150 01  WS-STYPE-SUBSCRIPT                PIC 9(01) COMP.
001160*
001170 01  WS-EXPECTED-ROUTE-TYPE           PIC X(02).
001180*
001190*****************
001200 LINKAGE SECTION.
001210*****************
001220 COPY TTBLMOD.
001230 EJECT
001240***************************************************
001250 PROCEDURE DIVISION USING WK-MOD-RECORD.
001260***************************************************
001270 MAIN-MODULE.
001280     PERFORM A000-PROCESS-CALLED-ROUTINE
001290        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001300     EXIT PROGRAM.
001310*
001320*---------------------------------------------------------------*
001330 A000-PROCESS-CALLED-ROUTINE.
001340*---------------------------------------------------------------*
001350     MOVE WK-MOD-FROM-STOP-TYPE      TO WS-FROM-TYPE-A.
001360     MOVE WK-MOD-TO-STOP-TYPE        TO WS-TO-TYPE-A.
001370     SET  WK-MOD-PAIR-OK             TO TRUE.
001380*
001390     IF   WS-FROM-TYPE-A = SPACES OR WS-TO-TYPE-A = SPACES
001400          CONTINUE
001410     ELSE
001420          IF   WS-FROM-TYPE-A NOT = WS-TO-TYPE-A
001430               SET WK-MOD-PAIR-REJECTED TO TRUE
001440          ELSE
001450               PERFORM B000-CHECK-ROUTE-TYPE
001460                  THRU B099-CHECK-ROUTE-TYPE-EX
001470          END-IF
001480     END-IF.
001490*
001500 A099-PROCESS-CALLED-ROUTINE-EX.
001510     EXIT.
001520*---------------------------------------------------------------*
001530*   STOPS AGREE ON MODE - REQ 0203 STILL REQUIRES THE ROUTE'S
001540*   OWN TYPE (WHEN KNOWN) TO MATCH THAT MODE.  8T3SNM1: A BLANK
001550*   ROUTE-TYPE IS UNKNOWN AND IS NOT CHECKED AT ALL.
001560*---------------------------------------------------------------*
001570 B000-CHECK-ROUTE-TYPE.
001580     IF   WK-MOD-ROUTE-TYPE = SPACES
001590          CONTINUE
001600     ELSE
001610          MOVE WS-FROM-TYPE-A         TO WS-STYPE-ALPHA
001620          COMPUTE WS-STYPE-SUBSCRIPT = WS-STYPE-WORK + 1
001630          MOVE WS-EXPECT-ROUTE-ENTRY (WS-STYPE-SUBSCRIPT)
001640                                      TO WS-EXPECTED-ROUTE-TYPE
001650          IF   WK-MOD-ROUTE-TYPE NOT = WS-EXPECTED-ROUTE-TYPE
001660               SET WK-MOD-PAIR-REJECTED TO TRUE
001670          END-IF
001680     END-IF.
001690 B099-CHECK-ROUTE-TYPE-EX.
001700     EXIT.
001710******************************************************************
001720************** END OF PROGRAM SOURCE -  TTBVMOD ****************
001730******************************************************************
