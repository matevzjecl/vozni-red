000010* TTBLRNG.cpybk
000020*----------------------------------------------------------------*
000030* LINKAGE FOR CALLED ROUTINE TTBVRNG - DATE-RANGE COMPRESSION.
000040*----------------------------------------------------------------*
000050 01  WK-RNG-RECORD.
000060     05  WK-RNG-INPUT.
000070         10  WK-RNG-DATE-COUNT      PIC 9(04) COMP.
000080         10  WK-RNG-DATES OCCURS 400 TIMES
000090                                    PIC X(08).
000100     05  WK-RNG-OUTPUT.
000110         10  WK-RNG-RANGE-TEXT      PIC X(200).
000120     05  FILLER                     PIC X(04).
