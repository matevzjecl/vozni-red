000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TTBVRNG.
000050 AUTHOR.         D KOVACIC.
000060 INSTALLATION.   TIMETABLE BATCH - SCHEDULING SYSTEMS.
000070 DATE-WRITTEN.   12 MAR 1990.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO TURN A SORTED LIST
000120*               OF SERVICE DATES INTO A COMPACT, HUMAN-READABLE
000130*               RANGE STRING FOR THE PAIR TIMETABLE PAGE, E.G.
000140*               "2026-06-01..2026-06-05, 2026-06-08".  RUNS OF
000150*               CONSECUTIVE CALENDAR DAYS ARE COLLAPSED TO A
000160*               SINGLE "D1..D2" ENTRY; ISOLATED DATES ARE
000170*               LISTED ON THEIR OWN; AN EMPTY DATE SET RENDERS
000180*               AS A SINGLE EM-DASH.
000190*
000200*================================================================
000210* HISTORY OF MODIFICATION:
000220*================================================================
000230* 8T4DVK1  12/03/1990  DVK     - INITIAL VERSION.
000240*----------------------------------------------------------------*
000250* 8T4DVK2  30/08/1991  DVK     - REQ 0119 CORRECTED LEAP-YEAR
000260*                               TEST IN B300 - CENTURY YEARS NOT
000270*                               DIVISIBLE BY 400 WERE WRONGLY
000280*                               TREATED AS LEAP (E.G. 1900).
000290*----------------------------------------------------------------*
000300* 8T4RJM1  19/11/1995  RJM     - REQ 0311 OUTPUT TEXT NOW STOPS
000310*                               ADDING FURTHER ENTRIES ONCE
000320*                               WITHIN 20 BYTES OF THE END OF
000330*                               WK-RNG-RANGE-TEXT INSTEAD OF
000340*                               OVERFLOWING THE FIELD.
000350*----------------------------------------------------------------*
000360* 8T4TLK1  02/04/1999  TLK     - Y2K REVIEW - CENTURY-BREAK TEST
000370*                               IN B300 CONFIRMED CORRECT FOR
000380*                               THE FOUR-DIGIT YEAR WE CARRY.
000390*----------------------------------------------------------------*
000400* 8T4SNM1  27/07/2003  SNM     - REQ 0552 SINGLE-DATE ENTRIES NO
000410*                               LONGER CARRY THE ".." RANGE
000420*                               SEPARATOR - PLANNERS FOUND A
000430*                               LONE DATE FOLLOWED BY ".." NOISY.
000440*----------------------------------------------------------------*
000450 EJECT
000460**********************
000470 ENVIRONMENT DIVISION.
000480**********************
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER.  IBM-AS400.
000510 OBJECT-COMPUTER.  IBM-AS400.
000520 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000530                   UPSI-0 IS UPSI-SWITCH-0
000540                     ON  STATUS IS U0-ON
000550                     OFF STATUS IS U0-OFF.
000560*
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590*
000600***************
000610 DATA DIVISION.
000620***************
000630 FILE SECTION.
000640**************
000650*
000660*************************
000670 WORKING-STORAGE SECTION.
000680*************************
000690 01  FILLER                          PIC X(24)        VALUE
000700     "** PROGRAM TTBVRNG  **".
000710*
000720 01  WK-C-COMMON.
000730     COPY TTBCWS.
000740*
000750*    EM-DASH SUBSTITUTE FOR AN EMPTY DATE SET (REQ 0552-B) - A
000760*    SINGLE BYTE ON THE SHOP'S NATIVE CODE PAGE.
000770 01  WS-EM-DASH-CONST                 PIC X(01)  VALUE "—".
000780*
000790*    MONTH-LENGTH CONSTANT TABLE - FEBRUARY IS CARRIED AS 28
000800*    AND BUMPED TO 29 AT RUN TIME BY B300 WHEN THE YEAR IN
000810*    PLAY IS A LEAP YEAR (REQ 0119).
000820 01  WS-MONTH-LEN-CONST.
000830     05  FILLER  PIC 9(02)  VALUE 31.
000840     05  FILLER  PIC 9(02)  VALUE 28.
000850     05  FILLER  PIC 9(02)  VALUE 31.
000860     05  FILLER  PIC 9(02)  VALUE 30.
000870     05  FILLER  PIC 9(02)  VALUE 31.
000880     05  FILLER  PIC 9(02)  VALUE 30.
000890     05  FILLER  PIC 9(02)  VALUE 31.
000900     05  FILLER  PIC 9(02)  VALUE 31.
000910     05  FILLER  PIC 9(02)  VALUE 30.
000920     05  FILLER  PIC 9(02)  VALUE 31.
000930     05  FILLER  PIC 9(02)  VALUE 30.
000940     05  FILLER  PIC 9(02)  VALUE 31.
000950 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-CONST.
000960     05  WS-MONTH-LEN OCCURS 12 TIMES  PIC 9(02).
000970*
000980 01  WS-WORK-DATE                     PIC X(08).
000990 01  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE.
001000     05  WS-WORK-YEAR                 PIC 9(04).
001010     05  WS-WORK-MONTH                PIC 9(02).
001020     05  WS-WORK-DAY                  PIC 9(02).
001030*
001040 01  WS-EXPECT-NEXT                   PIC X(08).
001050*
001060 01  WS-RUN-START                     PIC X(08).
001070 01  WS-RUN-START-NUM REDEFINES WS-RUN-START.
001080     05  WS-RUN-START-YEAR             PIC 9(04).
001090     05  WS-RUN-START-MONTH            PIC 9(02).
001100     05  WS-RUN-START-DAY              PIC 9(02).
001110 01  WS-RUN-END                       PIC X(08).
001120 01  WS-RUN-LEN                       PIC 9(04) COMP VALUE ZERO.
001130*
001140 01  WS-SCAN-IDX                      PIC 9(04) COMP.
001150 01  WS-CUR-MONTH-LEN                 PIC 9(02) COMP.
001160 01  WS-LEAP-SW                       PIC X(01) VALUE "N".
001170     88  WS-LEAP-YEAR                            VALUE "Y".
001180     88  WS-NOT-LEAP-YEAR                        VALUE "N".
001190 01  WS-DIV-QUOT                      PIC 9(04) COMP.
001200 01  WS-MOD-4                         PIC 9(04) COMP.
001210 01  WS-MOD-100                       PIC 9(04) COMP.
001220 01  WS-MOD-400                       PIC 9(04) COMP.
001230*
001240 01  WS-OUT-TEXT                      PIC X(200) VALUE SPACES.
001250 01  WS-OUT-LEN                       PIC 9(03) COMP VALUE ZERO.
001260 01  WS-ENTRY-TEXT                    PIC X(24)  VALUE SPACES.
001270 01  WS-ENTRY-LEN                     PIC 9(02)  COMP VALUE ZERO.
001280 01  WS-DATE-DISPLAY                  PIC X(10).
001290 01  WS-FIRST-ENTRY-SW                PIC X(01)  VALUE "Y".
001300     88  WS-FIRST-ENTRY                          VALUE "Y".
001310     88  WS-NOT-FIRST-ENTRY                      VALUE "N".
001320*
001330*****************
001340 LINKAGE SECTION.
001350*****************
001360 COPY TTBLRNG.
001370 EJECT
001380***************************************************
001390 PROCEDURE DIVISION USING WK-RNG-RECORD.
001400***************************************************
001410 MAIN-MODULE.
001420     PERFORM A000-PROCESS-CALLED-ROUTINE
001430        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001440     EXIT PROGRAM.
001450*
001460*---------------------------------------------------------------*
001470 A000-PROCESS-CALLED-ROUTINE.
001480*---------------------------------------------------------------*
001490     MOVE SPACES                     TO WS-OUT-TEXT.
001500     MOVE 1                          TO WS-OUT-LEN.
001510     SET  WS-FIRST-ENTRY             TO TRUE.
001520*
001530     IF   WK-RNG-DATE-COUNT = ZERO
001540          MOVE SPACES                TO WK-RNG-RANGE-TEXT
001550          MOVE WS-EM-DASH-CONST      TO WK-RNG-RANGE-TEXT (1:1)
001560     ELSE
001570          MOVE WK-RNG-DATES (1)      TO WS-RUN-START
001580          MOVE WK-RNG-DATES (1)      TO WS-RUN-END
001590          MOVE 1                     TO WS-RUN-LEN
001600*
001610          PERFORM A100-SCAN-ONE-DATE
001620             THRU A199-SCAN-ONE-DATE-EX
001630             VARYING WS-SCAN-IDX FROM 2 BY 1
001640             UNTIL WS-SCAN-IDX > WK-RNG-DATE-COUNT
001650*
001660          PERFORM B000-EMIT-RUN
001670             THRU B099-EMIT-RUN-EX
001680*
001690          MOVE WS-OUT-TEXT           TO WK-RNG-RANGE-TEXT
001700     END-IF.
001710*
001720 A099-PROCESS-CALLED-ROUTINE-EX.
001730     EXIT.
001740*---------------------------------------------------------------*
001750*   IF THIS DATE FOLLOWS THE RUNNING DATE BY ONE CALENDAR DAY
001760*   THE RUN EXTENDS; OTHERWISE THE RUNNING RANGE IS EMITTED AND
001770*   A NEW RUN STARTS HERE.
001780*---------------------------------------------------------------*
001790 A100-SCAN-ONE-DATE.
001800     MOVE WS-RUN-END                 TO WS-WORK-DATE.
001810     PERFORM B300-COMPUTE-NEXT-DAY
001820        THRU B399-COMPUTE-NEXT-DAY-EX.
001830     MOVE WS-WORK-DATE               TO WS-EXPECT-NEXT.
001840*
001850     IF   WK-RNG-DATES (WS-SCAN-IDX) = WS-EXPECT-NEXT
001860          MOVE WK-RNG-DATES (WS-SCAN-IDX) TO WS-RUN-END
001870          ADD  1                     TO WS-RUN-LEN
001880     ELSE
001890          PERFORM B000-EMIT-RUN
001900             THRU B099-EMIT-RUN-EX
001910          MOVE WK-RNG-DATES (WS-SCAN-IDX) TO WS-RUN-START
001920          MOVE WK-RNG-DATES (WS-SCAN-IDX) TO WS-RUN-END
001930          MOVE 1                     TO WS-RUN-LEN
001940     END-IF.
001950 A199-SCAN-ONE-DATE-EX.
001960     EXIT.
001970*---------------------------------------------------------------*
001980*   APPEND THE CURRENT RUN TO THE OUTPUT TEXT AS EITHER A
001990*   SINGLE DATE (8T4SNM1) OR A "D1..D2" RANGE ENTRY, WITH A
002000*   ", " SEPARATOR AHEAD OF EVERY ENTRY AFTER THE FIRST.  STOP
002010*   ADDING ENTRIES ONCE WE ARE CLOSE TO THE END OF THE FIELD
002020*   (REQ 0311).
002030*---------------------------------------------------------------*
002040 B000-EMIT-RUN.
002050     MOVE SPACES                     TO WS-ENTRY-TEXT.
002060*
002070     MOVE WS-RUN-START                TO WS-WORK-DATE.
002080     PERFORM B200-FORMAT-DATE
002090        THRU B299-FORMAT-DATE-EX.
002100     MOVE WS-DATE-DISPLAY              TO WS-ENTRY-TEXT (1:10).
002110*
002120     IF   WS-RUN-LEN > 1
002130          MOVE ".."                 TO WS-ENTRY-TEXT (11:2)
002140          MOVE WS-RUN-END            TO WS-WORK-DATE
002150          PERFORM B200-FORMAT-DATE
002160             THRU B299-FORMAT-DATE-EX
002170          MOVE WS-DATE-DISPLAY       TO WS-ENTRY-TEXT (13:10)
002180          MOVE 22                    TO WS-ENTRY-LEN
002190     ELSE
002200          MOVE 10                    TO WS-ENTRY-LEN
002210     END-IF.
002220*
002230     IF   (WS-OUT-LEN - 1) + WS-ENTRY-LEN + 2 < 180
002240          IF   WS-FIRST-ENTRY
002250               SET  WS-NOT-FIRST-ENTRY TO TRUE
002260          ELSE
002270               STRING ", " DELIMITED BY SIZE
002280                      INTO WS-OUT-TEXT
002290                      WITH POINTER WS-OUT-LEN
002300          END-IF
002310          STRING WS-ENTRY-TEXT (1:WS-ENTRY-LEN) DELIMITED BY SIZE
002320                 INTO WS-OUT-TEXT
002330                 WITH POINTER WS-OUT-LEN
002340     END-IF.
002350 B099-EMIT-RUN-EX.
002360     EXIT.
002370*---------------------------------------------------------------*
002380*   FORMAT A YYYYMMDD WORKING DATE AS "YYYY-MM-DD" FOR DISPLAY.
002390*---------------------------------------------------------------*
002400 B200-FORMAT-DATE.
002410     STRING WS-WORK-YEAR   DELIMITED BY SIZE
002420            "-"            DELIMITED BY SIZE
002430            WS-WORK-MONTH  DELIMITED BY SIZE
002440            "-"            DELIMITED BY SIZE
002450            WS-WORK-DAY    DELIMITED BY SIZE
002460            INTO WS-DATE-DISPLAY.
002470 B299-FORMAT-DATE-EX.
002480     EXIT.
002490*---------------------------------------------------------------*
002500*   ADVANCE WS-WORK-DATE BY ONE CALENDAR DAY.  A LEAP-YEAR TEST
002510*   ADJUSTS FEBRUARY'S TABLE ENTRY OF 28 TO 29 (REQ 0119).
002520*---------------------------------------------------------------*
002530 B300-COMPUTE-NEXT-DAY.
002540     SET  WS-NOT-LEAP-YEAR           TO TRUE.
002550     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIV-QUOT
002560                              REMAINDER WS-MOD-4.
002570     IF   WS-MOD-4 = 0
002580          SET  WS-LEAP-YEAR          TO TRUE
002590          DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIV-QUOT
002600                                   REMAINDER WS-MOD-100
002610          IF   WS-MOD-100 = 0
002620               DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIV-QUOT
002630                                        REMAINDER WS-MOD-400
002640               IF   WS-MOD-400 NOT = 0
002650                    SET WS-NOT-LEAP-YEAR TO TRUE
002660               END-IF
002670          END-IF
002680     END-IF.
002690*
002700     MOVE WS-MONTH-LEN (WS-WORK-MONTH) TO WS-CUR-MONTH-LEN.
002710     IF   WS-WORK-MONTH = 2 AND WS-LEAP-YEAR
002720          MOVE 29                    TO WS-CUR-MONTH-LEN
002730     END-IF.
002740*
002750     IF   WS-WORK-DAY < WS-CUR-MONTH-LEN
002760          ADD  1                     TO WS-WORK-DAY
002770     ELSE
002780          MOVE 1                     TO WS-WORK-DAY
002790          IF   WS-WORK-MONTH < 12
002800               ADD 1                 TO WS-WORK-MONTH
002810          ELSE
002820               MOVE 1                TO WS-WORK-MONTH
002830               ADD 1                 TO WS-WORK-YEAR
002840          END-IF
002850     END-IF.
002860 B399-COMPUTE-NEXT-DAY-EX.
002870     EXIT.
002880******************************************************************
002890************** END OF PROGRAM SOURCE -  TTBVRNG ****************
002900******************************************************************
