000010* TTBWCON.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  PRE-OUTPUT CONNECTION WORK RECORD
000040* INDEXED WORK FILE, KEYED BY FROM-STATION + TO-STATION +
000050* DEPART-SECONDS + ARRIVE-SECONDS + TRIP-ID.  BUILT BY TTBEXTR
000060* PARAGRAPH A200 WHILE THE TRIP OCCURRENCES ARE REDUCED TO
000070* CONNECTIONS.  READING THIS FILE BACK IN KEY ORDER (PARAGRAPH
000080* A300) DELIVERS THE CONNECTIONS ALREADY GROUPED BY STATION PAIR
000090* AND SORTED WITHIN THE GROUP - NO SORT VERB REQUIRED.
000100*----------------------------------------------------------------*
000110 05  TTBWCON-KEY.
000120     10  TTBWCON-FROM-STATION       PIC X(60).
000130     10  TTBWCON-TO-STATION         PIC X(60).
000140     10  TTBWCON-DEPART-SECS        PIC 9(06).
000150*                                SEE TTBVSECS - BLANK/BAD SORTS
000160*                                LAST VIA A HIGH SENTINEL VALUE
000170     10  TTBWCON-ARRIVE-SECS        PIC 9(06).
000180     10  TTBWCON-TRIP-ID            PIC X(20).
000190 05  TTBWCON-FROM-STOP-ID           PIC X(20).
000200 05  TTBWCON-TO-STOP-ID             PIC X(20).
000210 05  TTBWCON-FROM-STOP-TYPE         PIC X(01).
000220 05  TTBWCON-TO-STOP-TYPE           PIC X(01).
000230 05  TTBWCON-DEPART-TIME            PIC X(08).
000240 05  TTBWCON-ARRIVAL-TIME           PIC X(08).
000250 05  TTBWCON-SERVICE-ID             PIC X(20).
000260 05  TTBWCON-HEADSIGN               PIC X(60).
000270 05  TTBWCON-ROUTE-ID               PIC X(20).
000280 05  TTBWCON-ROUTE-TYPE             PIC X(02).
000290 05  TTBWCON-AGENCY-NAME            PIC X(60).
000300 05  TTBWCON-ROUTE-SHORT-NAME       PIC X(20).
000310 05  TTBWCON-ROUTE-LONG-NAME        PIC X(60).
000320 05  TTBWCON-DATE-COUNT             PIC 9(04) COMP.
000330 05  TTBWCON-DATES OCCURS 400 TIMES PIC X(08).
000340 05  FILLER                         PIC X(20).
000350*                                RESERVED FOR FUTURE EXPANSION
