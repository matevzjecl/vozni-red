000010* TTBWRTE.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  ROUTE LOOKUP WORK FILE
000040* INDEXED WORK FILE, KEYED BY ROUTE-ID.  BUILT BY TTBEXTR
000050* PARAGRAPH A050 FROM THE ROUTES TABLE, THEN USED AS A RANDOM-
000060* ACCESS LOOKUP BY PARAGRAPH A200 (VIA THE TRIP'S ROUTE ID) -
000070* A TRIP WHOSE ROUTE IS ABSENT FROM THIS FILE GETS BLANK ROUTE
000080* FIELDS AND A BLANK ROUTE TYPE, NOT A SKIPPED TRIP.
000090*----------------------------------------------------------------*
000100 05  TTBWRTE-ROUTE-ID               PIC X(20).
000110*                                ROUTE KEY
000120 05  TTBWRTE-AGENCY-ID              PIC X(20).
000130*                                OWNING CARRIER - MAY BE BLANK
000140 05  TTBWRTE-SHORT-NAME             PIC X(20).
000150*                                SHORT DESIGNATION - MAY BE BLANK
000160 05  TTBWRTE-LONG-NAME              PIC X(60).
000170*                                LONG DESIGNATION - MAY BE BLANK
000180 05  TTBWRTE-ROUTE-TYPE             PIC X(02).
000190*                                MODE  "2"=TRAIN  "3"=BUS  (LEFT-
000200*                                JUSTIFIED, BLANK-FILLED) ELSE UNKN
000210 05  FILLER                         PIC X(08).
000220*                                RESERVED FOR FUTURE EXPANSION
