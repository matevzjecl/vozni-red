000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TTBVSECS.
000050 AUTHOR.         D KOVACIC.
000060 INSTALLATION.   TIMETABLE BATCH - SCHEDULING SYSTEMS.
000070 DATE-WRITTEN.   14 FEB 1990.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CONVERT AN HH:MM:SS
000120*               TIME TEXT FIELD INTO A SECONDS-OF-DAY VALUE FOR
000130*               SORT KEY CONSTRUCTION.  A BLANK OR NON-NUMERIC
000140*               TIME RETURNS A SENTINEL LARGER THAN ANY REAL
000150*               TIME SO IT SORTS LAST.  HOURS MAY EXCEED 23
000160*               (SERVICE RUNNING PAST MIDNIGHT) AND SORT ON
000170*               THEIR LITERAL VALUE.
000180*
000190*================================================================
000200* HISTORY OF MODIFICATION:
000210*================================================================
000220* 8T1DVK1  14/02/1990  DVK     - INITIAL VERSION FOR TIMETABLE
000230*                               EXTRACT/PAGE-BUILD SORT KEYS.
000240*----------------------------------------------------------------*
000250* 8T1DVK2  02/09/1991  DVK     - REQ 0114 SINGLE-DIGIT HOUR
000260*                               (E.G. "9:05:00") WAS TREATED AS
000270*                               INVALID.  ADDED THE 7-BYTE FORM.
000280*----------------------------------------------------------------*
000290* 8T1RJM1  19/11/1993  RJM     - REQ 0233 MISSING MINUTE/SECOND
000300*                               PORTIONS NOW DEFAULT TO ZERO
000310*                               INSTEAD OF FAILING THE ROUTINE.
000320*----------------------------------------------------------------*
000330* 8T1TLK1  06/04/1999  TLK     - Y2K REVIEW - NO DATE FIELDS IN
000340*                               THIS ROUTINE, NO CHANGE REQUIRED.
000350*                               SIGNED OFF PER Y2K PROJECT PLAN.
000360*----------------------------------------------------------------*
000370* 8T1SNM1  23/07/2001  SNM     - REQ 0501 RAISED SENTINEL FROM
000380*                               9(04) TO 9(06) TO COVER MULTI-
000390*                               DAY OVERNIGHT SERVICE BLOCKS.
000400*----------------------------------------------------------------*
000410 EJECT
000420**********************
000430 ENVIRONMENT DIVISION.
000440**********************
000450 CONFIGURATION SECTION.
000460 SOURCE-COMPUTER.  IBM-AS400.
000470 OBJECT-COMPUTER.  IBM-AS400.
000480 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000490                   UPSI-0 IS UPSI-SWITCH-0
000500                     ON  STATUS IS U0-ON
000510                     OFF STATUS IS U0-OFF.
000520*
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550*
000560***************
000570 DATA DIVISION.
000580***************
000590 FILE SECTION.
000600**************
000610*
000620*************************
000630 WORKING-STORAGE SECTION.
000640*************************
000650 01  FILLER                          PIC X(24)        VALUE
000660     "** PROGRAM TTBVSECS **".
000670*
000680* ------------------ PROGRAM WORKING STORAGE -------------------*
000690 01  WK-C-COMMON.
000700     COPY TTBCWS.
000710*
000720 01  WS-SENTINEL-SECONDS             PIC 9(06) COMP VALUE 999999.
000730 01  WS-COLON-POSN-2                 PIC X(01).
000740 01  WS-COLON-POSN-3                 PIC X(01).
000750 01  WS-HH-1                         PIC 9(01).
000760 01  WS-HH-2                         PIC 9(02).
000770 01  WS-HH-2-ALPHA REDEFINES WS-HH-2 PIC X(02).
000780 01  WS-MM-2                         PIC 9(02).
000790 01  WS-MM-2-ALPHA REDEFINES WS-MM-2 PIC X(02).
000800 01  WS-SS-2                         PIC 9(02).
000810 01  WS-SS-2-ALPHA REDEFINES WS-SS-2 PIC X(02).
000820 01  WS-VALID-SW                     PIC X(01).
000830     88  WS-TIME-VALID                          VALUE "Y".
000840     88  WS-TIME-INVALID                         VALUE "N".
000850*
000860*****************
000870 LINKAGE SECTION.
000880*****************
000890 COPY TTBLSEC.
000900 EJECT
000910***************************************************
000920 PROCEDURE DIVISION USING WK-SEC-RECORD.
000930***************************************************
000940 MAIN-MODULE.
000950     PERFORM A000-PROCESS-CALLED-ROUTINE
000960        THRU A099-PROCESS-CALLED-ROUTINE-EX.
000970     EXIT PROGRAM.
000980*
000990*---------------------------------------------------------------*
001000 A000-PROCESS-CALLED-ROUTINE.
001010*---------------------------------------------------------------*
001020     SET  WS-TIME-VALID              TO TRUE.
001030     MOVE ZERO                       TO WS-HH-1 WS-HH-2
001040                                        WS-MM-2 WS-SS-2.
001050*
001060     IF   WK-SEC-TIME-TEXT = SPACES
001070          SET  WS-TIME-INVALID       TO TRUE
001080          GO TO A090-SET-RESULT.
001090*
001100     MOVE WK-SEC-TIME-TEXT(2:1)      TO WS-COLON-POSN-2.
001110     MOVE WK-SEC-TIME-TEXT(3:1)      TO WS-COLON-POSN-3.
001120*
001130     IF   WS-COLON-POSN-2 = ":"
001140          IF  WK-SEC-TIME-TEXT(1:1) IS NUMERIC
001150              MOVE WK-SEC-TIME-TEXT(1:1)  TO WS-HH-1
001160              PERFORM B100-SPLIT-MIN-SEC-1DIG
001170                 THRU B199-SPLIT-MIN-SEC-1DIG-EX
001180          ELSE
001190              SET  WS-TIME-INVALID   TO TRUE
001200          END-IF
001210     ELSE
001220     IF   WS-COLON-POSN-3 = ":"
001230          IF  WK-SEC-TIME-TEXT(1:2) IS NUMERIC
001240              MOVE WK-SEC-TIME-TEXT(1:2)  TO WS-HH-2
001250              PERFORM B200-SPLIT-MIN-SEC-2DIG
001260                 THRU B299-SPLIT-MIN-SEC-2DIG-EX
001270          ELSE
001280              SET  WS-TIME-INVALID   TO TRUE
001290          END-IF
001300     ELSE
001310          SET  WS-TIME-INVALID       TO TRUE
001320     END-IF
001330     END-IF.
001340*
001350 A090-SET-RESULT.
001360     IF   WS-TIME-VALID
001370          COMPUTE WK-SEC-SECONDS-VALUE =
001380                  (WS-HH-1 + WS-HH-2) * 3600
001390                + WS-MM-2 * 60 + WS-SS-2
001400     ELSE
001410          MOVE WS-SENTINEL-SECONDS   TO WK-SEC-SECONDS-VALUE
001420     END-IF.
001430*
001440 A099-PROCESS-CALLED-ROUTINE-EX.
001450     EXIT.
001460*---------------------------------------------------------------*
001470*   1-DIGIT-HOUR FORM "H:MM:SS" - MINUTE STARTS AT BYTE 3,
001480*   SECOND STARTS AT BYTE 6.  8T1DVK2.
001490*---------------------------------------------------------------*
001500 B100-SPLIT-MIN-SEC-1DIG.
001510     MOVE WK-SEC-TIME-TEXT(3:2)      TO WS-MM-2.
001520     IF   WK-SEC-TIME-TEXT(3:2) = SPACES
001530          MOVE ZERO                  TO WS-MM-2
001540     ELSE
001550     IF   NOT WK-SEC-TIME-TEXT(3:2) IS NUMERIC
001560          SET  WS-TIME-INVALID       TO TRUE
001570     END-IF
001580     END-IF.
001590     MOVE WK-SEC-TIME-TEXT(6:2)      TO WS-SS-2.
001600     IF   WK-SEC-TIME-TEXT(6:2) = SPACES
001610          MOVE ZERO                  TO WS-SS-2
001620     ELSE
001630     IF   NOT WK-SEC-TIME-TEXT(6:2) IS NUMERIC
001640          SET  WS-TIME-INVALID       TO TRUE
001650     END-IF
001660     END-IF.
001670 B199-SPLIT-MIN-SEC-1DIG-EX.
001680     EXIT.
001690*---------------------------------------------------------------*
001700*   2-DIGIT-HOUR FORM "HH:MM:SS" - MINUTE STARTS AT BYTE 4,
001710*   SECOND STARTS AT BYTE 7.  8T1RJM1.
001720*---------------------------------------------------------------*
001730 B200-SPLIT-MIN-SEC-2DIG.
001740     MOVE WK-SEC-TIME-TEXT(4:2)      TO WS-MM-2.
001750     IF   WK-SEC-TIME-TEXT(4:2) = SPACES
001760          MOVE ZERO                  TO WS-MM-2
001770     ELSE
001780     IF   NOT WK-SEC-TIME-TEXT(4:2) IS NUMERIC
001790          SET  WS-TIME-INVALID       TO TRUE
001800     END-IF
001810     END-IF.
001820     MOVE WK-SEC-TIME-TEXT(7:2)      TO WS-SS-2.
001830     IF   WK-SEC-TIME-TEXT(7:2) = SPACES
001840          MOVE ZERO                  TO WS-SS-2
001850     ELSE
001860     IF   NOT WK-SEC-TIME-TEXT(7:2) IS NUMERIC
001870          SET  WS-TIME-INVALID       TO TRUE
001880     END-IF
001890     END-IF.
001900 B299-SPLIT-MIN-SEC-2DIG-EX.
001910     EXIT.
001920******************************************************************
001930************** END OF PROGRAM SOURCE -  TTBVSECS ***************
001940******************************************************************
