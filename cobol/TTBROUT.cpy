000010* TTBROUT.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  ROUTE MASTER LAYOUT
000040* ONE ROW PER ROUTE FROM THE SCHEDULE FEED'S ROUTES TABLE.
000050*----------------------------------------------------------------*
000060* I-O FORMAT:TTBROUTR  FLAT SEQUENTIAL EXTRACT  FROM ROUTES TABLE
000070*
000080 05  TTBROUT-RECORD                PIC X(130).
000090 05  TTBROUTR REDEFINES TTBROUT-RECORD.
000100     10  TTBROUT-ROUTE-ID           PIC X(20).
000110*                                ROUTE KEY
000120     10  TTBROUT-AGENCY-ID          PIC X(20).
000130*                                OWNING CARRIER - MAY BE BLANK
000140     10  TTBROUT-SHORT-NAME         PIC X(20).
000150*                                SHORT DESIGNATION - MAY BE BLANK
000160     10  TTBROUT-LONG-NAME          PIC X(60).
000170*                                LONG DESIGNATION - MAY BE BLANK
000180     10  TTBROUT-ROUTE-TYPE         PIC X(02).
000190*                                MODE  "2"=TRAIN  "3"=BUS  (LEFT-
000200*                                JUSTIFIED, BLANK-FILLED) ELSE UNKN
000210     10  FILLER                     PIC X(08).
000220*                                RESERVED FOR FUTURE EXPANSION
