000010* TTBLSVX.cpybk
000020*----------------------------------------------------------------*
000030* LINKAGE FOR CALLED ROUTINE TTBVSVX - SERVICE DATE EXPANSION.
000040* CALLER MOVES THE SERVICE'S PATTERN AND EXCEPTION TABLES INTO
000050* WK-SVX-INPUT, CALLS TTBVSVX, AND READS THE SORTED EXPANDED
000060* DATE LIST BACK FROM WK-SVX-OUTPUT.
000070*----------------------------------------------------------------*
000080 01  WK-SVX-RECORD.
000090     05  WK-SVX-INPUT.
000100         10  WK-SVX-HAS-PATTERN     PIC X(01).
000110         10  WK-SVX-WEEKDAYS.
000120             15  WK-SVX-MONDAY      PIC X(01).
000130             15  WK-SVX-TUESDAY     PIC X(01).
000140             15  WK-SVX-WEDNESDAY   PIC X(01).
000150             15  WK-SVX-THURSDAY    PIC X(01).
000160             15  WK-SVX-FRIDAY      PIC X(01).
000170             15  WK-SVX-SATURDAY    PIC X(01).
000180             15  WK-SVX-SUNDAY      PIC X(01).
000190         10  WK-SVX-START-DATE      PIC X(08).
000200         10  WK-SVX-END-DATE        PIC X(08).
000210         10  WK-SVX-ADD-COUNT       PIC 9(04) COMP.
000220         10  WK-SVX-ADD-DATES OCCURS 400 TIMES
000230                                    PIC X(08).
000240         10  WK-SVX-REM-COUNT       PIC 9(04) COMP.
000250         10  WK-SVX-REM-DATES OCCURS 400 TIMES
000260                                    PIC X(08).
000270     05  WK-SVX-OUTPUT.
000280         10  WK-SVX-EXP-COUNT       PIC 9(04) COMP.
000290         10  WK-SVX-EXP-DATES OCCURS 400 TIMES
000300                                    PIC X(08).
000310     05  FILLER                     PIC X(04).
