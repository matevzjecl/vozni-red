000010* TTBCALN.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  CALENDAR (WEEKLY SERVICE PATTERN)
000040* ONE ROW PER SERVICE ID DEFINING ITS WEEKDAY RUN PATTERN.
000050* A SECOND ROW FOR THE SAME SERVICE ID OVERWRITES THE PATTERN -
000060* SEE TTBEXTR PARAGRAPH A070.
000070*----------------------------------------------------------------*
000080* I-O FORMAT:TTBCALNR  FLAT SEQUENTIAL EXTRACT FROM CALENDAR TABLE
000090*
000100 05  TTBCALN-RECORD                PIC X(050).
000110 05  TTBCALNR REDEFINES TTBCALN-RECORD.
000120     10  TTBCALN-SERVICE-ID         PIC X(20).
000130*                                SERVICE KEY
000140     10  TTBCALN-WEEKDAYS.
000150*                                "1" RUNS THAT DAY, ELSE NO
000160         15  TTBCALN-MONDAY         PIC X(01).
000170         15  TTBCALN-TUESDAY        PIC X(01).
000180         15  TTBCALN-WEDNESDAY      PIC X(01).
000190         15  TTBCALN-THURSDAY       PIC X(01).
000200         15  TTBCALN-FRIDAY         PIC X(01).
000210         15  TTBCALN-SATURDAY       PIC X(01).
000220         15  TTBCALN-SUNDAY         PIC X(01).
000230     10  TTBCALN-START-DATE         PIC X(08).
000240*                                YYYYMMDD - FIRST DATE OF PATTERN
000250     10  TTBCALN-END-DATE           PIC X(08).
000260*                                YYYYMMDD - LAST DATE OF PATTERN
000270     10  FILLER                     PIC X(07).
000280*                                RESERVED FOR FUTURE EXPANSION
