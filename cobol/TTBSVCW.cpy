000010* TTBSVCW.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  SERVICE (CALENDAR) EXPANSION CACHE
000040* INDEXED WORK FILE, KEYED BY SERVICE-ID.  BUILT BY TTBEXTR
000050* PARAGRAPHS A070/A080 FROM THE CALENDAR AND CALENDAR-DATES
000060* TABLES, THEN EXPANDED ONCE PER SERVICE ID (CACHED) BY CALLING
000070* TTBVSVX FROM PARAGRAPH A230.
000080*----------------------------------------------------------------*
000090 05  TTBSVCW-KEY.
000100     10  TTBSVCW-SERVICE-ID         PIC X(20).
000110*                                SERVICE KEY
000120 05  TTBSVCW-HAS-PATTERN            PIC X(01).
000130*                                "Y" IF A CALENDAR ROW WAS LOADED
000140     88  TTBSVCW-PATTERN-YES                    VALUE "Y".
000150     88  TTBSVCW-PATTERN-NO                     VALUE "N".
000160 05  TTBSVCW-WEEKDAYS.
000170     10  TTBSVCW-MONDAY             PIC X(01).
000180     10  TTBSVCW-TUESDAY            PIC X(01).
000190     10  TTBSVCW-WEDNESDAY          PIC X(01).
000200     10  TTBSVCW-THURSDAY           PIC X(01).
000210     10  TTBSVCW-FRIDAY             PIC X(01).
000220     10  TTBSVCW-SATURDAY           PIC X(01).
000230     10  TTBSVCW-SUNDAY             PIC X(01).
000240 05  TTBSVCW-START-DATE              PIC X(08).
000250 05  TTBSVCW-END-DATE                PIC X(08).
000260 05  TTBSVCW-ADD-COUNT               PIC 9(04) COMP.
000270*                                COUNT OF EXCEPTION-TYPE 1 DATES
000280 05  TTBSVCW-ADD-DATES OCCURS 400 TIMES
000290                                    PIC X(08).
000300 05  TTBSVCW-REM-COUNT               PIC 9(04) COMP.
000310*                                COUNT OF EXCEPTION-TYPE 2 DATES
000320 05  TTBSVCW-REM-DATES OCCURS 400 TIMES
000330                                    PIC X(08).
000340 05  TTBSVCW-EXPANDED-SW             PIC X(01).
000350*                                "Y" ONCE THE DATE LIST BELOW HAS
000360*                                BEEN COMPUTED AND CACHED
000370     88  TTBSVCW-EXPANDED-YES                   VALUE "Y".
000380     88  TTBSVCW-EXPANDED-NO                     VALUE "N".
000390 05  TTBSVCW-EXP-COUNT                PIC 9(04) COMP.
000400*                                COUNT OF EXPANDED OPERATING DATES
000410 05  TTBSVCW-EXP-DATES OCCURS 400 TIMES
000420                                    PIC X(08).
000430 05  FILLER                           PIC X(40).
000440*                                RESERVED FOR FUTURE EXPANSION
