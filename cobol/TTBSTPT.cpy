000010* TTBSTPT.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  STOP-TIME LAYOUT
000040* ONE ROW PER (TRIP, STOP) VISIT FROM THE STOP-TIMES TABLE.
000050* THIS IS THE LARGEST OF THE FEED'S TABLES - READ SEQUENTIALLY
000060* ONLY, NEVER RANDOM, SEE TTBEXTR PARAGRAPH A100.
000070*----------------------------------------------------------------*
000080* I-O FORMAT:TTBSTPTR  FLAT SEQUENTIAL EXTRACT FROM STOP-TIMES TBL
000090*
000100 05  TTBSTPT-RECORD                PIC X(070).
000110 05  TTBSTPTR REDEFINES TTBSTPT-RECORD.
000120     10  TTBSTPT-TRIP-ID            PIC X(20).
000130*                                TRIP KEY
000140     10  TTBSTPT-STOP-ID            PIC X(20).
000150*                                STATION KEY
000160     10  TTBSTPT-STOP-SEQNO         PIC 9(04).
000170*                                ORDERING OF STOP WITHIN TRIP
000180     10  TTBSTPT-ARRIVAL-TIME       PIC X(08).
000190*                                HH:MM:SS - MAY BE BLANK
000200     10  TTBSTPT-DEPART-TIME        PIC X(08).
000210*                                HH:MM:SS - MAY BE BLANK
000220     10  FILLER                     PIC X(10).
000230*                                RESERVED FOR FUTURE EXPANSION
