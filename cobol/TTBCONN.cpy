000010* TTBCONN.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  CONNECTION LAYOUT
000040* OUTPUT OF TTBEXTR / INPUT TO TTBPAGE.  ONE ROW PER DIRECT
000050* (NO-CHANGE) CONNECTION BETWEEN TWO SELECTED STATIONS, CARRYING
000060* THE FULL LIST OF DATES IT OPERATES.  MAXIMUM 400 OPERATING
000070* DATES PER CONNECTION - SEE 9T4KLM1 BELOW IF THIS EVER TRIPS.
000080*----------------------------------------------------------------*
000090* I-O FORMAT:TTBCONNR  FLAT SEQUENTIAL - GROUPED/SORTED BY
000100*                      FROM-STATION, TO-STATION - SEE TTBEXTR
000110*                      PARAGRAPH A300.
000120*
000130 05  TTBCONN-RECORD.
000140     10  TTBCONN-FROM-STATION       PIC X(60).
000150*                                ORIGIN STATION NAME - GROUP KEY 1
000160     10  TTBCONN-TO-STATION         PIC X(60).
000170*                                DEST STATION NAME - GROUP KEY 2
000180     10  TTBCONN-FROM-STOP-ID       PIC X(20).
000190*                                ORIGIN STATION KEY
000200     10  TTBCONN-TO-STOP-ID         PIC X(20).
000210*                                DEST STATION KEY
000220     10  TTBCONN-FROM-STOP-TYPE     PIC X(01).
000230*                                ORIGIN MODE 0/1 - BLANK UNKNOWN
000240     10  TTBCONN-TO-STOP-TYPE       PIC X(01).
000250*                                DEST MODE 0/1 - BLANK UNKNOWN
000260     10  TTBCONN-DEPART-TIME        PIC X(08).
000270*                                DEPARTS ORIGIN - MAY BE BLANK
000280     10  TTBCONN-ARRIVAL-TIME       PIC X(08).
000290*                                ARRIVES DEST - MAY BE BLANK
000300     10  TTBCONN-TRIP-ID            PIC X(20).
000310*                                TRIP KEY
000320     10  TTBCONN-SERVICE-ID         PIC X(20).
000330*                                SERVICE KEY
000340     10  TTBCONN-HEADSIGN           PIC X(60).
000350*                                DESTINATION TEXT
000360     10  TTBCONN-ROUTE-ID           PIC X(20).
000370*                                ROUTE KEY
000380     10  TTBCONN-ROUTE-TYPE         PIC X(02).
000390*                                ROUTE MODE CODE
000400     10  TTBCONN-AGENCY-NAME        PIC X(60).
000410*                                CARRIER NAME
000420     10  TTBCONN-ROUTE-SHORT-NAME   PIC X(20).
000430*                                SHORT DESIGNATION
000440     10  TTBCONN-ROUTE-LONG-NAME    PIC X(60).
000450*                                LONG DESIGNATION
000460     10  TTBCONN-DATE-COUNT         PIC 9(04).
000470*                                NUMBER OF DATES THAT FOLLOW
000480     10  TTBCONN-DATES OCCURS 0 TO 400 TIMES
000490             DEPENDING ON TTBCONN-DATE-COUNT
000500             PIC X(08).
000510*                                SORTED YYYYMMDD OPERATING DATES
