000010* TTBSTOP.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  STOP MASTER LAYOUT
000040* ONE ROW PER STATION FROM THE SCHEDULE FEED'S STOPS TABLE.
000050*----------------------------------------------------------------*
000060* I-O FORMAT:TTBSTOPR  FLAT SEQUENTIAL EXTRACT  FROM STOPS TABLE
000070*
000080 05  TTBSTOP-RECORD                PIC X(090).
000090 05  TTBSTOPR REDEFINES TTBSTOP-RECORD.
000100     10  TTBSTOP-STOP-ID            PIC X(20).
000110*                                STATION KEY
000120     10  TTBSTOP-STOP-NAME          PIC X(60).
000130*                                STATION DISPLAY NAME
000140     10  FILLER                     PIC X(10).
000150*                                RESERVED FOR FUTURE EXPANSION
