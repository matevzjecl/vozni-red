000010* TTBOCCR.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  KEPT STOP-TIME OCCURRENCE
000040* INDEXED WORK FILE, KEYED BY TRIP-ID + STOP-SEQNO.  BUILT BY
000050* TTBEXTR PARAGRAPH A100 FROM STOP-TIMES ROWS WHOSE STOP IS ON
000060* THE SELECTION LIST.  READING THIS FILE BACK IN KEY ORDER (SEE
000070* PARAGRAPH A200) GROUPS THE OCCURRENCES BY TRIP AND ORDERS THEM
000080* BY SEQUENCE WITHOUT A SORT STEP.
000090*----------------------------------------------------------------*
000100 05  TTBOCCR-KEY.
000110     10  TTBOCCR-TRIP-ID            PIC X(20).
000120     10  TTBOCCR-SEQNO              PIC 9(04).
000130 05  TTBOCCR-STOP-ID                PIC X(20).
000140 05  TTBOCCR-STATION-NAME           PIC X(60).
000150 05  TTBOCCR-STOP-TYPE              PIC X(01).
000160*                                0/1 FROM TYPE MAPPING - BLANK
000170*                                WHEN UNKNOWN
000180 05  TTBOCCR-ARRIVAL-TIME           PIC X(08).
000190 05  TTBOCCR-DEPART-TIME            PIC X(08).
000200 05  FILLER                         PIC X(10).
000210*                                RESERVED FOR FUTURE EXPANSION
