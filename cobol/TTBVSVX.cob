000010*************************
000020 IDENTIFICATION DIVISION.
000030*************************
000040 PROGRAM-ID.     TTBVSVX.
000050 AUTHOR.         D KOVACIC.
000060 INSTALLATION.   TIMETABLE BATCH - SCHEDULING SYSTEMS.
000070 DATE-WRITTEN.   26 JAN 1990.
000080 DATE-COMPILED.
000090 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000100*
000110*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXPAND ONE SERVICE'S
000120*               CALENDAR PATTERN AND EXCEPTION DATES INTO ITS
000130*               FULL SORTED LIST OF OPERATING DATES.  WHEN THE
000140*               SERVICE CARRIES A WEEKLY PATTERN, EVERY DATE IN
000150*               START..END WHOSE WEEKDAY FLAG IS "1" IS TAKEN,
000160*               THE ADDED-DATE LIST IS THEN MERGED IN, AND THE
000170*               REMOVED-DATE LIST IS TAKEN BACK OUT.  A SERVICE
000180*               CARRYING NO PATTERN RUNS ONLY ON ITS ADDED
000190*               DATES LESS ITS REMOVED DATES.
000200*
000210*================================================================
000220* HISTORY OF MODIFICATION:
000230*================================================================
000240* 8T1AVK1  26/01/1990  DVK     - INITIAL VERSION - WEEKLY
000250*                               PATTERN EXPANSION ONLY, CALLER
000260*                               MERGED EXCEPTIONS ITSELF.
000270*----------------------------------------------------------------*
000280* 8T1AVK2  14/05/1991  DVK     - REQ 0098 EXCEPTION MERGE (ADD
000290*                               AND REMOVE DATES) MOVED INTO
000300*                               THIS ROUTINE SO EVERY CALLER
000310*                               APPLIES THE SAME ORDER OF
000320*                               OPERATIONS.
000330*----------------------------------------------------------------*
000340* 8T1ARJM1 08/02/1994  RJM     - REQ 0177 SERVICES WITH NO
000350*                               WEEKLY PATTERN NOW SUPPORTED -
000360*                               DATES ARE THE ADD-SET LESS THE
000370*                               REMOVE-SET.
000380*----------------------------------------------------------------*
000390* 8T1ATLK1 05/04/1999  TLK     - Y2K REVIEW - ZELLER WEEKDAY
000400*                               CALCULATION IN B300 CARRIES A
000410*                               FOUR-DIGIT YEAR THROUGHOUT AND
000420*                               NEEDS NO CHANGE.
000430*----------------------------------------------------------------*
000440* 8T1ASNM1 19/06/2004  SNM     - REQ 0570 A DATE ADDED BY AN
000450*                               EXCEPTION THAT THE PATTERN
000460*                               ALREADY PRODUCED IS NO LONGER
000470*                               DUPLICATED IN THE OUTPUT LIST.
000480*----------------------------------------------------------------*
000490 EJECT
000500**********************
000510 ENVIRONMENT DIVISION.
000520**********************
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-AS400.
000550 OBJECT-COMPUTER.  IBM-AS400.
000560 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
000570                   UPSI-0 IS UPSI-SWITCH-0
000580                     ON  STATUS IS U0-ON
000590                     OFF STATUS IS U0-OFF.
000600*
000610 INPUT-OUTPUT SECTION.
000620 FILE-CONTROL.
000630*
000640***************
000650 DATA DIVISION.
000660***************
000670 FILE SECTION.
000680**************
000690*
000700*************************
000710 WORKING-STORAGE SECTION.
000720*************************
000730 01  FILLER                          PIC X(24)        VALUE
000740     "** PROGRAM TTBVSVX  **".
000750*
000760 01  WK-C-COMMON.
000770     COPY TTBCWS.
000780*
000790*    MONTH-LENGTH CONSTANT TABLE FOR B320's DAY-ADVANCE STEP.
000800 01  WS-MONTH-LEN-CONST.
000810     05  FILLER  PIC 9(02)  VALUE 31.
000820     05  FILLER  PIC 9(02)  VALUE 28.
000830     05  FILLER  PIC 9(02)  VALUE 31.
000840     05  FILLER  PIC 9(02)  VALUE 30.
000850     05  FILLER  PIC 9(02)  VALUE 31.
000860     05  FILLER  PIC 9(02)  VALUE 30.
000870     05  FILLER  PIC 9(02)  VALUE 31.
000880     05  FILLER  PIC 9(02)  VALUE 31.
000890     05  FILLER  PIC 9(02)  VALUE 30.
000900     05  FILLER  PIC 9(02)  VALUE 31.
000910     05  FILLER  PIC 9(02)  VALUE 30.
000920     05  FILLER  PIC 9(02)  VALUE 31.
000930 01  WS-MONTH-LEN-TABLE REDEFINES WS-MONTH-LEN-CONST.
000940     05  WS-MONTH-LEN OCCURS 12 TIMES  PIC 9(02).
000950*
000960 01  WS-WORK-DATE                     PIC X(08).
000970 01  WS-WORK-DATE-NUM REDEFINES WS-WORK-DATE.
000980     05  WS-WORK-YEAR                 PIC 9(04).
000990     05  WS-WORK-MONTH                PIC 9(02).
001000     05  WS-WORK-DAY                  PIC 9(02).
001010 01  WS-CUR-MONTH-LEN                 PIC 9(02) COMP.
001020 01  WS-LEAP-SW                       PIC X(01) VALUE "N".
001030     88  WS-LEAP-YEAR                            VALUE "Y".
001040     88  WS-NOT-LEAP-YEAR                        VALUE "N".
001050 01  WS-DIV-QUOT                      PIC 9(04) COMP.
001060 01  WS-MOD-4                         PIC 9(04) COMP.
001070 01  WS-MOD-100                       PIC 9(04) COMP.
001080 01  WS-MOD-400                       PIC 9(04) COMP.
001090*
001100*    ZELLER'S CONGRUENCE WORKING FIELDS - DETERMINES THE DAY OF
001110*    THE WEEK FOR WS-WORK-DATE WITHOUT AN INTRINSIC FUNCTION.
001120*    WS-Z-H RESULT: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI.
001130 01  WS-Z-Q                           PIC 9(02) COMP.
001140 01  WS-Z-M                           PIC 9(02) COMP.
001150 01  WS-Z-Y                           PIC 9(04) COMP.
001160 01  WS-Z-K                           PIC 9(04) COMP.
001170 01  WS-Z-J                           PIC 9(04) COMP.
001180 01  WS-Z-TERM1                       PIC 9(04) COMP.
001190 01  WS-Z-KOVER4                      PIC 9(04) COMP.
001200 01  WS-Z-JOVER4                      PIC 9(04) COMP.
001210 01  WS-Z-SUM                         PIC 9(05) COMP.
001220 01  WS-Z-H                           PIC 9(01) COMP.
001230 01  WS-Z-H-ALPHA REDEFINES WS-Z-H    PIC 9(01).
001240*
001250*    WORK LIST OF EXPANDED DATES, BUILT BEFORE THE FINAL SORT
001260*    AND HANDED TO THE CALLER'S OUTPUT GROUP IN F000.
001270 01  WS-EXP-WORK-AREA.
001280     05  WS-EXP-DATE-WORK OCCURS 400 TIMES  PIC X(08).
001290 01  WS-EXP-COUNT-WORK                PIC 9(04) COMP VALUE ZERO.
001300*
001310 01  WS-SCAN-IDX                      PIC 9(04) COMP.
001320 01  WS-SCAN-IDX-2                    PIC 9(04) COMP.
001330 01  WS-FOUND-SW                      PIC X(01).
001340     88  WS-DATE-FOUND                          VALUE "Y".
001350     88  WS-DATE-NOT-FOUND                       VALUE "N".
001360 01  WS-SORT-SWAPPED-SW               PIC X(01).
001370     88  WS-SORT-SWAPPED                         VALUE "Y".
001380     88  WS-SORT-NOT-SWAPPED                     VALUE "N".
001390 01  WS-SORT-HOLD                     PIC X(08).
001400*
001410*****************
001420 LINKAGE SECTION.
001430*****************
001440 COPY TTBLSVX.
001450 EJECT
001460***************************************************
001470 PROCEDURE DIVISION USING WK-SVX-RECORD.
001480***************************************************
001490 MAIN-MODULE.
001500     PERFORM A000-PROCESS-CALLED-ROUTINE
001510        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001520     EXIT PROGRAM.
001530*
001540*---------------------------------------------------------------*
001550 A000-PROCESS-CALLED-ROUTINE.
001560*---------------------------------------------------------------*
001570     MOVE ZERO                       TO WS-EXP-COUNT-WORK.
001580*
001590     IF   WK-SVX-HAS-PATTERN = "Y"
001600          PERFORM B000-EXPAND-WEEKLY-PATTERN
001610             THRU B099-EXPAND-WEEKLY-PATTERN-EX
001620     END-IF.
001630*
001640     PERFORM C000-APPLY-ADD-DATES
001650        THRU C099-APPLY-ADD-DATES-EX.
001660*
001670     PERFORM D000-APPLY-REMOVE-DATES
001680        THRU D099-APPLY-REMOVE-DATES-EX.
001690*
001700     PERFORM E000-SORT-EXPANDED-DATES
001710        THRU E099-SORT-EXPANDED-DATES-EX.
001720*
001730     MOVE WS-EXP-COUNT-WORK          TO WK-SVX-EXP-COUNT.
001740     MOVE WS-EXP-WORK-AREA           TO WK-SVX-EXP-DATES.
001750*
001760 A099-PROCESS-CALLED-ROUTINE-EX.
001770     EXIT.
001780*---------------------------------------------------------------*
001790*   WALK EVERY CALENDAR DATE FROM START TO END INCLUSIVE AND
001800*   KEEP THE ONES WHOSE WEEKDAY FLAG IS "1".
001810*---------------------------------------------------------------*
001820 B000-EXPAND-WEEKLY-PATTERN.
001830     MOVE WK-SVX-START-DATE          TO WS-WORK-DATE.
001840     PERFORM B010-EXPAND-ONE-DAY
001850        THRU B019-EXPAND-ONE-DAY-EX
001860        UNTIL WS-WORK-DATE > WK-SVX-END-DATE.
001870 B099-EXPAND-WEEKLY-PATTERN-EX.
001880     EXIT.
001890*---------------------------------------------------------------*
001900 B010-EXPAND-ONE-DAY.
001910*---------------------------------------------------------------*
001920     PERFORM B300-COMPUTE-WEEKDAY
001930        THRU B399-COMPUTE-WEEKDAY-EX.
001940     PERFORM B310-CHECK-FLAG-FOR-DAY
001950        THRU B319-CHECK-FLAG-FOR-DAY-EX.
001960     PERFORM B320-ADVANCE-ONE-DAY
001970        THRU B329-ADVANCE-ONE-DAY-EX.
001980 B019-EXPAND-ONE-DAY-EX.
001990     EXIT.
002000*---------------------------------------------------------------*
002010*   IF THE WEEKDAY WS-Z-H MAPS TO IS FLAGGED "1" IN THE
002020*   SERVICE'S PATTERN AND ROOM REMAINS, KEEP THE DATE.
002030*---------------------------------------------------------------*
002040 B310-CHECK-FLAG-FOR-DAY.
002050     IF   WS-EXP-COUNT-WORK < 400
002060          EVALUATE WS-Z-H
002070              WHEN 0
002080                  IF WK-SVX-SATURDAY = "1"
002090                     PERFORM B330-ADD-TO-WORK-LIST
002100                        THRU B339-ADD-TO-WORK-LIST-EX
002110                  END-IF
002120              WHEN 1
002130                  IF WK-SVX-SUNDAY = "1"
002140                     PERFORM B330-ADD-TO-WORK-LIST
002150                        THRU B339-ADD-TO-WORK-LIST-EX
002160                  END-IF
002170              WHEN 2
002180                  IF WK-SVX-MONDAY = "1"
002190                     PERFORM B330-ADD-TO-WORK-LIST
002200                        THRU B339-ADD-TO-WORK-LIST-EX
002210                  END-IF
002220              WHEN 3
002230                  IF WK-SVX-TUESDAY = "1"
002240                     PERFORM B330-ADD-TO-WORK-LIST
002250                        THRU B339-ADD-TO-WORK-LIST-EX
002260                  END-IF
002270              WHEN 4
002280                  IF WK-SVX-WEDNESDAY = "1"
002290                     PERFORM B330-ADD-TO-WORK-LIST
002300                        THRU B339-ADD-TO-WORK-LIST-EX
002310                  END-IF
002320              WHEN 5
002330                  IF WK-SVX-THURSDAY = "1"
002340                     PERFORM B330-ADD-TO-WORK-LIST
002350                        THRU B339-ADD-TO-WORK-LIST-EX
002360                  END-IF
002370              WHEN 6
002380                  IF WK-SVX-FRIDAY = "1"
002390                     PERFORM B330-ADD-TO-WORK-LIST
002400                        THRU B339-ADD-TO-WORK-LIST-EX
002410                  END-IF
002420          END-EVALUATE
002430     END-IF.
002440 B319-CHECK-FLAG-FOR-DAY-EX.
002450     EXIT.
002460*---------------------------------------------------------------*
002470 B320-ADVANCE-ONE-DAY.
002480*---------------------------------------------------------------*
002490     SET  WS-NOT-LEAP-YEAR           TO TRUE.
002500     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIV-QUOT
002510                              REMAINDER WS-MOD-4.
002520     IF   WS-MOD-4 = 0
002530          SET  WS-LEAP-YEAR          TO TRUE
002540          DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIV-QUOT
002550                                   REMAINDER WS-MOD-100
002560          IF   WS-MOD-100 = 0
002570               DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIV-QUOT
002580                                        REMAINDER WS-MOD-400
002590               IF   WS-MOD-400 NOT = 0
002600                    SET WS-NOT-LEAP-YEAR TO TRUE
002610               END-IF
002620          END-IF
002630     END-IF.
002640*
002650     MOVE WS-MONTH-LEN (WS-WORK-MONTH) TO WS-CUR-MONTH-LEN.
002660     IF   WS-WORK-MONTH = 2 AND WS-LEAP-YEAR
002670          MOVE 29                    TO WS-CUR-MONTH-LEN
002680     END-IF.
002690*
002700     IF   WS-WORK-DAY < WS-CUR-MONTH-LEN
002710          ADD  1                     TO WS-WORK-DAY
002720     ELSE
002730          MOVE 1                     TO WS-WORK-DAY
002740          IF   WS-WORK-MONTH < 12
002750               ADD 1                 TO WS-WORK-MONTH
002760          ELSE
002770               MOVE 1                TO WS-WORK-MONTH
002780               ADD 1                 TO WS-WORK-YEAR
002790          END-IF
002800     END-IF.
002810 B329-ADVANCE-ONE-DAY-EX.
002820     EXIT.
002830*---------------------------------------------------------------*
002840 B330-ADD-TO-WORK-LIST.
002850*---------------------------------------------------------------*
002860     ADD  1                          TO WS-EXP-COUNT-WORK.
002870     MOVE WS-WORK-DATE   TO WS-EXP-DATE-WORK (WS-EXP-COUNT-WORK).
002880 B339-ADD-TO-WORK-LIST-EX.
002890     EXIT.
002900*---------------------------------------------------------------*
002910*   ZELLER'S CONGRUENCE - SEE THE PROGRAM BANNER FOR THE RESULT
002920*   CODE MEANING.  JAN/FEB ARE TREATED AS MONTHS 13/14 OF THE
002930*   PRECEDING YEAR SO THE FORMULA'S MONTH TERM STAYS POSITIVE.
002940*   THE CENTURY TERM -2*J IS ADDED AS +5*J (MOD 7 EQUIVALENT)
002950*   SO NO INTERMEDIATE VALUE GOES NEGATIVE ON THESE UNSIGNED
002960*   WORKING FIELDS.
002970*---------------------------------------------------------------*
002980 B300-COMPUTE-WEEKDAY.
002990     MOVE WS-WORK-DAY                TO WS-Z-Q.
003000     IF   WS-WORK-MONTH < 3
003010          COMPUTE WS-Z-M = WS-WORK-MONTH + 12
003020          COMPUTE WS-Z-Y = WS-WORK-YEAR - 1
003030     ELSE
003040          MOVE WS-WORK-MONTH         TO WS-Z-M
003050          MOVE WS-WORK-YEAR          TO WS-Z-Y
003060     END-IF.
003070*
003080     DIVIDE WS-Z-Y BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
003090     DIVIDE WS-Z-K BY 4 GIVING WS-Z-KOVER4 REMAINDER WS-DIV-QUOT.
003100     DIVIDE WS-Z-J BY 4 GIVING WS-Z-JOVER4 REMAINDER WS-DIV-QUOT.
003110     COMPUTE WS-Z-TERM1 = (13 * (WS-Z-M + 1)) / 5.
003120*
003130     COMPUTE WS-Z-SUM = WS-Z-Q + WS-Z-TERM1 + WS-Z-K
003140                      + WS-Z-KOVER4 + WS-Z-JOVER4
003150                      + (5 * WS-Z-J).
003160     DIVIDE WS-Z-SUM BY 7 GIVING WS-DIV-QUOT
003170                          REMAINDER WS-Z-H.
003180 B399-COMPUTE-WEEKDAY-EX.
003190     EXIT.
003200*---------------------------------------------------------------*
003210*   MERGE IN THE EXCEPTION-TYPE-1 (ADDED) DATES, SKIPPING ANY
003220*   DATE THE PATTERN ALREADY PRODUCED (8T1ASNM1).
003230*---------------------------------------------------------------*
003240 C000-APPLY-ADD-DATES.
003250     PERFORM C010-APPLY-ONE-ADD-DATE
003260        THRU C019-APPLY-ONE-ADD-DATE-EX
003270        VARYING WS-SCAN-IDX FROM 1 BY 1
003280        UNTIL WS-SCAN-IDX > WK-SVX-ADD-COUNT.
003290 C099-APPLY-ADD-DATES-EX.
003300     EXIT.
003310*---------------------------------------------------------------*
003320 C010-APPLY-ONE-ADD-DATE.
003330*---------------------------------------------------------------*
003340     MOVE WK-SVX-ADD-DATES (WS-SCAN-IDX) TO WS-SORT-HOLD.
003350     PERFORM G000-SEARCH-WORK-LIST
003360        THRU G099-SEARCH-WORK-LIST-EX.
003370     IF   WS-DATE-NOT-FOUND AND WS-EXP-COUNT-WORK < 400
003380          ADD  1                     TO WS-EXP-COUNT-WORK
003390          MOVE WS-SORT-HOLD
003400            TO WS-EXP-DATE-WORK (WS-EXP-COUNT-WORK)
003410     END-IF.
003420 C019-APPLY-ONE-ADD-DATE-EX.
003430     EXIT.
003440*---------------------------------------------------------------*
003450*   REMOVE EVERY EXCEPTION-TYPE-2 (REMOVED) DATE FROM THE WORK
003460*   LIST, CLOSING THE GAP LEFT BEHIND.
003470*---------------------------------------------------------------*
003480 D000-APPLY-REMOVE-DATES.
003490     PERFORM D010-APPLY-ONE-REMOVE-DATE
003500        THRU D019-APPLY-ONE-REMOVE-DATE-EX
003510        VARYING WS-SCAN-IDX FROM 1 BY 1
003520        UNTIL WS-SCAN-IDX > WK-SVX-REM-COUNT.
003530 D099-APPLY-REMOVE-DATES-EX.
003540     EXIT.
003550*---------------------------------------------------------------*
003560 D010-APPLY-ONE-REMOVE-DATE.
003570*---------------------------------------------------------------*
003580     MOVE WK-SVX-REM-DATES (WS-SCAN-IDX) TO WS-SORT-HOLD.
003590     PERFORM G000-SEARCH-WORK-LIST
003600        THRU G099-SEARCH-WORK-LIST-EX.
003610     IF   WS-DATE-FOUND
003620          PERFORM D020-CLOSE-THE-GAP
003630             THRU D029-CLOSE-THE-GAP-EX
003640             VARYING WS-SCAN-IDX-2 FROM WS-SCAN-IDX-2 BY 1
003650             UNTIL WS-SCAN-IDX-2 >= WS-EXP-COUNT-WORK
003660          SUBTRACT 1                 FROM WS-EXP-COUNT-WORK
003670     END-IF.
003680 D019-APPLY-ONE-REMOVE-DATE-EX.
003690     EXIT.
003700*---------------------------------------------------------------*
003710 D020-CLOSE-THE-GAP.
003720*---------------------------------------------------------------*
003730     MOVE WS-EXP-DATE-WORK (WS-SCAN-IDX-2 + 1)
003740       TO WS-EXP-DATE-WORK (WS-SCAN-IDX-2).
003750 D029-CLOSE-THE-GAP-EX.
003760     EXIT.
003770*---------------------------------------------------------------*
003780*   BUBBLE-SORT THE WORK LIST ASCENDING.  THE LIST NEVER HOLDS
003790*   MORE THAN 400 ENTRIES, SO THE SIMPLE PASS-AND-SWAP METHOD
003800*   IS FAST ENOUGH FOR THIS ROUTINE.
003810*---------------------------------------------------------------*
003820 E000-SORT-EXPANDED-DATES.
003830     SET  WS-SORT-SWAPPED            TO TRUE.
003840     PERFORM E010-SORT-ONE-PASS
003850        THRU E019-SORT-ONE-PASS-EX
003860        UNTIL WS-SORT-NOT-SWAPPED.
003870 E099-SORT-EXPANDED-DATES-EX.
003880     EXIT.
003890*---------------------------------------------------------------*
003900 E010-SORT-ONE-PASS.
003910*---------------------------------------------------------------*
003920     SET  WS-SORT-NOT-SWAPPED        TO TRUE.
003930     PERFORM E020-SORT-COMPARE-STEP
003940        THRU E029-SORT-COMPARE-STEP-EX
003950        VARYING WS-SCAN-IDX FROM 1 BY 1
003960        UNTIL WS-SCAN-IDX >= WS-EXP-COUNT-WORK.
003970 E019-SORT-ONE-PASS-EX.
003980     EXIT.
003990*---------------------------------------------------------------*
004000 E020-SORT-COMPARE-STEP.
004010*---------------------------------------------------------------*
004020     IF   WS-EXP-DATE-WORK (WS-SCAN-IDX) >
004030          WS-EXP-DATE-WORK (WS-SCAN-IDX + 1)
004040          MOVE WS-EXP-DATE-WORK (WS-SCAN-IDX) TO WS-SORT-HOLD
004050          MOVE WS-EXP-DATE-WORK (WS-SCAN-IDX + 1)
004060            TO WS-EXP-DATE-WORK (WS-SCAN-IDX)
004070          MOVE WS-SORT-HOLD
004080            TO WS-EXP-DATE-WORK (WS-SCAN-IDX + 1)
004090          SET  WS-SORT-SWAPPED       TO TRUE
004100     END-IF.
004110 E029-SORT-COMPARE-STEP-EX.
004120     EXIT.
004130*---------------------------------------------------------------*
004140*   LINEAR SEARCH FOR WS-SORT-HOLD IN THE WORK LIST.  SETS
004150*   WS-FOUND-SW AND, WHEN FOUND, LEAVES WS-SCAN-IDX-2 ON THE
004160*   MATCHING SUBSCRIPT FOR THE CALLER TO USE.
004170*---------------------------------------------------------------*
004180 G000-SEARCH-WORK-LIST.
004190     SET  WS-DATE-NOT-FOUND          TO TRUE.
004200     PERFORM G010-SEARCH-STEP
004210        THRU G019-SEARCH-STEP-EX
004220        VARYING WS-SCAN-IDX-2 FROM 1 BY 1
004230        UNTIL WS-SCAN-IDX-2 > WS-EXP-COUNT-WORK
004240           OR WS-DATE-FOUND.
004250*    THE PERFORM ABOVE STEPS WS-SCAN-IDX-2 ONE PAST A MATCH
004260*    BEFORE THE UNTIL TEST STOPS IT - PULL IT BACK ONTO THE
004270*    MATCHING SUBSCRIPT FOR THE CALLER.
004280     IF   WS-DATE-FOUND
004290          SUBTRACT 1                 FROM WS-SCAN-IDX-2
004300     END-IF.
004310 G099-SEARCH-WORK-LIST-EX.
004320     EXIT.
004330*---------------------------------------------------------------*
004340 G010-SEARCH-STEP.
004350*---------------------------------------------------------------*
004360     IF   WS-EXP-DATE-WORK (WS-SCAN-IDX-2) = WS-SORT-HOLD
004370          SET  WS-DATE-FOUND         TO TRUE
004380     END-IF.
004390 G019-SEARCH-STEP-EX.
004400     EXIT.
004410******************************************************************
004420************** END OF PROGRAM SOURCE -  TTBVSVX ****************
004430******************************************************************
