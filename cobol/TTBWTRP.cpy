000010* TTBWTRP.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT BATCH  -  TRIP LOOKUP WORK FILE
000040* INDEXED WORK FILE, KEYED BY TRIP-ID.  BUILT BY TTBEXTR
000050* PARAGRAPH A060 FROM THE TRIPS TABLE, THEN USED AS A RANDOM-
000060* ACCESS LOOKUP BY PARAGRAPH A200 - A TRIP ID ON THE OCCURRENCE
000070* WORK FILE (TTBOCCR) THAT IS NOT FOUND HERE IS SKIPPED ENTIRELY.
000080*----------------------------------------------------------------*
000090 05  TTBWTRP-TRIP-ID                PIC X(20).
000100*                                TRIP KEY
000110 05  TTBWTRP-ROUTE-ID               PIC X(20).
000120*                                OWNING ROUTE
000130 05  TTBWTRP-SERVICE-ID             PIC X(20).
000140*                                GOVERNING CALENDAR SERVICE
000150 05  TTBWTRP-HEADSIGN               PIC X(60).
000160*                                DESTINATION TEXT - MAY BE BLANK
000170 05  FILLER                         PIC X(10).
000180*                                RESERVED FOR FUTURE EXPANSION
