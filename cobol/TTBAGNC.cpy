000010* TTBAGNC.cpybk
000020*----------------------------------------------------------------*
000030* TIMETABLE-EXTRACT / PAGE-BUILD BATCH  -  AGENCY MASTER LAYOUT
000040* ONE ROW PER CARRIER (AGENCY) FROM THE SCHEDULE FEED.
000050*----------------------------------------------------------------*
000060* I-O FORMAT:TTBAGNCR  FLAT SEQUENTIAL EXTRACT  FROM AGENCY TABLE
000070*
000080 05  TTBAGNC-RECORD                PIC X(100).
000090 05  TTBAGNCR REDEFINES TTBAGNC-RECORD.
000100     10  TTBAGNC-AGENCY-ID          PIC X(20).
000110*                                CARRIER (AGENCY) KEY
000120     10  TTBAGNC-AGENCY-NAME        PIC X(60).
000130*                                CARRIER DISPLAY NAME
000140     10  FILLER                     PIC X(20).
000150*                                RESERVED FOR FUTURE EXPANSION
