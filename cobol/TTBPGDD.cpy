000010* TTBPGDD.cpybk
000020*----------------------------------------------------------------*
000030* PAGE-BUILD BATCH  -  PER-PAIR DE-DUPLICATION WORK FILE
000040* INDEXED WORK FILE HOLDING THE UNIQUE (DEPARTURE, ARRIVAL,
000050* CARRIER) ROWS FOR WHICHEVER STATION PAIR IS CURRENTLY BEING
000060* PROCESSED BY TTBPAGE PARAGRAPH B010.  THE PRIMARY KEY IS THE
000070* ROW'S OUTPUT SORT ORDER (DEPART-SECS/ARRIVE-SECS/CARRIER); THE
000080* ALTERNATE KEY (UNIQUE, NO DUPLICATES) IS THE DE-DUP CRITERION
000090* ITSELF, SO A SECOND CONNECTION SHARING A KEY IS FOUND BY A
000100* SINGLE KEYED READ RATHER THAN AN IN-STORAGE TABLE SEARCH.  THE
000110* FILE IS EMPTIED (EVERY ROW DELETED) AFTER EACH PAIR'S PAGE IS
000120* WRITTEN SO THE NEXT PAIR STARTS FROM ZERO ROWS.
000130*----------------------------------------------------------------*
000140 05  TTBPGDD-KEY.
000150     10  TTBPGDD-DEPART-SECS            PIC 9(06).
000160*                                SEE TTBVSECS - BLANK/BAD SORTS
000170*                                LAST VIA A HIGH SENTINEL VALUE
000180     10  TTBPGDD-ARRIVE-SECS            PIC 9(06).
000190     10  TTBPGDD-CARRIER-KEY            PIC X(60).
000200*                                AGENCY NAME, ALREADY "-"-
000210*                                SUBSTITUTED WHEN BLANK
000220     10  TTBPGDD-SEQNO                  PIC 9(04).
000230*                                UNIQUENESS TIE-BREAKER ONLY
000240 05  TTBPGDD-DEDUP-KEY.
000250     10  TTBPGDD-DEP-TEXT               PIC X(08).
000260*                                DEPARTURE TIME, "-"-SUBSTITUTED
000270     10  TTBPGDD-ARR-TEXT               PIC X(08).
000280*                                ARRIVAL TIME, "-"-SUBSTITUTED
000290     10  TTBPGDD-CARRIER-TEXT           PIC X(60).
000300*                                SAME VALUE AS TTBPGDD-CARRIER-
000310*                                KEY ABOVE, HELD AGAIN FOR THE
000320*                                ALTERNATE KEY GROUP
000330 05  TTBPGDD-DATE-COUNT                 PIC 9(04) COMP.
000340 05  TTBPGDD-DATES OCCURS 400 TIMES     PIC X(08).
000350 05  FILLER                             PIC X(20).
000360*                                RESERVED FOR FUTURE EXPANSION
